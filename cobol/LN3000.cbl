000100******************************************************************
000200*   P R O G R A M   -   L N 3 0 0 0
000300*   OVERDUE / PENALTY SWEEP
000400*
000500*   DAILY JOB.  WALKS THE EMI SCHEDULE AND THE LEGACY PAYMENT
000600*   SCHEDULE AGAINST RUN-DATE, FLAGS EVERYTHING PAST ITS DUE DATE
000700*   OVERDUE, ASSESSES A PENALTY, FLAGS ANYTHING 30+ DAYS PAST DUE
000800*   MISSED, AND DEFAULTS A LOAN THAT HAS ACCUMULATED THREE MISSED
000900*   INSTALLMENTS OR CARRIES ANY ITEM MORE THAN 90 DAYS OVERDUE.
001000*
001100*   CHANGE LOG
001200*   ----------
001300*   02/20/89  RTB  ORIGINAL CODING, EMI SCHEDULE SWEEP ONLY.
001400*   09/11/89  RTB  LEGACY PAYMENT-FILE SWEEP ADDED.
001500*   04/03/90  JMH  MISSED-PAYMENT (30-DAY) RULE, REQ #0287.
001600*   11/18/91  RTB  DEFAULTED-LOAN RULE, 3 MISSED OR 90-DAY
001700*                  OVERDUE.
001800*   07/22/93  SKW  LN1500-MISSED-CNT CACHED ON THE LOAN MASTER SO
001900*                  THE 3-MISSED TEST DOESN'T NEED A RESCAN.
002000*   01/08/98  JMH  Y2K -- DAYS-OVERDUE NOW FIGURED OFF A 4-DIGIT  Y2K1998 
002100*                  CENTURY JULIAN CONVERSION, NOT A YY WINDOW.
002200*   05/21/99  SKW  Y2K RE-TEST SIGNOFF, NO FURTHER CHANGE.        Y2K1999 
002300*   08/14/02  PDV  PENALTY CONTROL TOTAL SPLIT EMI VS LEGACY.
002400*   03/09/06  CLT  REQ #2310 -- LOAN REWRITE SKIPPED FOR LEGACY-
002500*                  ONLY BORROWERS, SAME NOTE AS LN2000.
002600*   09/30/07  DWK  REQ #2402 -- REVERSES #2310.  AUDIT FOUND A
002700*                  LEGACY-TRACKED LOAN COULD NEVER HIT THE 3-
002800*                  MISSED OR 90-DAY DEFAULT TEST, SINCE 650 NEVER
002900*                  TOUCHED LN1500-MISSED-CNT/LN1500-MAX-DAYS-
003000*                  OVERDUE.  680/700 ADDED TO ROLL 650'S HITS INTO
003100*                  THE LOAN MASTER AND RE-TEST 400-CHECK-DEFAULTED
003200*                  THE SAME AS THE EMI SIDE ALREADY DID AT 100.
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    LN3000.
003600 AUTHOR.        R T BOWERS.
003700 INSTALLATION.  LNSC DATA CENTER.
003800 DATE-WRITTEN.  02/20/89.
003900 DATE-COMPILED.
004000 SECURITY.      COMPANY CONFIDENTIAL - LOAN SERVICING CENTER.
004100*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CONSOLE IS CRT.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900      SELECT LOAN-FILE-IN  ASSIGN TO DYNAMIC LN-LOAN-IN-PATH
005000             ORGANIZATION RECORD SEQUENTIAL.
005100      SELECT LOAN-FILE-OUT ASSIGN TO DYNAMIC LN-LOAN-OUT-PATH
005200             ORGANIZATION RECORD SEQUENTIAL.
005300      SELECT LOAN-SCRATCH-FILE ASSIGN TO 'LN3000.LOAN.WORK'
005400             ORGANIZATION RECORD SEQUENTIAL.
005500      SELECT EMI-SCHEDULE-FILE-IN
005600             ASSIGN TO DYNAMIC LN-EMI-IN-PATH
005700             ORGANIZATION RECORD SEQUENTIAL.
005800      SELECT EMI-SCHEDULE-FILE-OUT
005900             ASSIGN TO DYNAMIC LN-EMI-OUT-PATH
006000             ORGANIZATION RECORD SEQUENTIAL.
006100      SELECT PAYMENT-FILE-IN  ASSIGN TO DYNAMIC LN-PAY-IN-PATH
006200             ORGANIZATION RECORD SEQUENTIAL.
006300      SELECT PAYMENT-FILE-OUT ASSIGN TO DYNAMIC LN-PAY-OUT-PATH
006400             ORGANIZATION RECORD SEQUENTIAL.
006500      SELECT TRANSACTION-FILE ASSIGN TO DYNAMIC LN-TXNOUT-PATH
006600             ORGANIZATION RECORD SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  LOAN-FILE-IN
007300     DATA RECORD IS LN1500-LOAN-REC.
007400 COPY '/usr/lnsc/copy/LN1500.cbl'.
007500 FD  LOAN-FILE-OUT
007600     DATA RECORD IS WS-LOAN-OUT-REC.
007700 01  WS-LOAN-OUT-REC                  PIC X(120).
007800 FD  LOAN-SCRATCH-FILE
007900     DATA RECORD IS WS-LOAN-SCR-REC.
008000 01  WS-LOAN-SCR-REC                  PIC X(120).
008100 FD  EMI-SCHEDULE-FILE-IN
008200     DATA RECORD IS LNEMI-REC.
008300 COPY '/usr/lnsc/copy/LNEMI.cbl'.
008400 FD  EMI-SCHEDULE-FILE-OUT
008500     DATA RECORD IS WS-EMI-OUT-REC.
008600 01  WS-EMI-OUT-REC                   PIC X(90).
008700 FD  PAYMENT-FILE-IN
008800     DATA RECORD IS ln-pay-rec.
008900 COPY '/usr/lnsc/copy/LNPAY.cbl'.
009000 FD  PAYMENT-FILE-OUT
009100     DATA RECORD IS WS-PAY-OUT-REC.
009200 01  WS-PAY-OUT-REC                   PIC X(96).
009300 FD  TRANSACTION-FILE
009400     DATA RECORD IS LNTXN-REC.
009500 COPY '/usr/lnsc/copy/LNTXN.cbl'.
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 COPY '/usr/lnsc/copy/LNCTL.cbl'.
010000 COPY '/usr/lnsc/copy/LNINTC.cbl'.
010100 01  VARIABLES.
010200     05  LN-LOAN-IN-PATH.
010300         10  FILLER                   PIC X(18)
010400             VALUE '/lnsc/batch/loan/'.
010500         10  LN-LOAN-IN-NAME          PIC X(40).
010600     05  LN-LOAN-OUT-PATH.
010700         10  FILLER                   PIC X(18)
010800             VALUE '/lnsc/batch/loan/'.
010900         10  LN-LOAN-OUT-NAME         PIC X(40).
011000     05  LN-EMI-IN-PATH.
011100         10  FILLER                   PIC X(16)
011200             VALUE '/lnsc/batch/emi/'.
011300         10  LN-EMI-IN-NAME           PIC X(40).
011400     05  LN-EMI-OUT-PATH.
011500         10  FILLER                   PIC X(16)
011600             VALUE '/lnsc/batch/emi/'.
011700         10  LN-EMI-OUT-NAME          PIC X(40).
011800     05  LN-PAY-IN-PATH.
011900         10  FILLER                   PIC X(17)
012000             VALUE '/lnsc/batch/pay/'.
012100         10  LN-PAY-IN-NAME           PIC X(40).
012200     05  LN-PAY-OUT-PATH.
012300         10  FILLER                   PIC X(17)
012400             VALUE '/lnsc/batch/pay/'.
012500         10  LN-PAY-OUT-NAME          PIC X(40).
012600     05  LN-TXNOUT-PATH.
012700         10  FILLER                   PIC X(19)
012800             VALUE '/lnsc/batch/ledger/'.
012900         10  LN-TXNOUT-NAME           PIC X(40).
013000     05  WS-NEXT-TXN-ID               PIC 9(9)  COMP-3 VALUE 0.
013100     05  WS-CUR-LOAN-ID               PIC 9(9)  COMP-3 VALUE 0.
013200     05  WS-TODAY-JULIAN              PIC 9(9)  COMP-3 VALUE 0.
013300     05  WS-DUE-JULIAN                PIC 9(9)  COMP-3 VALUE 0.
013400     05  WS-DAYS-OVERDUE              PIC S9(5) COMP-3 VALUE 0.
013500     05  WS-JULIAN-WORK-DATE          PIC 9(8)  VALUE 0.
013600     05  WS-JULIAN-WORK-DATE-R REDEFINES WS-JULIAN-WORK-DATE.
013700         10  WS-JD-YYYY               PIC 9(4).
013800         10  WS-JD-MM                 PIC 9(2).
013900         10  WS-JD-DD                 PIC 9(2).
014000     05  WS-TXN-LOAN-ID                PIC 9(9).
014100     05  WS-TXN-FEE-AMT                PIC S9(13)V99 COMP-3.
014200     05  WS-TXN-POST-DATE              PIC 9(8).
014300     05  FILLER                        PIC X(10).
014400     05  WS-SEARCH-LOAN-ID              PIC 9(9).
014500     05  WS-LEGMISS-NEW-CNT             PIC 9(1)  COMP-3 VALUE 0.
014600*
014700* REQ #2310 (03/09/06) SKIPPED THE LOAN REWRITE FOR LEGACY-ONLY
014800* BORROWERS ON THE THEORY THE OLD MBLPS BOOKS CARRIED THEIR OWN
014900* DELINQUENCY COUNT.  REQ #2402 (09/30/07) FOUND THAT WAS NEVER
015000* TRUE FOR LN1500-MISSED-CNT/LN1500-MAX-DAYS-OVERDUE -- THOSE ARE
015100* ONLY EVER MAINTAINED ON THIS LOAN MASTER, SO A LEGACY-TRACKED
015200* LOAN COULD NEVER DEFAULT.  650 NOW TALLIES EACH LEGACY LINE'S
015300* MISSED/OVERDUE HIT BY LOAN-ID HERE, AND 700 APPLIES THE TALLY
015400* TO THE LOAN MASTER OFF THE SCRATCH COPY 100 LEFT BEHIND.
015500 01  WS-LEGACY-MISS-TBL.
015600     05  WS-LEGMISS-ENTRY OCCURS 2000 TIMES.
015700         10  WS-LEGMISS-LOAN-ID         PIC 9(9).
015800         10  WS-LEGMISS-ADD-CNT         PIC 9(3)  COMP-3.
015900         10  WS-LEGMISS-MAX-OVERDUE     PIC 9(3)  COMP-3.
016000         10  FILLER                     PIC X(4).
016100 01  WS-LEGMISS-CNT                     PIC S9(4) COMP VALUE 0.
016200 01  WS-LEGMISS-IX                      PIC S9(4) COMP VALUE 0.
016300 01  WS-LEGMISS-FOUND-SW                PIC X(1).
016400     88  WS-LEGMISS-FOUND               VALUE 'Y'.
016500     88  WS-LEGMISS-NOT-FOUND           VALUE 'N'.
016600*
016700* MONTH-END DAY TABLE USED BY 160/170 -- APPROXIMATE (NO LEAP-
016800* YEAR TEST) PER THE OLD MBLPS CONVERT-YYMMDD IDIOM; GOOD ENOUGH
016900* FOR DAYS-OVERDUE, WHICH ONLY CARES ABOUT BUCKETS OF 30/90
017000* DAYS, NOT CALENDAR PRECISION.  LOADED AS FILLER LITERALS AND
017100* REDEFINED AS A TABLE -- OCCURS ITEMS CANNOT CARRY THEIR OWN
017200* VALUE CLAUSE ON THIS COMPILER.
017300 01  WS-MONTH-TABLE-LOAD.
017400     05  FILLER                        PIC 9(3) COMP-3 VALUE 0.
017500     05  FILLER                        PIC 9(3) COMP-3 VALUE 31.
017600     05  FILLER                        PIC 9(3) COMP-3 VALUE 59.
017700     05  FILLER                        PIC 9(3) COMP-3 VALUE 90.
017800     05  FILLER                        PIC 9(3) COMP-3 VALUE 120.
017900     05  FILLER                        PIC 9(3) COMP-3 VALUE 151.
018000     05  FILLER                        PIC 9(3) COMP-3 VALUE 181.
018100     05  FILLER                        PIC 9(3) COMP-3 VALUE 212.
018200     05  FILLER                        PIC 9(3) COMP-3 VALUE 243.
018300     05  FILLER                        PIC 9(3) COMP-3 VALUE 273.
018400     05  FILLER                        PIC 9(3) COMP-3 VALUE 304.
018500     05  FILLER                        PIC 9(3) COMP-3 VALUE 334.
018600 01  WS-DAYS-IN-PRIOR-MONTHS REDEFINES WS-MONTH-TABLE-LOAD.
018700     05  WS-DIPM                       PIC 9(3) COMP-3
018800                                        OCCURS 12 TIMES.
018900*
019000 PROCEDURE DIVISION.
019100*
019200 A010-MAIN-LINE.
019300     DISPLAY SPACES UPON CRT.
019400     ACCEPT LNCTL-COMMAND-LINE FROM COMMAND-LINE.
019500     UNSTRING LNCTL-COMMAND-LINE DELIMITED BY ' '
019600         INTO LN-LOAN-IN-NAME LN-LOAN-OUT-NAME
019700              LN-EMI-IN-NAME  LN-EMI-OUT-NAME
019800              LN-PAY-IN-NAME  LN-PAY-OUT-NAME
019900              LN-TXNOUT-NAME  LNCTL-RUN-DATE.
020000     DISPLAY '* * * BEGIN LN3000 - OVERDUE/PENALTY SWEEP * * *'
020100         UPON CRT AT 1401.
020200     IF LN-LOAN-IN-NAME = SPACES OR LNCTL-RUN-DATE = 0
020300         DISPLAY '!!!! MISSING FILE NAMES OR RUN-DATE ON'
020400             UPON CRT AT 2301
020500         DISPLAY '!!!!   COMMAND LINE -- LN3000 ABORTED  '
020600             UPON CRT AT 2401
020700         STOP RUN.
020800     PERFORM 160-DATE-TO-JULIAN.
020900     MOVE LNINTC-RESULT                TO WS-TODAY-JULIAN.
021000     OPEN INPUT  LOAN-FILE-IN.
021100     OPEN OUTPUT LOAN-SCRATCH-FILE.
021200     OPEN INPUT  EMI-SCHEDULE-FILE-IN.
021300     OPEN OUTPUT EMI-SCHEDULE-FILE-OUT.
021400     OPEN EXTEND TRANSACTION-FILE.
021500     PERFORM 050-READ-LOAN.
021600     PERFORM 060-READ-EMI.
021700     PERFORM 100-PROCESS-LOAN THRU 100-PROCESS-LOAN-EXIT
021800         UNTIL LNCTL-EOF-LOAN.
021900     CLOSE LOAN-FILE-IN LOAN-SCRATCH-FILE.
022000     CLOSE EMI-SCHEDULE-FILE-IN EMI-SCHEDULE-FILE-OUT.
022100     CLOSE TRANSACTION-FILE.
022200     PERFORM 600-SWEEP-LEGACY-PAYMENTS.
022300     PERFORM 700-REWRITE-LOAN-MASTER.
022400     PERFORM 900-END-RTN.
022500 050-READ-LOAN.
022600     READ LOAN-FILE-IN
022700         AT END MOVE 1 TO LNCTL-EOF-LOAN-SW.
022800     IF NOT LNCTL-EOF-LOAN
022900         ADD 1 TO LNCTL-RECS-READ.
023000 060-READ-EMI.
023100     READ EMI-SCHEDULE-FILE-IN
023200         AT END MOVE 1 TO LNCTL-EOF-EMI-SW.
023300 100-PROCESS-LOAN.
023400     MOVE LN1500-LOAN-ID               TO WS-CUR-LOAN-ID.
023500     PERFORM 110-SWEEP-EMI-FOR-LOAN THRU 110-SWEEP-EMI-EXIT
023600         UNTIL LNCTL-EOF-EMI
023700            OR LNEMI-LOAN-ID NOT = WS-CUR-LOAN-ID.
023800     PERFORM 400-CHECK-DEFAULTED.
023900     MOVE LN1500-LOAN-REC              TO WS-LOAN-SCR-REC.
024000     WRITE LOAN-SCRATCH-FILE.
024100     PERFORM 050-READ-LOAN.
024200 100-PROCESS-LOAN-EXIT.
024300     EXIT.
024400******************************************************************
024500*  110 -- ONE EMI INSTALLMENT.  SKIPS PAID/WAIVED LINES; EVERY   *
024600*  OTHER LINE PAST ITS DUE DATE PICKS UP A PENALTY AND, PAST 30  *
024700*  DAYS, IS MARKED MISSED AGAINST THE LOAN'S CACHED MISSED-CNT.  *
024800******************************************************************
024900 110-SWEEP-EMI-FOR-LOAN.
025000     IF LNEMI-ST-PAID OR LNEMI-ST-WAIVED
025100         GO TO 110-COPY-EMI-THROUGH.
025200     PERFORM 150-COMPUTE-DAYS-OVERDUE.
025300     IF WS-DAYS-OVERDUE > 0
025400         PERFORM 300-CHECK-MISSED
025500         MOVE LNEMI-AMOUNT              TO LNINTC-EMI-AMOUNT
025600         MOVE LN1500-PENALTY-RATE       TO LNINTC-PENALTY-RATE-PCT
025700         MOVE WS-DAYS-OVERDUE           TO LNINTC-DAYS-OVERDUE
025800         PERFORM LNINTC-COMPUTE-LATE-PENALTY
025900         MOVE LNINTC-RESULT             TO LNEMI-PENALTY-AMT
026000         SET LNEMI-ST-OVERDUE           TO TRUE
026100         MOVE WS-DAYS-OVERDUE           TO LNEMI-DAYS-OVERDUE
026200         ADD LNINTC-RESULT              TO LN1500-PENALTY-ACCRUED
026300         ADD LNINTC-RESULT              TO LNCTL-CT-PENALTY-AMT
026400         ADD 1                          TO LNCTL-CT-OVERDUE-CNT
026500         IF LN1500-MAX-DAYS-OVERDUE < WS-DAYS-OVERDUE
026600             MOVE WS-DAYS-OVERDUE       TO LN1500-MAX-DAYS-OVERDUE
026700         END-IF
026800         MOVE LNEMI-LOAN-ID             TO WS-TXN-LOAN-ID
026900         MOVE LNINTC-RESULT             TO WS-TXN-FEE-AMT
027000         MOVE LNCTL-RUN-DATE            TO WS-TXN-POST-DATE
027100         PERFORM 410-WRITE-PENALTY-TXN.
027200 110-COPY-EMI-THROUGH.
027300     MOVE LNEMI-REC                     TO WS-EMI-OUT-REC.
027400     WRITE EMI-SCHEDULE-FILE-OUT.
027500     PERFORM 060-READ-EMI.
027600 110-SWEEP-EMI-EXIT.
027700     EXIT.
027800 150-COMPUTE-DAYS-OVERDUE.
027900     MOVE LNEMI-DUE-DATE                TO WS-JULIAN-WORK-DATE.
028000     PERFORM 170-DUE-DATE-TO-JULIAN.
028100     COMPUTE WS-DAYS-OVERDUE = WS-TODAY-JULIAN - WS-DUE-JULIAN.
028200     IF WS-DAYS-OVERDUE < 0
028300         MOVE 0                         TO WS-DAYS-OVERDUE.
028400******************************************************************
028500*  160/170 -- QUICK-AND-DIRTY JULIAN CONVERSION (YEAR*365 + DAYS *
028600*  SINCE JAN 1 PER THE PRIOR-MONTHS TABLE).  FED THROUGH LNINTC  *
028700*  SO THE CONVERSION LOGIC ITSELF STAYS OUT OF WORKING-STORAGE.  *
028800******************************************************************
028900 160-DATE-TO-JULIAN.
029000     COMPUTE LNINTC-RESULT =
029100         (LNCTL-RUN-YYYY * 365) + LNCTL-RUN-DD +
029200             WS-DIPM (LNCTL-RUN-MM).
029300 170-DUE-DATE-TO-JULIAN.
029400     COMPUTE WS-DUE-JULIAN =
029500         (WS-JD-YYYY * 365) + WS-JD-DD +
029600             WS-DIPM (WS-JD-MM).
029700 300-CHECK-MISSED.                                                REQ0287 
029800     IF WS-DAYS-OVERDUE > 30 AND NOT LNEMI-ST-MISSED
029900         SET LNEMI-ST-MISSED            TO TRUE
030000         ADD 1                          TO LN1500-MISSED-CNT
030100         ADD 1                          TO LNCTL-CT-MISSED-CNT.
030200 400-CHECK-DEFAULTED.
030300     IF LN1500-ST-ACTIVE
030400         IF LN1500-MISSED-CNT >= 3 OR LN1500-MAX-DAYS-OVERDUE > 90
030500             SET LN1500-ST-DEFAULTED    TO TRUE
030600             ADD 1                      TO LNCTL-CT-DEFAULTED-CNT.
030700******************************************************************
030800*  600 -- LEGACY PAYMENT-FILE SWEEP.  SAME OVERDUE/MISSED RULES  *
030900*  BUT THE FLAT, ONE-TIME PENALTY FORMULA INSTEAD OF THE         *
031000*  DAY-PROPORTIONAL ONE, AND ONLY WHEN NO LATE FEE IS ON FILE.   *
031100******************************************************************
031200 600-SWEEP-LEGACY-PAYMENTS.                                       REQ2310 
031300     MOVE 0                             TO LNCTL-EOF-PAY-SW.
031400     OPEN INPUT  PAYMENT-FILE-IN.
031500     OPEN OUTPUT PAYMENT-FILE-OUT.
031600     OPEN EXTEND TRANSACTION-FILE.
031700     PERFORM 620-READ-PAY.
031800     PERFORM 650-SWEEP-PAY-LINE THRU 650-SWEEP-PAY-EXIT
031900         UNTIL LNCTL-EOF-PAY.
032000     CLOSE PAYMENT-FILE-IN PAYMENT-FILE-OUT.
032100     CLOSE TRANSACTION-FILE.
032200 620-READ-PAY.
032300     READ PAYMENT-FILE-IN
032400         AT END MOVE 1 TO LNCTL-EOF-PAY-SW.
032500     IF NOT LNCTL-EOF-PAY
032600         ADD 1 TO LNCTL-RECS-READ.
032700 650-SWEEP-PAY-LINE.                                               REQ2402
032800     MOVE 0                             TO WS-LEGMISS-NEW-CNT.
032900     IF pay-st-paid OR pay-st-completed
033000         GO TO 650-COPY-PAY-THROUGH.
033100     MOVE pay-due-date                  TO WS-JULIAN-WORK-DATE.
033200     PERFORM 170-DUE-DATE-TO-JULIAN.
033300     COMPUTE WS-DAYS-OVERDUE = WS-TODAY-JULIAN - WS-DUE-JULIAN.
033400     IF WS-DAYS-OVERDUE > 0
033500         IF pay-st-pending OR pay-st-rejected
033600             SET pay-st-overdue         TO TRUE
033700             ADD 1                      TO LNCTL-CT-OVERDUE-CNT
033800             IF pay-late-fee = 0
033900                 COMPUTE pay-late-fee ROUNDED =
034000                     pay-amount-due * 2.00 / 100
034100                 MOVE pay-loan-id       TO WS-TXN-LOAN-ID
034200                 MOVE pay-late-fee      TO WS-TXN-FEE-AMT
034300                 MOVE LNCTL-RUN-DATE    TO WS-TXN-POST-DATE
034400                 PERFORM 410-WRITE-PENALTY-TXN
034500             END-IF
034600         END-IF
034700         IF WS-DAYS-OVERDUE > 30 AND NOT pay-st-missed
034800             SET pay-st-missed          TO TRUE
034900             ADD 1                      TO LNCTL-CT-MISSED-CNT
035000             MOVE 1                     TO WS-LEGMISS-NEW-CNT
035100         END-IF
035200         MOVE WS-DAYS-OVERDUE            TO pay-days-past-due
035300         PERFORM 680-ACCUM-LEGACY-MISS
035400     END-IF.
035500 650-COPY-PAY-THROUGH.
035600     MOVE ln-pay-rec                    TO WS-PAY-OUT-REC.
035700     WRITE PAYMENT-FILE-OUT.
035800     PERFORM 620-READ-PAY.
035900 650-SWEEP-PAY-EXIT.
036000     EXIT.
036100 410-WRITE-PENALTY-TXN.
036200     ADD 1                              TO WS-NEXT-TXN-ID.
036300     MOVE WS-NEXT-TXN-ID                TO LNTXN-ID.
036400     MOVE WS-TXN-LOAN-ID                TO LNTXN-LOAN-ID.
036500     SET LNTXN-TY-PENALTY               TO TRUE.
036600     MOVE WS-TXN-FEE-AMT                TO LNTXN-AMOUNT.
036700     MOVE 'OVERDUE PENALTY ASSESSED BY SWEEP'
036800                                         TO LNTXN-DESCRIPTION.
036900     MOVE WS-TXN-POST-DATE              TO LNTXN-DATE.
037000     WRITE LNTXN-REC.
037100     ADD 1                              TO LNCTL-RECS-WRITTEN.
037200     ADD WS-TXN-FEE-AMT                 TO LNCTL-CT-LATE-FEES-AMT.
037300*
037400******************************************************************
037500*  680 -- ROLLS ONE OVERDUE LEGACY LINE'S HIT INTO WS-LEGACY-MISS- *
037600*  TBL BY LOAN-ID.  700 APPLIES THE ROLLED-UP TALLY AGAINST        *
037700*  LN1500-MISSED-CNT/LN1500-MAX-DAYS-OVERDUE ONCE 600 HAS RUN, AND *
037800*  RE-TESTS 400-CHECK-DEFAULTED -- SAME SCRATCH-AND-REWRITE SHAPE  *
037900*  LN2000 USES FOR ITS OWN LEGACY PRINCIPAL RUNDOWN.               *
038000******************************************************************
038100 680-ACCUM-LEGACY-MISS.                                           REQ2402
038200     MOVE pay-loan-id                   TO WS-SEARCH-LOAN-ID.
038300     PERFORM 750-FIND-LEGACY-MISS.
038400     IF WS-LEGMISS-NOT-FOUND
038500         IF WS-LEGMISS-CNT >= 2000
038600             DISPLAY '!!!! WS-LEGACY-MISS-TBL FULL -- ABORTED'
038700                 UPON CRT AT 2301
038800             STOP RUN
038900         END-IF
039000         ADD 1                          TO WS-LEGMISS-CNT
039100         MOVE WS-LEGMISS-CNT            TO WS-LEGMISS-IX
039200         MOVE pay-loan-id               TO
039300             WS-LEGMISS-LOAN-ID (WS-LEGMISS-IX)
039400         MOVE 0                         TO
039500             WS-LEGMISS-ADD-CNT (WS-LEGMISS-IX)
039600         MOVE 0                         TO
039700             WS-LEGMISS-MAX-OVERDUE (WS-LEGMISS-IX)
039800     END-IF.
039900     ADD WS-LEGMISS-NEW-CNT             TO
040000         WS-LEGMISS-ADD-CNT (WS-LEGMISS-IX).
040100     IF WS-LEGMISS-MAX-OVERDUE (WS-LEGMISS-IX) < WS-DAYS-OVERDUE
040200         MOVE WS-DAYS-OVERDUE           TO
040300             WS-LEGMISS-MAX-OVERDUE (WS-LEGMISS-IX)
040400     END-IF.
040500*
040600* linear scan of WS-LEGACY-MISS-TBL for WS-SEARCH-LOAN-ID -- same
040700* small-table idiom as LN2000'S WS-LEGACY-BAL-TBL scan.
040800 750-FIND-LEGACY-MISS.
040900     SET WS-LEGMISS-NOT-FOUND           TO TRUE.
041000     MOVE 1                             TO WS-LEGMISS-IX.
041100     PERFORM 751-SCAN-LEGMISS THRU 751-SCAN-LEGMISS-EXIT
041200         UNTIL WS-LEGMISS-IX > WS-LEGMISS-CNT
041300            OR WS-LEGMISS-FOUND.
041400 750-FIND-LEGACY-MISS-EXIT.
041500     EXIT.
041600*
041700 751-SCAN-LEGMISS.
041800     IF WS-LEGMISS-LOAN-ID (WS-LEGMISS-IX) = WS-SEARCH-LOAN-ID
041900         SET WS-LEGMISS-FOUND            TO TRUE
042000     ELSE
042100         ADD 1                           TO WS-LEGMISS-IX
042200     END-IF.
042300 751-SCAN-LEGMISS-EXIT.
042400     EXIT.
042500*
042600******************************************************************
042700*  700 -- THIRD PASS.  RE-READS THE SCRATCH COPY OF LOAN-FILE      *
042800*  100 LEFT BEHIND, APPLIES EVERY LEGACY MISSED/OVERDUE HIT        *
042900*  ACCUMULATED BY 680 DURING 600, RE-TESTS 400-CHECK-DEFAULTED     *
043000*  NOW THAT THE CACHED COUNTERS ARE CURRENT, AND ONLY THEN WRITES  *
043100*  THE REAL LOAN-FILE-OUT.                                         *
043200******************************************************************
043300 700-REWRITE-LOAN-MASTER.
043400     MOVE 0                             TO LNCTL-EOF-LOAN-SW.
043500     OPEN INPUT  LOAN-SCRATCH-FILE.
043600     OPEN OUTPUT LOAN-FILE-OUT.
043700     PERFORM 720-READ-LOAN-SCR.
043800     PERFORM 730-APPLY-LEGACY-AND-WRITE THRU
043900             730-APPLY-LEGACY-AND-WRITE-EXIT
044000         UNTIL LNCTL-EOF-LOAN.
044100     CLOSE LOAN-SCRATCH-FILE LOAN-FILE-OUT.
044200*
044300 720-READ-LOAN-SCR.
044400     READ LOAN-SCRATCH-FILE INTO LN1500-LOAN-REC
044500         AT END MOVE 1 TO LNCTL-EOF-LOAN-SW.
044600*
044700 730-APPLY-LEGACY-AND-WRITE.
044800     MOVE LN1500-LOAN-ID               TO WS-SEARCH-LOAN-ID.
044900     PERFORM 750-FIND-LEGACY-MISS.
045000     IF WS-LEGMISS-FOUND
045100         ADD WS-LEGMISS-ADD-CNT (WS-LEGMISS-IX)
045200             TO LN1500-MISSED-CNT
045300         IF LN1500-MAX-DAYS-OVERDUE <
045400                 WS-LEGMISS-MAX-OVERDUE (WS-LEGMISS-IX)
045500             MOVE WS-LEGMISS-MAX-OVERDUE (WS-LEGMISS-IX)
045600                 TO LN1500-MAX-DAYS-OVERDUE
045700         END-IF
045800         PERFORM 400-CHECK-DEFAULTED
045900     END-IF.
046000     MOVE LN1500-LOAN-REC               TO WS-LOAN-OUT-REC.
046100     WRITE LOAN-FILE-OUT.
046200     PERFORM 720-READ-LOAN-SCR.
046300 730-APPLY-LEGACY-AND-WRITE-EXIT.
046400     EXIT.
046500*
046600 900-END-RTN.
046700     DISPLAY 'LN3000 FINAL TOTALS'             UPON CRT AT 0901.
046800     DISPLAY LNCTL-RECS-READ       ' RECORDS READ    '
046900                                                UPON CRT AT 1001.
047000     DISPLAY LNCTL-CT-OVERDUE-CNT  ' MARKED OVERDUE  '
047100                                                UPON CRT AT 1101.
047200     DISPLAY LNCTL-CT-MISSED-CNT   ' MARKED MISSED   '
047300                                                UPON CRT AT 1201.
047400     DISPLAY LNCTL-CT-DEFAULTED-CNT ' MARKED DEFAULTED'
047500                                                UPON CRT AT 1301.
047600     DISPLAY LNCTL-CT-PENALTY-AMT  ' PENALTY AMOUNT  '
047700                                                UPON CRT AT 1401.
047800     STOP RUN.
