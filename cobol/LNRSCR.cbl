000100******************************************************************
000200*  LNRSCR  --  RISK-SCORE-FILE OUTPUT RECORD  (LNRSCR-REC)
000300*  ONE RECORD PER BORROWER, WRITTEN BY LN5000 AFTER THE CONTROL
000400*  BREAK OVER THAT BORROWER'S LOANS AND PAYMENTS.
000500*  COPY '/usr/lnsc/copy/LNRSCR.cbl'.
000600******************************************************************
000700 01  LNRSCR-REC.
000800     05  LNRSCR-BORROWER-ID           PIC 9(9).
000900     05  LNRSCR-RISK-SCORE            PIC 9(3)V99 COMP-3.
001000     05  LNRSCR-RISK-LEVEL            PIC X(8).
001100         88  LNRSCR-RL-LOW            VALUE 'LOW'.
001200         88  LNRSCR-RL-MEDIUM         VALUE 'MEDIUM'.
001300         88  LNRSCR-RL-HIGH           VALUE 'HIGH'.
001400         88  LNRSCR-RL-CRITICAL       VALUE 'CRITICAL'.
001500* weighted component table -- occurs 5 times: payment history,
001600* loan amount, tenure, existing loans, default history, in that
001700* order, weight expressed as whole percent (40/20/15/15/10).
001800     05  LNRSCR-COMPONENT-TBL OCCURS 5 TIMES.
001900         10  LNRSCR-COMP-NAME         PIC X(10).
002000         10  LNRSCR-COMP-WEIGHT-PCT   PIC 9(2)   COMP-3.
002100         10  LNRSCR-COMP-RAW-PTS      PIC 9(3)V99 COMP-3.
002200* concern flags set by LN5000 and echoed into the recommendation
002300* text -- kept as 88-levels on one indicator byte apiece.
002400     05  LNRSCR-CONCERN-PYMT-SW       PIC X(1)   VALUE 'N'.
002500         88  LNRSCR-CONCERN-PYMT      VALUE 'Y'.
002600     05  LNRSCR-CONCERN-DEFAULT-SW    PIC X(1)   VALUE 'N'.
002700         88  LNRSCR-CONCERN-DEFAULT   VALUE 'Y'.
002800     05  LNRSCR-CONCERN-LOANS-SW      PIC X(1)   VALUE 'N'.
002900         88  LNRSCR-CONCERN-LOANS     VALUE 'Y'.
003000     05  FILLER                       PIC X(20).
