000100******************************************************************
000200*  LNPAY  --  LEGACY PAYMENT SCHEDULE LINE  (ln-pay-rec)
000300*  RUNS PARALLEL TO THE EMI SCHEDULE -- THE APPROVAL-FLOW PATH
000400*  (borrower claims paid / lender approves) STILL POSTS HERE.
000500*  field names kept lower-case per the old schedule-line layout
000600*  this copybook descends from.
000700*  COPY '/usr/lnsc/copy/LNPAY.cbl'.
000800******************************************************************
000900 01  ln-pay-rec.
001000     05  pay-key.
001100         10  pay-loan-id              pic 9(9).
001200         10  pay-number               pic 9(3).
001300     05  pay-amounts.
001400         10  pay-amount-due           pic s9(13)v99 comp-3.
001500         10  pay-principal-portion    pic s9(13)v99 comp-3.
001600         10  pay-interest-portion     pic s9(13)v99 comp-3.
001700         10  pay-amount-paid          pic s9(13)v99 comp-3.
001800         10  pay-late-fee             pic s9(13)v99 comp-3.
001900     05  pay-due-date                 pic 9(8).
002000     05  pay-due-date-r redefines pay-due-date.
002100         10  pay-due-yyyy             pic 9(4).
002200         10  pay-due-mm               pic 9(2).
002300         10  pay-due-dd               pic 9(2).
002400     05  pay-paid-date                pic 9(8).
002500     05  pay-paid-date-r redefines pay-paid-date.
002600         10  pay-paid-yyyy            pic 9(4).
002700         10  pay-paid-mm              pic 9(2).
002800         10  pay-paid-dd              pic 9(2).
002900     05  pay-status                   pic x(16).
003000         88  pay-st-pending           value 'PENDING'.
003100         88  pay-st-pending-appr      value 'PENDING-APPROVAL'.
003200         88  pay-st-paid              value 'PAID'.
003300         88  pay-st-completed         value 'COMPLETED'.
003400         88  pay-st-late              value 'LATE'.
003500         88  pay-st-missed            value 'MISSED'.
003600         88  pay-st-overdue           value 'OVERDUE'.
003700         88  pay-st-partial           value 'PARTIAL'.
003800         88  pay-st-rejected          value 'REJECTED'.
003900* days-past-due carried so the approval state machine can decide
004000* late-vs-on-time without re-reading run-date from LNCTL.
004100     05  pay-days-past-due            pic 9(5) comp-3 value 0.
004200     05  filler                       pic x(18).
