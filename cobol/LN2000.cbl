000100******************************************************************
000200*   P R O G R A M   -   L N 2 0 0 0
000300*   PAYMENT POSTING ENGINE
000400*
000500*   MATCHES THE INCOMING PAYMENT-TRANSACTION FEED AGAINST THE EMI
000600*   SCHEDULE (PASS ONE) AND, FOR WHATEVER DOES NOT MATCH THERE,
000700*   AGAINST THE OLD MBLPS-STYLE LEGACY SCHEDULE LINE ON
000800*   PAYMENT-FILE (PASS TWO) -- THE LEGACY LINE STILL RUNS THE
000900*   TWO-STEP BORROWER-CLAIMS / LENDER-APPROVES STATE MACHINE THAT
001000*   CAME OVER FROM THE OLD SERVICING SYSTEM.
001100*   RUN NIGHTLY AFTER THE PAYMENT-TXN FEED IS SORTED LOAN-ID /
001200*   PAY-NUMBER TO MATCH THE EMI-SCHEDULE-FILE SEQUENCE.
001300*
001400*   CHANGE LOG
001500*   ----------
001600*   01/09/89  RTB  ORIGINAL CODING.
001700*   06/14/89  RTB  LATE-FEE CALC ADDED, 5 PCT OF AMOUNT DUE.
001800*   03/02/90  JMH  LOAN-COMPLETED TEST ON ZERO BALANCE.
001900*   08/19/91  RTB  SPLIT LEDGER WRITE INTO ITS OWN PARAGRAPH.
002000*   02/11/93  JMH  PARTIAL-PAYMENT ACCUMULATION FOR EMI SCHEDULE.
002100*   10/27/94  SKW  TWO-PASS DESIGN -- UNMATCHED TXN SCRATCH FILE
002200*                  ADDED FOR THE LEGACY MBLPS SCHEDULE PASS.
002300*   05/15/96  SKW  APPROVAL STATE MACHINE FOR LEGACY SCHEDULE --
002400*                  PENDING / PENDING-APPROVAL / PAID / LATE /
002500*                  OVERDUE PER REQ #1188.
002600*   01/08/98  JMH  Y2K -- ALL DATE COMPARES NOW ON 4-DIGIT        Y2K1998 
002700*                  CENTURY YYYYMMDD, DROPPED YY-ONLY WINDOWING.
002800*   05/21/99  SKW  Y2K RE-TEST SIGNOFF, NO FURTHER CHANGE.        Y2K1999 
002900*   11/02/01  PDV  REJECTED-COUNT TOTAL ADDED TO END-RTN DISPLAY.
003000*   04/06/05  CLT  REQ #2310 -- LEGACY BALANCE RUNDOWN LEFT TO
003100*                  SYSTEM OF RECORD, SEE NOTE AT 250 PARAGRAPH.
003200*   09/30/07  DWK  REQ #2401 -- REVERSES #2310.  AUDIT FOUND
003300*                  LEGACY-ONLY LOANS NEVER RUNNING OFF, SINCE
003400*                  NOTHING EVER TOUCHED LN1500-REMAIN-BAL FOR
003500*                  THEM.  320/700 ADDED TO ROLL A CLEARED CLAIM'S
003600*                  PRINCIPAL PORTION INTO THE LOAN MASTER THE SAME
003700*                  AS THE EMI SIDE ALREADY DID.
003750*   10/04/07  DWK  REQ #2404 -- 310-DECIDE-CLAIM WAS POSTING       REQ2404
003760*                  WHATEVER AMOUNT THE CLAIM CAME IN AT, NOT THE   REQ2404
003770*                  AMOUNT DUE, ON APPROVAL.  NOW FORCES            REQ2404
003780*                  PAY-AMOUNT-PAID TO PAY-AMOUNT-DUE BEFORE THE    REQ2404
003790*                  LEDGER WRITE, PER THE APPROVED-CLAIM RULE.      REQ2404
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    LN2000.
004100 AUTHOR.        R T BOWERS.
004200 INSTALLATION.  LNSC DATA CENTER.
004300 DATE-WRITTEN.  01/09/89.
004400 DATE-COMPILED.
004500 SECURITY.      COMPANY CONFIDENTIAL - LOAN SERVICING CENTER.
004600*
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CONSOLE IS CRT.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400      SELECT LOAN-FILE-IN  ASSIGN TO DYNAMIC LN-LOAN-IN-PATH
005500             ORGANIZATION RECORD SEQUENTIAL.
005600      SELECT LOAN-FILE-OUT ASSIGN TO DYNAMIC LN-LOAN-OUT-PATH
005700             ORGANIZATION RECORD SEQUENTIAL.
005800      SELECT EMI-SCHEDULE-FILE-IN
005900             ASSIGN TO DYNAMIC LN-EMI-IN-PATH
006000             ORGANIZATION RECORD SEQUENTIAL.
006100      SELECT EMI-SCHEDULE-FILE-OUT
006200             ASSIGN TO DYNAMIC LN-EMI-OUT-PATH
006300             ORGANIZATION RECORD SEQUENTIAL.
006400      SELECT PAYMENT-TXN-FILE ASSIGN TO DYNAMIC LN-TXNIN-PATH
006500             ORGANIZATION RECORD SEQUENTIAL.
006600      SELECT UNMATCHED-TXN-FILE ASSIGN TO 'LN2000.UNMATCHED.WORK'
006700             ORGANIZATION RECORD SEQUENTIAL.
006800      SELECT LOAN-SCRATCH-FILE ASSIGN TO 'LN2000.LOAN.WORK'
006900             ORGANIZATION RECORD SEQUENTIAL.
007000      SELECT PAYMENT-FILE-IN  ASSIGN TO DYNAMIC LN-PAY-IN-PATH
007100             ORGANIZATION RECORD SEQUENTIAL.
007200      SELECT PAYMENT-FILE-OUT ASSIGN TO DYNAMIC LN-PAY-OUT-PATH
007300             ORGANIZATION RECORD SEQUENTIAL.
007400      SELECT TRANSACTION-FILE ASSIGN TO DYNAMIC LN-TXNOUT-PATH
007500             ORGANIZATION RECORD SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800*
007900 FILE SECTION.
008000*
008100 FD  LOAN-FILE-IN
008200     DATA RECORD IS LN1500-LOAN-REC.
008300 COPY '/usr/lnsc/copy/LN1500.cbl'.
008400 FD  LOAN-FILE-OUT
008500     DATA RECORD IS WS-LOAN-OUT-REC.
008600 01  WS-LOAN-OUT-REC                  PIC X(120).
008700 FD  EMI-SCHEDULE-FILE-IN
008800     DATA RECORD IS LNEMI-REC.
008900 COPY '/usr/lnsc/copy/LNEMI.cbl'.
009000 FD  EMI-SCHEDULE-FILE-OUT
009100     DATA RECORD IS WS-EMI-OUT-REC.
009200 01  WS-EMI-OUT-REC                   PIC X(90).
009300 FD  PAYMENT-TXN-FILE
009400     DATA RECORD IS LNPTXN-REC.
009500 COPY '/usr/lnsc/copy/LNPTXN.cbl'.
009600 FD  UNMATCHED-TXN-FILE
009700     DATA RECORD IS WS-UTX-REC.
009800 01  WS-UTX-REC                       PIC X(62).
009900 FD  LOAN-SCRATCH-FILE
010000     DATA RECORD IS WS-LOAN-SCR-REC.
010100 01  WS-LOAN-SCR-REC                  PIC X(120).
010200 FD  PAYMENT-FILE-IN
010300     DATA RECORD IS ln-pay-rec.
010400 COPY '/usr/lnsc/copy/LNPAY.cbl'.
010500 FD  PAYMENT-FILE-OUT
010600     DATA RECORD IS WS-PAY-OUT-REC.
010700 01  WS-PAY-OUT-REC                   PIC X(96).
010800 FD  TRANSACTION-FILE
010900     DATA RECORD IS LNTXN-REC.
011000 COPY '/usr/lnsc/copy/LNTXN.cbl'.
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 COPY '/usr/lnsc/copy/LNCTL.cbl'.
011500 01  VARIABLES.
011600     05  LN-LOAN-IN-PATH.
011700         10  FILLER                   PIC X(18)
011800             VALUE '/lnsc/batch/loan/'.
011900         10  LN-LOAN-IN-NAME          PIC X(40).
012000     05  LN-LOAN-OUT-PATH.
012100         10  FILLER                   PIC X(18)
012200             VALUE '/lnsc/batch/loan/'.
012300         10  LN-LOAN-OUT-NAME         PIC X(40).
012400     05  LN-EMI-IN-PATH.
012500         10  FILLER                   PIC X(16)
012600             VALUE '/lnsc/batch/emi/'.
012700         10  LN-EMI-IN-NAME           PIC X(40).
012800     05  LN-EMI-OUT-PATH.
012900         10  FILLER                   PIC X(16)
013000             VALUE '/lnsc/batch/emi/'.
013100         10  LN-EMI-OUT-NAME          PIC X(40).
013200     05  LN-TXNIN-PATH.
013300         10  FILLER                   PIC X(18)
013400             VALUE '/lnsc/batch/txnin/'.
013500         10  LN-TXNIN-NAME            PIC X(40).
013600     05  LN-PAY-IN-PATH.
013700         10  FILLER                   PIC X(17)
013800             VALUE '/lnsc/batch/pay/'.
013900         10  LN-PAY-IN-NAME           PIC X(40).
014000     05  LN-PAY-OUT-PATH.
014100         10  FILLER                   PIC X(17)
014200             VALUE '/lnsc/batch/pay/'.
014300         10  LN-PAY-OUT-NAME          PIC X(40).
014400     05  LN-TXNOUT-PATH.
014500         10  FILLER                   PIC X(19)
014600             VALUE '/lnsc/batch/ledger/'.
014700         10  LN-TXNOUT-NAME           PIC X(40).
014800     05  WS-NEXT-TXN-ID               PIC 9(9)  COMP-3 VALUE 0.
014900     05  WS-CUR-LOAN-ID               PIC 9(9)  COMP-3 VALUE 0.
015000     05  WS-EMI-KEY                   PIC 9(12) COMP-3 VALUE 0.
015100     05  WS-TXN-KEY                   PIC 9(12) COMP-3 VALUE 0.
015200     05  WS-PAY-KEY                   PIC 9(12) COMP-3 VALUE 0.
015300     05  WS-UTX-KEY                   PIC 9(12) COMP-3 VALUE 0.
015400     05  WS-TOTAL-DUE                 PIC S9(13)V99 COMP-3.
015500     05  WS-LATE-FEE                  PIC S9(13)V99 COMP-3.
015600* generic fields used to build the one ledger-write paragraph
015700* pair shared by the EMI-schedule path and the legacy-schedule
015800* path -- loaded by the caller just ahead of the PERFORM.
015900     05  WS-TXN-LOAN-ID               PIC 9(9).
016000     05  WS-TXN-POST-AMT              PIC S9(13)V99 COMP-3.
016100     05  WS-TXN-FEE-AMT               PIC S9(13)V99 COMP-3.
016200     05  WS-TXN-POST-DATE             PIC 9(8).
016300     05  WS-SEARCH-LOAN-ID            PIC 9(9).
016400     05  FILLER                       PIC X(10).
016500*
016600* REQ #2310 (04/06/05) WAS "BALANCE RUNDOWN LEFT TO SYSTEM OF
016700* RECORD" -- REVERSED BY REQ #2401 (09/30/07): A LEGACY CLAIM
016800* THAT CLEARS THE APPROVAL STATE MACHINE AS PAID OR LATE STILL
016900* OWES THE LOAN MASTER A PRINCIPAL RUNDOWN, SAME AS THE EMI SIDE.
017000* SINCE PASS TWO NO LONGER HAS LOAN-FILE OPEN (PASS ONE ALREADY
017100* CLOSED IT), THE RUNDOWN PER LOAN-ID IS ACCUMULATED HERE AND
017200* APPLIED BY A THIRD PASS, 700-REWRITE-LOAN-MASTER, OFF THE
017300* SCRATCH COPY PASS ONE LEFT BEHIND.
017400 01  WS-LEGACY-BAL-TBL.
017500     05  WS-LEGBAL-ENTRY OCCURS 2000 TIMES.
017600         10  WS-LEGBAL-LOAN-ID        PIC 9(9).
017700         10  WS-LEGBAL-PRIN-REDUCE    PIC S9(13)V99 COMP-3.
017800         10  FILLER                   PIC X(4).
017900 01  WS-LEGBAL-CNT                    PIC S9(4) COMP VALUE 0.
018000 01  WS-LEGBAL-IX                     PIC S9(4) COMP VALUE 0.
018100 01  WS-LEGBAL-FOUND-SW               PIC X(1).
018200     88  WS-LEGBAL-FOUND              VALUE 'Y'.
018300     88  WS-LEGBAL-NOT-FOUND          VALUE 'N'.
018400*
018500 PROCEDURE DIVISION.
018600*
018700 A010-MAIN-LINE.
018800     DISPLAY SPACES UPON CRT.
018900     ACCEPT LNCTL-COMMAND-LINE FROM COMMAND-LINE.
019000     UNSTRING LNCTL-COMMAND-LINE DELIMITED BY ' '
019100         INTO LN-LOAN-IN-NAME LN-LOAN-OUT-NAME
019200              LN-EMI-IN-NAME  LN-EMI-OUT-NAME
019300              LN-TXNIN-NAME
019400              LN-PAY-IN-NAME  LN-PAY-OUT-NAME
019500              LN-TXNOUT-NAME  LNCTL-RUN-DATE.
019600     DISPLAY '* * * BEGIN LN2000 - PAYMENT POSTING * * *'
019700         UPON CRT AT 1401.
019800     IF LN-LOAN-IN-NAME = SPACES OR LNCTL-RUN-DATE = 0
019900         DISPLAY '!!!! MISSING FILE NAMES OR RUN-DATE ON'
020000             UPON CRT AT 2301
020100         DISPLAY '!!!!   COMMAND LINE -- LN2000 ABORTED  '
020200             UPON CRT AT 2401
020300         STOP RUN.
020400     PERFORM 010-PASS-ONE-EMI-MATCH.
020500     PERFORM 500-PASS-TWO-LEGACY.
020600     PERFORM 700-REWRITE-LOAN-MASTER.
020700     PERFORM 900-END-RTN.
020800******************************************************************
020900*  PASS ONE -- MATCH PAYMENT-TXN-FILE AGAINST THE EMI SCHEDULE,  *
021000*  LOAN ID / EMI NUMBER SEQUENCE, CONTROL BREAK ON LOAN ID SO    *
021100*  THE OWNING LOAN MASTER CAN BE CARRIED AND REWRITTEN ALONG.    *
021200******************************************************************
021300 010-PASS-ONE-EMI-MATCH.
021400     OPEN INPUT  LOAN-FILE-IN.
021500     OPEN OUTPUT LOAN-SCRATCH-FILE.
021600     OPEN INPUT  EMI-SCHEDULE-FILE-IN.
021700     OPEN OUTPUT EMI-SCHEDULE-FILE-OUT.
021800     OPEN INPUT  PAYMENT-TXN-FILE.
021900     OPEN OUTPUT UNMATCHED-TXN-FILE.
022000     OPEN EXTEND TRANSACTION-FILE.
022100     PERFORM 050-READ-LOAN.
022200     PERFORM 060-READ-EMI.
022300     PERFORM 070-READ-TXN.
022400     PERFORM 100-PROCESS-LOAN THRU 100-PROCESS-LOAN-EXIT
022500         UNTIL LNCTL-EOF-LOAN.
022600     PERFORM 180-FLUSH-REMAINING-TXNS
022700         UNTIL LNCTL-EOF-TXN.
022800     CLOSE LOAN-FILE-IN LOAN-SCRATCH-FILE.
022900     CLOSE EMI-SCHEDULE-FILE-IN EMI-SCHEDULE-FILE-OUT.
023000     CLOSE PAYMENT-TXN-FILE UNMATCHED-TXN-FILE.
023100     CLOSE TRANSACTION-FILE.
023200 050-READ-LOAN.
023300     READ LOAN-FILE-IN
023400         AT END MOVE 1 TO LNCTL-EOF-LOAN-SW.
023500     IF NOT LNCTL-EOF-LOAN
023600         ADD 1 TO LNCTL-RECS-READ.
023700 060-READ-EMI.
023800     READ EMI-SCHEDULE-FILE-IN
023900         AT END MOVE 1 TO LNCTL-EOF-EMI-SW.
024000     IF NOT LNCTL-EOF-EMI
024100         COMPUTE WS-EMI-KEY = (LNEMI-LOAN-ID * 1000) +
024200             LNEMI-NUMBER.
024300 070-READ-TXN.
024400     READ PAYMENT-TXN-FILE
024500         AT END MOVE 1 TO LNCTL-EOF-TXN-SW.
024600     IF NOT LNCTL-EOF-TXN
024700         COMPUTE WS-TXN-KEY = (LNPTXN-LOAN-ID * 1000) +
024800             LNPTXN-PAY-NUMBER.
024900 100-PROCESS-LOAN.
025000     MOVE LN1500-LOAN-ID              TO WS-CUR-LOAN-ID.
025100     PERFORM 110-PROCESS-EMI-FOR-LOAN THRU 110-PROCESS-EMI-EXIT
025200         UNTIL LNCTL-EOF-EMI
025300            OR LNEMI-LOAN-ID NOT = WS-CUR-LOAN-ID.
025400     MOVE LN1500-LOAN-REC             TO WS-LOAN-SCR-REC.
025500     WRITE LOAN-SCRATCH-FILE.
025600     PERFORM 050-READ-LOAN.
025700 100-PROCESS-LOAN-EXIT.
025800     EXIT.
025900 110-PROCESS-EMI-FOR-LOAN.
026000     PERFORM 120-WRITE-ORPHAN-TXN
026100         UNTIL LNCTL-EOF-TXN OR WS-TXN-KEY NOT LESS THAN
026200             WS-EMI-KEY.
026300     IF (NOT LNCTL-EOF-TXN) AND WS-TXN-KEY = WS-EMI-KEY
026400         PERFORM 200-POST-EMI-PAYMENT
026500         PERFORM 070-READ-TXN.
026600     MOVE LNEMI-REC                    TO WS-EMI-OUT-REC.
026700     WRITE EMI-SCHEDULE-FILE-OUT.
026800     PERFORM 060-READ-EMI.
026900 110-PROCESS-EMI-EXIT.
027000     EXIT.
027100 120-WRITE-ORPHAN-TXN.
027200     MOVE LNPTXN-REC                   TO WS-UTX-REC.
027300     WRITE UNMATCHED-TXN-FILE.
027400     PERFORM 070-READ-TXN.
027500 180-FLUSH-REMAINING-TXNS.
027600     MOVE LNPTXN-REC                   TO WS-UTX-REC.
027700     WRITE UNMATCHED-TXN-FILE.
027800     PERFORM 070-READ-TXN.
027900******************************************************************
028000*  200-POST-EMI-PAYMENT -- THE PARTIAL-ACCUMULATE VARIANT FOR    *
028100*  EMI-SCHEDULE-FILE.  LNEMI-STATUS HAS NO "LATE" VALUE OF ITS   *
028200*  OWN, SO A LATE FULL PAYMENT IS RECORDED AS PAID WITH A        *
028300*  PENALTY-AMOUNT GREATER THAN ZERO RATHER THAN A SEPARATE CODE. *
028400******************************************************************
028500 200-POST-EMI-PAYMENT.
028600     MOVE 0                            TO WS-LATE-FEE.
028700     IF LNEMI-ST-PAID
028800         ADD 1                          TO LNCTL-RECS-REJECTED
028900         GO TO 200-POST-EMI-PAYMENT-EXIT.
029000     COMPUTE WS-TOTAL-DUE = LNEMI-AMOUNT + LNEMI-PENALTY-AMT.
029100     ADD LNPTXN-AMOUNT                  TO LNEMI-AMOUNT-PAID.
029200     IF LNEMI-AMOUNT-PAID < WS-TOTAL-DUE
029300         SET LNEMI-ST-PARTIAL           TO TRUE
029400     ELSE
029500         IF LNPTXN-PAY-DATE > LNEMI-DUE-DATE
029600             COMPUTE WS-LATE-FEE ROUNDED = LNEMI-AMOUNT * 0.05
029700             ADD WS-LATE-FEE            TO LNEMI-PENALTY-AMT
029800         END-IF
029900         SET LNEMI-ST-PAID              TO TRUE
030000         MOVE LNPTXN-PAY-DATE           TO LNEMI-PAID-DATE
030100         COMPUTE LN1500-REMAIN-BAL =
030200             LN1500-REMAIN-BAL - LNEMI-PRINCIPAL-COMP
030300         IF LN1500-REMAIN-BAL NOT > 0
030400             MOVE 0                     TO LN1500-REMAIN-BAL
030500             SET LN1500-ST-COMPLETED    TO TRUE
030600         END-IF
030700         MOVE LNEMI-LOAN-ID             TO WS-TXN-LOAN-ID
030800         MOVE LNPTXN-AMOUNT             TO WS-TXN-POST-AMT
030900         MOVE LNPTXN-PAY-DATE           TO WS-TXN-POST-DATE
031000         MOVE WS-LATE-FEE               TO WS-TXN-FEE-AMT
031100         PERFORM 400-WRITE-PAYMENT-TXN
031200         IF WS-LATE-FEE > 0
031300             PERFORM 410-WRITE-PENALTY-TXN
031400         END-IF
031500         ADD 1 TO LNCTL-CT-PAYMENTS-POSTED
031600     END-IF.
031700 200-POST-EMI-PAYMENT-EXIT.
031800     EXIT.
031900******************************************************************
032000*  PASS TWO -- MATCH WHAT LEFT PASS ONE UNMATCHED AGAINST THE    *
032100*  LEGACY MBLPS-STYLE PAYMENT-FILE.  REQ #2310 (04/06/05) ONCE   *
032200*  LEFT THE LOAN MASTER'S REMAINING BALANCE UNTOUCHED HERE, ON   *
032300*  THE THEORY THESE PRE-CONVERSION LOANS' RUNDOWN STAYED OF      *
032400*  RECORD ON THE OLD MBLPS BOOKS.  REQ #2401 (09/30/07) REVERSED *
032500*  THAT -- 320-ACCUM-LEGACY-BAL BELOW TALLIES EACH CLEARED       *
032600*  CLAIM'S PRINCIPAL PORTION BY LOAN-ID, AND 700-REWRITE-LOAN-   *
032700*  MASTER APPLIES IT TO LN1500-REMAIN-BAL AFTER THIS PASS ENDS,  *
032800*  THE SAME AS THE EMI SIDE HAS ALWAYS DONE AT POST TIME.        *
032900******************************************************************
033000 500-PASS-TWO-LEGACY.
033100     MOVE 0                            TO LNCTL-EOF-TXN-SW.
033200     MOVE 0                            TO LNCTL-EOF-PAY-SW.
033300     OPEN INPUT  UNMATCHED-TXN-FILE.
033400     OPEN INPUT  PAYMENT-FILE-IN.
033500     OPEN OUTPUT PAYMENT-FILE-OUT.
033600     OPEN EXTEND TRANSACTION-FILE.
033700     PERFORM 520-READ-PAY.
033800     PERFORM 530-READ-UNMATCHED.
033900     PERFORM 540-PROCESS-PAY THRU 540-PROCESS-PAY-EXIT
034000         UNTIL LNCTL-EOF-PAY.
034100     PERFORM 570-COUNT-LEFTOVER-UTX
034200         UNTIL LNCTL-EOF-TXN.
034300     CLOSE UNMATCHED-TXN-FILE.
034400     CLOSE PAYMENT-FILE-IN PAYMENT-FILE-OUT.
034500     CLOSE TRANSACTION-FILE.
034600 520-READ-PAY.
034700     READ PAYMENT-FILE-IN
034800         AT END MOVE 1 TO LNCTL-EOF-PAY-SW.
034900     IF NOT LNCTL-EOF-PAY
035000         ADD 1 TO LNCTL-RECS-READ
035100         COMPUTE WS-PAY-KEY = (pay-loan-id * 1000) +
035200             pay-number.
035300 530-READ-UNMATCHED.
035400     READ UNMATCHED-TXN-FILE INTO LNPTXN-REC
035500         AT END MOVE 1 TO LNCTL-EOF-TXN-SW.
035600     IF NOT LNCTL-EOF-TXN
035700         COMPUTE WS-UTX-KEY = (LNPTXN-LOAN-ID * 1000) +
035800             LNPTXN-PAY-NUMBER.
035900 540-PROCESS-PAY.
036000     PERFORM 545-SKIP-ORPHAN-UTX
036100         UNTIL LNCTL-EOF-TXN OR WS-UTX-KEY NOT LESS THAN
036200             WS-PAY-KEY.
036300     IF (NOT LNCTL-EOF-TXN) AND WS-UTX-KEY = WS-PAY-KEY
036400         PERFORM 250-POST-LEGACY-PAYMENT
036500         PERFORM 530-READ-UNMATCHED.
036600     MOVE ln-pay-rec                   TO WS-PAY-OUT-REC.
036700     WRITE PAYMENT-FILE-OUT.
036800     PERFORM 520-READ-PAY.
036900 540-PROCESS-PAY-EXIT.
037000     EXIT.
037100 545-SKIP-ORPHAN-UTX.
037200     ADD 1                             TO LNCTL-RECS-REJECTED.
037300     PERFORM 530-READ-UNMATCHED.
037400 570-COUNT-LEFTOVER-UTX.
037500     ADD 1                             TO LNCTL-RECS-REJECTED.
037600     PERFORM 530-READ-UNMATCHED.
037700******************************************************************
037800*  250/300 -- THE TWO-STEP APPROVAL STATE MACHINE FOR THE        *
037900*  LEGACY SCHEDULE LINE.  A PAYMENT-TXN RECORD SEEN AGAINST A    *
038000*  PENDING LINE IS THE BORROWER'S CLAIM; SEEN AGAINST A          *
038100*  PENDING-APPROVAL LINE IT IS THE LENDER'S DISPOSITION, DRIVEN  *
038200*  PURELY BY WHETHER THE CLAIMED AMOUNT AND DATE SATISFY THE     *
038300*  SCHEDULE LINE -- NO SEPARATE APPROVE/REJECT SIGNAL EXISTS ON  *
038400*  THE FEED.                                                     *
038500******************************************************************
038600 250-POST-LEGACY-PAYMENT.                                         REQ2310 
038700     IF pay-st-paid OR pay-st-completed
038800         ADD 1                          TO LNCTL-RECS-REJECTED
038900     ELSE
039000         PERFORM 300-APPROVAL-STATE-MACHINE.
039100 300-APPROVAL-STATE-MACHINE.                                      REQ1188 
039200     EVALUATE TRUE
039300         WHEN pay-st-pending-appr
039400             PERFORM 310-DECIDE-CLAIM
039500         WHEN OTHER
039600             MOVE LNPTXN-AMOUNT         TO pay-amount-paid
039700             MOVE LNPTXN-PAY-DATE       TO pay-paid-date
039800             SET pay-st-pending-appr    TO TRUE
039900     END-EVALUATE.
040000 310-DECIDE-CLAIM.
040100     IF pay-amount-paid >= pay-amount-due
040150         MOVE pay-amount-due               TO pay-amount-paid     REQ2404
040200         IF pay-paid-date > pay-due-date
040300             COMPUTE pay-late-fee ROUNDED = pay-amount-due * 0.05
040400             SET pay-st-late            TO TRUE
040500         ELSE
040600             SET pay-st-paid            TO TRUE
040700         END-IF
040800         MOVE pay-loan-id               TO WS-TXN-LOAN-ID
040900         MOVE pay-amount-paid           TO WS-TXN-POST-AMT
041000         MOVE pay-paid-date             TO WS-TXN-POST-DATE
041100         MOVE pay-late-fee              TO WS-TXN-FEE-AMT
041200         PERFORM 400-WRITE-PAYMENT-TXN
041300         PERFORM 320-ACCUM-LEGACY-BAL                              REQ2401
041400         IF pay-st-late
041500             PERFORM 410-WRITE-PENALTY-TXN
041600         END-IF
041700         ADD 1 TO LNCTL-CT-PAYMENTS-POSTED
041800     ELSE
041900         IF pay-paid-date > pay-due-date
042000             SET pay-st-overdue         TO TRUE
042100             COMPUTE pay-late-fee = pay-late-fee +
042200                 (pay-amount-due * 2.00 / 100)
042300         ELSE
042400             SET pay-st-pending         TO TRUE
042500         END-IF
042600         MOVE 0                         TO pay-amount-paid
042700         MOVE 0                         TO pay-paid-date
042800         ADD 1 TO LNCTL-CT-PAYMENTS-REJECTED
042900     END-IF.
043000******************************************************************
043100*  400/410 -- SHARED LEDGER-WRITE PARAGRAPHS.  CALLER LOADS THE  *
043200*  WS-TXN-xxx WORK FIELDS FIRST, WHETHER POSTING FROM THE EMI    *
043300*  PATH OR THE LEGACY PATH.                                      *
043400******************************************************************
043500 400-WRITE-PAYMENT-TXN.
043600     ADD 1                              TO WS-NEXT-TXN-ID.
043700     MOVE WS-NEXT-TXN-ID                TO LNTXN-ID.
043800     MOVE WS-TXN-LOAN-ID                TO LNTXN-LOAN-ID.
043900     SET LNTXN-TY-PAYMENT               TO TRUE.
044000     MOVE WS-TXN-POST-AMT               TO LNTXN-AMOUNT.
044100     MOVE 'INSTALLMENT PAYMENT POSTED'  TO LNTXN-DESCRIPTION.
044200     MOVE WS-TXN-POST-DATE              TO LNTXN-DATE.
044300     WRITE LNTXN-REC.
044400     ADD 1                              TO LNCTL-RECS-WRITTEN.
044500 410-WRITE-PENALTY-TXN.
044600     ADD 1                              TO WS-NEXT-TXN-ID.
044700     MOVE WS-NEXT-TXN-ID                TO LNTXN-ID.
044800     MOVE WS-TXN-LOAN-ID                TO LNTXN-LOAN-ID.
044900     SET LNTXN-TY-PENALTY               TO TRUE.
045000     MOVE WS-TXN-FEE-AMT                TO LNTXN-AMOUNT.
045100     MOVE 'LATE FEE ASSESSED ON PAYMENT' TO LNTXN-DESCRIPTION.
045200     MOVE WS-TXN-POST-DATE              TO LNTXN-DATE.
045300     WRITE LNTXN-REC.
045400     ADD 1                              TO LNCTL-RECS-WRITTEN.
045500     ADD WS-TXN-FEE-AMT                 TO LNCTL-CT-LATE-FEES-AMT.
045600*
045700******************************************************************
045800*  320 -- ROLLS A CLEARED LEGACY CLAIM'S PRINCIPAL PORTION INTO   *
045900*  WS-LEGACY-BAL-TBL BY LOAN-ID.  700 APPLIES THE ROLLED-UP       *
046000*  TOTAL AGAINST LN1500-REMAIN-BAL ONCE ALL OF PASS TWO HAS RUN.  *
046100******************************************************************
046200 320-ACCUM-LEGACY-BAL.
046300     MOVE pay-loan-id                   TO WS-SEARCH-LOAN-ID.
046400     PERFORM 740-FIND-LEGACY-BAL.
046500     IF WS-LEGBAL-NOT-FOUND
046600         IF WS-LEGBAL-CNT >= 2000
046700             DISPLAY '!!!! WS-LEGACY-BAL-TBL FULL -- ABORTED '
046800                 UPON CRT AT 2301
046900             STOP RUN
047000         END-IF
047100         ADD 1                          TO WS-LEGBAL-CNT
047200         MOVE WS-LEGBAL-CNT             TO WS-LEGBAL-IX
047300         MOVE pay-loan-id               TO
047400             WS-LEGBAL-LOAN-ID (WS-LEGBAL-IX)
047500         MOVE 0                         TO
047600             WS-LEGBAL-PRIN-REDUCE (WS-LEGBAL-IX)
047700     END-IF.
047800     ADD pay-principal-portion          TO
047900         WS-LEGBAL-PRIN-REDUCE (WS-LEGBAL-IX).
048000*
048100* linear scan of WS-LEGACY-BAL-TBL for WS-SEARCH-LOAN-ID -- same
048200* small-table idiom as LN5000'S XREF/BORROWER scans.
048300 740-FIND-LEGACY-BAL.
048400     SET WS-LEGBAL-NOT-FOUND            TO TRUE.
048500     MOVE 1                             TO WS-LEGBAL-IX.
048600     PERFORM 741-SCAN-LEGBAL THRU 741-SCAN-LEGBAL-EXIT
048700         UNTIL WS-LEGBAL-IX > WS-LEGBAL-CNT
048800            OR WS-LEGBAL-FOUND.
048900 740-FIND-LEGACY-BAL-EXIT.
049000     EXIT.
049100*
049200 741-SCAN-LEGBAL.
049300     IF WS-LEGBAL-LOAN-ID (WS-LEGBAL-IX) = WS-SEARCH-LOAN-ID
049400         SET WS-LEGBAL-FOUND             TO TRUE
049500     ELSE
049600         ADD 1                           TO WS-LEGBAL-IX
049700     END-IF.
049800 741-SCAN-LEGBAL-EXIT.
049900     EXIT.
050000*
050100******************************************************************
050200*  700 -- THIRD PASS.  RE-READS THE SCRATCH COPY OF LOAN-FILE      *
050300*  PASS ONE LEFT BEHIND, APPLIES EVERY LEGACY PRINCIPAL RUNDOWN    *
050400*  ACCUMULATED BY 320 DURING PASS TWO, AND ONLY THEN WRITES THE    *
050500*  REAL LOAN-FILE-OUT -- THE EMI-BASED RUNDOWN WAS ALREADY DONE    *
050600*  INLINE BY 200-POST-EMI-PAYMENT WHILE LOAN-FILE-IN WAS STILL     *
050700*  OPEN, SO THIS PASS ONLY EVER TOUCHES LOANS THAT PICKED UP A     *
050800*  LEGACY-SIDE PAYMENT.                                            *
050900******************************************************************
051000 700-REWRITE-LOAN-MASTER.
051100     MOVE 0                             TO LNCTL-EOF-LOAN-SW.
051200     OPEN INPUT  LOAN-SCRATCH-FILE.
051300     OPEN OUTPUT LOAN-FILE-OUT.
051400     PERFORM 720-READ-LOAN-SCR.
051500     PERFORM 730-APPLY-LEGACY-AND-WRITE THRU
051600             730-APPLY-LEGACY-AND-WRITE-EXIT
051700         UNTIL LNCTL-EOF-LOAN.
051800     CLOSE LOAN-SCRATCH-FILE LOAN-FILE-OUT.
051900*
052000 720-READ-LOAN-SCR.
052100     READ LOAN-SCRATCH-FILE INTO LN1500-LOAN-REC
052200         AT END MOVE 1 TO LNCTL-EOF-LOAN-SW.
052300*
052400 730-APPLY-LEGACY-AND-WRITE.
052500     MOVE LN1500-LOAN-ID               TO WS-SEARCH-LOAN-ID.
052600     PERFORM 740-FIND-LEGACY-BAL.
052700     IF WS-LEGBAL-FOUND
052800         COMPUTE LN1500-REMAIN-BAL =
052900             LN1500-REMAIN-BAL -
053000                 WS-LEGBAL-PRIN-REDUCE (WS-LEGBAL-IX)
053100         IF LN1500-REMAIN-BAL NOT > 0
053200             MOVE 0                    TO LN1500-REMAIN-BAL
053300             SET LN1500-ST-COMPLETED   TO TRUE
053400         END-IF
053500     END-IF.
053600     MOVE LN1500-LOAN-REC               TO WS-LOAN-OUT-REC.
053700     WRITE LOAN-FILE-OUT.
053800     PERFORM 720-READ-LOAN-SCR.
053900 730-APPLY-LEGACY-AND-WRITE-EXIT.
054000     EXIT.
054100 900-END-RTN.
054200     DISPLAY 'LN2000 FINAL TOTALS'            UPON CRT AT 0901.
054300     DISPLAY LNCTL-RECS-READ      ' RECORDS READ    '
054400                                               UPON CRT AT 1001.
054500     DISPLAY LNCTL-CT-PAYMENTS-POSTED ' PAYMENTS POSTED '
054600                                               UPON CRT AT 1101.
054700     DISPLAY LNCTL-CT-PAYMENTS-REJECTED ' CLAIMS REJECTED '
054800                                               UPON CRT AT 1201.
054900     DISPLAY LNCTL-RECS-REJECTED  ' ITEMS REJECTED  '
055000                                               UPON CRT AT 1301.
055100     DISPLAY LNCTL-CT-LATE-FEES-AMT ' LATE FEES AMT   '
055200                                               UPON CRT AT 1501.
055300     STOP RUN.
