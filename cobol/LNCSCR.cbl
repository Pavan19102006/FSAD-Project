000100******************************************************************
000200*  LNCSCR  --  CREDIT-SCORE-FILE OUTPUT RECORD  (LNCSCR-REC)
000300*  ONE RECORD PER APPLICANT, WRITTEN BY LN4000.  THE FIVE-WAY
000400*  COMPONENT TABLE LETS A LOAN OFFICER SEE WHAT DROVE THE SCORE
000500*  WITHOUT RE-RUNNING THE APPLICATION THROUGH LN4000 AGAIN.
000600*  COPY '/usr/lnsc/copy/LNCSCR.cbl'.
000700******************************************************************
000800 01  LNCSCR-REC.
000900     05  LNCSCR-USER-ID               PIC 9(9).
001000     05  LNCSCR-CREDIT-SCORE          PIC 9(3).
001100     05  LNCSCR-CREDIT-RATING         PIC X(12).
001200         88  LNCSCR-RTG-EXCEPTIONAL   VALUE 'EXCEPTIONAL'.
001300         88  LNCSCR-RTG-VERY-GOOD     VALUE 'VERY GOOD'.
001400         88  LNCSCR-RTG-GOOD          VALUE 'GOOD'.
001500         88  LNCSCR-RTG-FAIR          VALUE 'FAIR'.
001600         88  LNCSCR-RTG-POOR          VALUE 'POOR'.
001700     05  LNCSCR-RISK-LEVEL            PIC X(8).
001800         88  LNCSCR-RL-LOW            VALUE 'LOW'.
001900         88  LNCSCR-RL-MEDIUM         VALUE 'MEDIUM'.
002000         88  LNCSCR-RL-HIGH           VALUE 'HIGH'.
002100         88  LNCSCR-RL-VERY-HIGH      VALUE 'VERY-HIGH'.
002200         88  LNCSCR-RL-UNKNOWN        VALUE 'UNKNOWN'.
002300     05  LNCSCR-RISK-SCORE            PIC 9(3)V99 COMP-3.
002400     05  LNCSCR-MAX-LOAN-ELIGIBILITY  PIC S9(13)V99 COMP-3.
002500     05  LNCSCR-SUGGESTED-RATE        PIC S9(3)V99 COMP-3.
002600* component breakdown -- occurs 5 times: payment history, debt,
002700* history length, credit mix, employment, in that order.
002800     05  LNCSCR-COMPONENT-TBL OCCURS 5 TIMES.
002900         10  LNCSCR-COMP-NAME         PIC X(10).
003000         10  LNCSCR-COMP-POINTS       PIC S9(3)  COMP-3.
003100     05  FILLER                       PIC X(20).
