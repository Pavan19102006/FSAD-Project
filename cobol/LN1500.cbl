000100******************************************************************
000200*  LN1500  --  LOAN MASTER RECORD  (LN1500-LOAN-REC)
000300*  ONE 01-LEVEL PER LOAN, KEPT ON LOAN-FILE IN LOAN-ID SEQUENCE.
000400*  CARRIED ACROSS EMI GENERATION, PAYMENT POSTING, THE OVERDUE
000500*  SWEEP, RISK SCORING AND REPORTING -- COPY THIS MEMBER INTO THE
000600*  FILE SECTION OF ANY PROGRAM THAT OPENS LOAN-FILE.
000700*  COPY '/usr/lnsc/copy/LN1500.cbl'.
000800******************************************************************
000900 01  LN1500-LOAN-REC.
001000     05  LN1500-KEY-FIELDS.
001100         10  LN1500-LOAN-ID           PIC 9(9).
001200         10  LN1500-LENDER-ID         PIC 9(9).
001300         10  LN1500-BORROWER-ID       PIC 9(9).
001400* 0 = UNASSIGNED OFFER, NOT YET MATCHED TO A BORROWER
001500             88  LN1500-UNASSIGNED    VALUE 0.
001600     05  LN1500-MONEY-FIELDS.
001700         10  LN1500-PRINCIPAL-AMT     PIC S9(13)V99 COMP-3.
001800         10  LN1500-INTEREST-RATE     PIC S9(3)V99  COMP-3.
001900         10  LN1500-TERM-MONTHS       PIC 9(3).
002000         10  LN1500-MONTHLY-PYMT      PIC S9(13)V99 COMP-3.
002100         10  LN1500-TOTAL-INTEREST    PIC S9(13)V99 COMP-3.
002200         10  LN1500-REMAIN-BAL        PIC S9(13)V99 COMP-3.
002300         10  LN1500-PENALTY-RATE      PIC S9(3)V99  COMP-3
002400                                      VALUE 2.00.
002500         10  LN1500-PENALTY-ACCRUED   PIC S9(13)V99 COMP-3.
002600     05  LN1500-STATUS-FIELDS.
002700         10  LN1500-STATUS            PIC X(10).
002800             88  LN1500-ST-PENDING    VALUE 'PENDING'.
002900             88  LN1500-ST-ACTIVE     VALUE 'ACTIVE'.
003000             88  LN1500-ST-COMPLETED  VALUE 'COMPLETED'.
003100             88  LN1500-ST-DEFAULTED  VALUE 'DEFAULTED'.
003200             88  LN1500-ST-CANCELLED  VALUE 'CANCELLED'.
003300         10  LN1500-INTEREST-TYPE     PIC X(8).
003400             88  LN1500-INT-SIMPLE    VALUE 'SIMPLE'.
003500             88  LN1500-INT-COMPOUND  VALUE 'COMPOUND'.
003600         10  LN1500-EMI-TYPE          PIC X(16)
003700                                      VALUE 'REDUCING-BAL'.
003800             88  LN1500-EMI-FLAT      VALUE 'FLAT'.
003900             88  LN1500-EMI-REDUCING  VALUE 'REDUCING-BAL'.
004000     05  LN1500-DATE-FIELDS.
004100         10  LN1500-START-DATE        PIC 9(8).
004200         10  LN1500-START-DATE-R REDEFINES LN1500-START-DATE.
004300             15  LN1500-START-YYYY    PIC 9(4).
004400             15  LN1500-START-MM      PIC 9(2).
004500             15  LN1500-START-DD      PIC 9(2).
004600         10  LN1500-END-DATE          PIC 9(8).
004700         10  LN1500-END-DATE-R REDEFINES LN1500-END-DATE.
004800             15  LN1500-END-YYYY      PIC 9(4).
004900             15  LN1500-END-MM        PIC 9(2).
005000             15  LN1500-END-DD        PIC 9(2).
005100* MATURITY HELD AS A PACKED YR/MO PAIR FOR THE OLD 1990S REPORT
005200* DECK -- KEPT IN STEP WITH LN1500-END-DATE BY THE SAME MOVE.
005300         10  LN1500-MATURITY-YR-MO.
005400             15  LN1500-MATURITY-YY   PIC S9(3) COMP-3.
005500             15  LN1500-MATURITY-MM   PIC 9(2).
005600     05  LN1500-LAST-SWEEP-FIELDS.
005700* SET BY LN3000 -- NUMBER OF MISSED (30+ DAY) INSTALLMENTS SEEN
005800* SO FAR, USED TO TRIP THE 3-MISSED DEFAULT RULE WITHOUT A
005900* RE-SCAN OF THE WHOLE EMI SCHEDULE EVERY NIGHT.
006000         10  LN1500-MISSED-CNT        PIC 9(3)  COMP-3 VALUE 0.
006100         10  LN1500-MAX-DAYS-OVERDUE  PIC 9(3)  COMP-3 VALUE 0.
006200     05  FILLER                       PIC X(22).
