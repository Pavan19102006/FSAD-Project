000100******************************************************************
000200*   P R O G R A M   -   L N 6 0 0 0
000300*   PORTFOLIO REPORT BUILDER / DASHBOARD
000400*
000500*   FIVE 132-COLUMN PRINT FILES BUILT OVER FOUR PASSES:
000600*     PASS 1  LOAN-FILE-IN          LOAN SUMMARY DETAIL, AND --
000700*             SINCE NEITHER LOAN-FILE NOR PAYMENT-FILE CARRIES A
000800*             LENDER OR BORROWER SORT KEY -- A WORKING-STORAGE
000900*             LENDER TABLE, BORROWER TABLE AND LOAN-ID/LENDER-ID/
001000*             BORROWER-ID CROSS-REFERENCE, ALL BUILT THE SAME WAY
001100*             LN5000 BUILDS ITS BORROWER TABLE.
001200*     PASS 2  LOAN-FILE-IN + EMI-SCHEDULE-FILE-IN, LOAN-ID
001300*             CONTROL BREAK, FOR THE EMI SCHEDULE REPORT.
001400*     PASS 3  PAYMENT-FILE-IN, FOR THE PAYMENT HISTORY REPORT AND
001500*             (VIA THE CROSS-REFERENCE) THE LENDER/BORROWER AND
001600*             PAYMENT-ANALYTICS DASHBOARD FIGURES.
001700*     PASS 4  TRANSACTION-FILE-IN, FOR THE TRANSACTION LEDGER.
001800*   THE DASHBOARD ITSELF IS PRINTED LAST FROM THE ACCUMULATORS
001900*   CARRIED THROUGH ALL FOUR PASSES.
002000*
002100*   CHANGE LOG
002200*   ----------
002300*   02/19/92  SKW  ORIGINAL CODING -- LOAN SUMMARY AND EMI
002400*                  SCHEDULE REPORTS ONLY.
002500*   07/30/93  RTB  PAYMENT HISTORY AND TRANSACTION LEDGER
002600*                  REPORTS ADDED, REQ #0340.
002700*   05/14/95  PDV  DASHBOARD SUMMARY ADDED -- LENDER/BORROWER
002800*                  ACCUMULATOR TABLES, REQ #0622.
002900*   02/02/98  SKW  Y2K -- ALL DATE FIELDS ALREADY 4-DIGIT YEAR IN Y2K1998 
003000*                  THE UNDERLYING COPYBOOKS, NO CHANGE REQUIRED.
003100*   05/27/99  RTB  Y2K RE-TEST SIGNOFF, NO FURTHER CHANGE.        Y2K1999 
003200*   11/08/05  CLT  DEFAULT-RATE / ON-TIME-RATE ANALYTICS ADDED TO
003300*                  THE DASHBOARD, REQ #2280.
003400*   10/04/07  DWK  REQ #2405 -- ADMIN DASHBOARD HAD NO TOTAL-USERS REQ2405
003500*                  FIGURE, AND THE BORROWER DASHBOARD'S UPCOMING   REQ2405
003600*                  PAYMENTS COUNT ONLY SAW PAYMENT-FILE-IN --      REQ2405
003700*                  EMI-TRACKED LOANS' PENDING INSTALLMENTS WERE    REQ2405
003800*                  LEFT OUT.  ADDED WS-ADM-TOTAL-USERS TO THE      REQ2405
003900*                  ADMIN BLOCK AND AN EMI-SCHEDULE-FILE-IN ROLL-UP REQ2405
004000*                  INTO WS-BOR-UPCOMING-CNT DURING PASS 2.         REQ2405
004100*   10/07/07  DWK  REQ #2406 -- PAYMENT ANALYTICS COUNT-PER-STATUS REQ2406
004200*                  WAS DROPPING PENDING/PENDING-APPROVAL/PARTIAL/  REQ2406
004300*                  REJECTED PAYMENTS INTO A SINGLE UNPRINTED      REQ2406
004400*                  WS-PAY-OTHER-CNT.  SPLIT INTO FOUR COUNTERS AND REQ2406
004500*                  ADDED A SECOND DASHBOARD LINE SO ALL NINE      REQ2406
004600*                  PAY-STATUS VALUES NOW PRINT A FIGURE.          REQ2406
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    LN6000.
005000 AUTHOR.        S K WREN.
005100 INSTALLATION.  LNSC DATA CENTER.
005200 DATE-WRITTEN.  02/19/92.
005300 DATE-COMPILED.
005400 SECURITY.      COMPANY CONFIDENTIAL - LOAN SERVICING CENTER.
005500*
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CONSOLE IS CRT.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400      SELECT LOAN-FILE-IN       ASSIGN TO DYNAMIC LN-LOAN-PATH
006500             ORGANIZATION RECORD SEQUENTIAL.
006600      SELECT EMI-SCHEDULE-FILE-IN ASSIGN TO DYNAMIC LN-EMI-PATH
006700             ORGANIZATION RECORD SEQUENTIAL.
006800      SELECT PAYMENT-FILE-IN    ASSIGN TO DYNAMIC LN-PAY-PATH
006900             ORGANIZATION RECORD SEQUENTIAL.
007000      SELECT TRANSACTION-FILE-IN ASSIGN TO DYNAMIC LN-TXN-PATH
007100             ORGANIZATION RECORD SEQUENTIAL.
007200      SELECT LOAN-SUMMARY-RPT   ASSIGN TO DYNAMIC LN-RPT1-PATH
007300             ORGANIZATION LINE SEQUENTIAL.
007400      SELECT EMI-SCHEDULE-RPT   ASSIGN TO DYNAMIC LN-RPT2-PATH
007500             ORGANIZATION LINE SEQUENTIAL.
007600      SELECT PAYMENT-HIST-RPT   ASSIGN TO DYNAMIC LN-RPT3-PATH
007700             ORGANIZATION LINE SEQUENTIAL.
007800      SELECT TXN-LEDGER-RPT     ASSIGN TO DYNAMIC LN-RPT4-PATH
007900             ORGANIZATION LINE SEQUENTIAL.
008000      SELECT DASHBOARD-RPT      ASSIGN TO DYNAMIC LN-RPT5-PATH
008100             ORGANIZATION LINE SEQUENTIAL.
008200*
008300 DATA DIVISION.
008400*
008500 FILE SECTION.
008600*
008700 FD  LOAN-FILE-IN
008800     DATA RECORD IS LN1500-LOAN-REC.
008900 COPY '/usr/lnsc/copy/LN1500.cbl'.
009000
009100 FD  EMI-SCHEDULE-FILE-IN
009200     DATA RECORD IS LNEMI-REC.
009300 COPY '/usr/lnsc/copy/LNEMI.cbl'.
009400
009500 FD  PAYMENT-FILE-IN
009600     DATA RECORD IS ln-pay-rec.
009700 COPY '/usr/lnsc/copy/LNPAY.cbl'.
009800
009900 FD  TRANSACTION-FILE-IN
010000     DATA RECORD IS LNTXN-REC.
010100 COPY '/usr/lnsc/copy/LNTXN.cbl'.
010200
010300 FD  LOAN-SUMMARY-RPT
010400     RECORD CONTAINS 132 CHARACTERS.
010500 01  WS-RPT1-LINE                       PIC X(132).
010600
010700 FD  EMI-SCHEDULE-RPT
010800     RECORD CONTAINS 132 CHARACTERS.
010900 01  WS-RPT2-LINE                       PIC X(132).
011000
011100 FD  PAYMENT-HIST-RPT
011200     RECORD CONTAINS 132 CHARACTERS.
011300 01  WS-RPT3-LINE                       PIC X(132).
011400
011500 FD  TXN-LEDGER-RPT
011600     RECORD CONTAINS 132 CHARACTERS.
011700 01  WS-RPT4-LINE                       PIC X(132).
011800
011900 FD  DASHBOARD-RPT
012000     RECORD CONTAINS 132 CHARACTERS.
012100 01  WS-RPT5-LINE                       PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500 COPY '/usr/lnsc/copy/LNCTL.cbl'.
012600
012700 01  VARIABLES.
012800     05  LN-LOAN-PATH.
012900         10  FILLER               PIC X(17) VALUE
013000             '/lnsc/batch/loan/'.
013100         10  LN-LOAN-NAME         PIC X(39).
013200     05  LN-EMI-PATH.
013300         10  FILLER               PIC X(16) VALUE
013400             '/lnsc/batch/emi/'.
013500         10  LN-EMI-NAME          PIC X(40).
013600     05  LN-PAY-PATH.
013700         10  FILLER               PIC X(16) VALUE
013800             '/lnsc/batch/pay/'.
013900         10  LN-PAY-NAME          PIC X(40).
014000     05  LN-TXN-PATH.
014100         10  FILLER               PIC X(16) VALUE
014200             '/lnsc/batch/txn/'.
014300         10  LN-TXN-NAME          PIC X(40).
014400     05  LN-RPT1-PATH.
014500         10  FILLER               PIC X(17) VALUE
014600             '/lnsc/batch/rpt1/'.
014700         10  LN-RPT1-NAME         PIC X(39).
014800     05  LN-RPT2-PATH.
014900         10  FILLER               PIC X(17) VALUE
015000             '/lnsc/batch/rpt2/'.
015100         10  LN-RPT2-NAME         PIC X(39).
015200     05  LN-RPT3-PATH.
015300         10  FILLER               PIC X(17) VALUE
015400             '/lnsc/batch/rpt3/'.
015500         10  LN-RPT3-NAME         PIC X(39).
015600     05  LN-RPT4-PATH.
015700         10  FILLER               PIC X(17) VALUE
015800             '/lnsc/batch/rpt4/'.
015900         10  LN-RPT4-NAME         PIC X(39).
016000     05  LN-RPT5-PATH.
016100         10  FILLER               PIC X(17) VALUE
016200             '/lnsc/batch/rpt5/'.
016300         10  LN-RPT5-NAME         PIC X(39).
016400*
016500* loan-id / lender-id / borrower-id cross-reference, built on
016600* pass 1 -- read back on pass 3 to attribute a legacy payment
016700* line to the lender and borrower who own the loan it belongs
016800* to.  SAME 2,000-LOAN CAP AS LN5000's TABLE.
016900 01  WS-XREF-TBL.
017000     05  WS-XREF-ENTRY OCCURS 2000 TIMES.
017100         10  WS-XREF-LOAN-ID          PIC 9(9).
017200         10  WS-XREF-LENDER-ID        PIC 9(9).
017300         10  WS-XREF-BORR-ID          PIC 9(9).
017400         10  FILLER                   PIC X(2).
017500 01  WS-XREF-CNT                      PIC S9(4) COMP VALUE 0.
017600 01  WS-XREF-IX                       PIC S9(4) COMP VALUE 0.
017700*
017800 01  WS-LENDER-TBL.
017900     05  WS-LENDER-ENTRY OCCURS 300 TIMES.
018000         10  WS-LND-ID                PIC 9(9).
018100         10  WS-LND-CREATED-CNT       PIC 9(5)      COMP-3.
018200         10  WS-LND-ACTIVE-CNT        PIC 9(5)      COMP-3.
018300         10  WS-LND-COMPLETED-CNT     PIC 9(5)      COMP-3.
018400         10  WS-LND-PENDING-CNT       PIC 9(5)      COMP-3.
018500         10  WS-LND-TOTAL-LENT        PIC S9(13)V99 COMP-3.
018600         10  WS-LND-PRIN-RECLAIMED    PIC S9(13)V99 COMP-3.
018700         10  WS-LND-INTEREST-EARNED   PIC S9(13)V99 COMP-3.
018800   10  FILLER                   PIC X(4).
018900 01  WS-LENDER-CNT                    PIC S9(4) COMP VALUE 0.
019000 01  WS-LENDER-IX                     PIC S9(4) COMP VALUE 0.
019100*
019200 01  WS-BORROWER-TBL.
019300     05  WS-BORROWER-ENTRY OCCURS 300 TIMES.
019400         10  WS-BOR-ID                PIC 9(9).
019500         10  WS-BOR-LOAN-CNT          PIC 9(5)      COMP-3.
019600         10  WS-BOR-TOTAL-BORROWED    PIC S9(13)V99 COMP-3.
019700         10  WS-BOR-REMAIN-ACTIVE     PIC S9(13)V99 COMP-3.
019800         10  WS-BOR-UPCOMING-CNT      PIC 9(5)      COMP-3.
019900   10  FILLER                   PIC X(4).
020000 01  WS-BORROWER-CNT                  PIC S9(4) COMP VALUE 0.
020100 01  WS-BORROWER-IX                   PIC S9(4) COMP VALUE 0.
020200 01  WS-FOUND-SW                      PIC X(1).
020300     88  WS-FOUND                     VALUE 'Y'.
020400     88  WS-NOT-FOUND                 VALUE 'N'.
020500*
020600* admin-level and loan/payment-analytics accumulators.
020700 01  DASHBOARD-TOTALS.
020800     05  WS-ADM-LOAN-CNT              PIC 9(7)      COMP-3.
020900     05  WS-ADM-ACTIVE-CNT            PIC 9(7)      COMP-3.
021000     05  WS-ADM-PENDING-CNT           PIC 9(7)      COMP-3.
021100     05  WS-ADM-COMPLETED-CNT         PIC 9(7)      COMP-3.
021200     05  WS-ADM-DEFAULTED-CNT         PIC 9(7)      COMP-3.
021300     05  WS-ADM-CANCELLED-CNT         PIC 9(7)      COMP-3.
021400     05  WS-ADM-TOTAL-USERS           PIC 9(7)      COMP-3.       REQ2405
021500     05  WS-ADM-TOTAL-PRINCIPAL       PIC S9(13)V99 COMP-3.
021600     05  WS-ADM-RATE-SUM              PIC S9(9)V99  COMP-3.
021700     05  WS-ADM-TOTAL-PAID            PIC S9(13)V99 COMP-3.
021800     05  WS-ADM-OVERDUE-AMT           PIC S9(13)V99 COMP-3.
021900     05  WS-PAY-PAID-CNT              PIC 9(7)      COMP-3.
022000     05  WS-PAY-LATE-CNT              PIC 9(7)      COMP-3.
022100     05  WS-PAY-MISSED-CNT            PIC 9(7)      COMP-3.
022200     05  WS-PAY-OVERDUE-CNT           PIC 9(7)      COMP-3.
022300     05  WS-PAY-PENDING-CNT           PIC 9(7)      COMP-3.       REQ2406
022400     05  WS-PAY-PENDAPPR-CNT          PIC 9(7)      COMP-3.       REQ2406
022500     05  WS-PAY-PARTIAL-CNT           PIC 9(7)      COMP-3.       REQ2406
022600     05  WS-PAY-REJECTED-CNT          PIC 9(7)      COMP-3.       REQ2406
022700     05  WS-PAY-DUE-SUM               PIC S9(13)V99 COMP-3.
022800     05  WS-PAY-PAID-SUM              PIC S9(13)V99 COMP-3.
022900     05  WS-PAY-LATEFEE-SUM           PIC S9(13)V99 COMP-3.
023000     05  WS-DEFAULT-RATE-PCT          PIC S9(3)V99  COMP-3.
023100     05  WS-ONTIME-RATE-PCT           PIC S9(3)V99  COMP-3.
023200     05  WS-AVG-PRINCIPAL             PIC S9(13)V99 COMP-3.
023300     05  WS-AVG-RATE                  PIC S9(3)V99  COMP-3.
023400     05  FILLER                       PIC X(8).
023500*
023600* transaction-ledger running totals by type, loaded the same
023700* way LN3000 loads its julian-date table -- individual FILLER
023800* VALUE entries, redefined as the OCCURS table proper.
023900 01  WS-TXN-TYPE-LOAD.
024000     05  FILLER                       PIC X(12) VALUE
024100             'DISBURSEMENT'.
024200     05  FILLER                       PIC S9(13)V99 COMP-3
024300             VALUE 0.
024400     05  FILLER                       PIC X(12) VALUE 'PAYMENT'.
024500     05  FILLER                       PIC S9(13)V99 COMP-3
024600             VALUE 0.
024700     05  FILLER                       PIC X(12) VALUE 'FEE'.
024800     05  FILLER                       PIC S9(13)V99 COMP-3
024900             VALUE 0.
025000     05  FILLER                       PIC X(12) VALUE 'PENALTY'.
025100     05  FILLER                       PIC S9(13)V99 COMP-3
025200             VALUE 0.
025300     05  FILLER                       PIC X(12) VALUE 'REFUND'.
025400     05  FILLER                       PIC S9(13)V99 COMP-3
025500             VALUE 0.
025600     05  FILLER                       PIC X(12) VALUE
025700             'ADJUSTMENT'.
025800     05  FILLER                       PIC S9(13)V99 COMP-3
025900             VALUE 0.
026000 01  WS-TXN-TYPE-TBL REDEFINES WS-TXN-TYPE-LOAD.
026100     05  WS-TXN-TYPE-ENTRY OCCURS 6 TIMES.
026200         10  WS-TTY-NAME              PIC X(12).
026300         10  WS-TTY-TOTAL             PIC S9(13)V99 COMP-3.
026400 01  WS-TXN-TYPE-IX                   PIC S9(2) COMP VALUE 0.
026500*
026600 01  REPORT-WORK-FIELDS.
026700     05  WS-CUR-LOAN-ID                PIC 9(9) VALUE 0.
026800     05  WS-LOAN-PRIN-TOT              PIC S9(13)V99 COMP-3.
026900     05  WS-LOAN-INT-TOT               PIC S9(13)V99 COMP-3.
027000     05  FILLER                        PIC X(12).
027100*
027200* loan-summary detail line -- one 01-group per report, matching
027300* the shop's habit of a distinct print-line layout per report.
027400 01  RPT1-DETAIL-LINE.
027500     05  R1-LOAN-ID                    PIC Z(8)9.
027600     05  FILLER                        PIC X(2).
027700     05  R1-BORROWER-ID                 PIC Z(8)9.
027800     05  FILLER                        PIC X(2).
027900     05  R1-LENDER-ID                   PIC Z(8)9.
028000     05  FILLER                        PIC X(2).
028100     05  R1-PRINCIPAL                   PIC Z,ZZZ,ZZZ,ZZ9.99.
028200     05  FILLER                        PIC X(2).
028300     05  R1-RATE                        PIC ZZ9.99.
028400     05  FILLER                        PIC X(2).
028500     05  R1-TERM                        PIC ZZ9.
028600     05  FILLER                        PIC X(2).
028700     05  R1-EMI                          PIC Z,ZZZ,ZZ9.99.
028800     05  FILLER                        PIC X(2).
028900     05  R1-TOT-INT                      PIC Z,ZZZ,ZZ9.99.
029000     05  FILLER                        PIC X(2).
029100     05  R1-STATUS                       PIC X(10).
029200     05  FILLER                        PIC X(2).
029300     05  R1-START                        PIC 9(8).
029400     05  FILLER                        PIC X(2).
029500     05  R1-END                          PIC 9(8).
029600     05  FILLER                        PIC X(18).
029700*
029800 01  RPT2-HEADER-LINE.
029900     05  FILLER                        PIC X(7) VALUE 'LOAN ID'.
030000     05  R2H-LOAN-ID                    PIC Z(8)9.
030100     05  FILLER                        PIC X(3) VALUE SPACES.
030200     05  FILLER                        PIC X(5) VALUE 'PRIN='.
030300     05  R2H-PRINCIPAL                   PIC Z,ZZZ,ZZZ,ZZ9.99.
030400     05  FILLER                        PIC X(3) VALUE SPACES.
030500     05  FILLER                        PIC X(5) VALUE 'RATE='.
030600     05  R2H-RATE                        PIC ZZ9.99.
030700     05  FILLER                        PIC X(3) VALUE SPACES.
030800     05  FILLER                        PIC X(5) VALUE 'EMI=='.
030900     05  R2H-EMI                         PIC Z,ZZZ,ZZ9.99.
031000     05  FILLER                        PIC X(58).
031100*
031200 01  RPT2-DETAIL-LINE.
031300     05  FILLER                        PIC X(4) VALUE SPACES.
031400     05  R2-EMI-NUMBER                   PIC ZZ9.
031500     05  FILLER                        PIC X(2).
031600     05  R2-DUE-DATE                     PIC 9(8).
031700     05  FILLER                        PIC X(2).
031800     05  R2-PRINCIPAL                     PIC Z,ZZZ,ZZ9.99.
031900     05  FILLER                        PIC X(2).
032000     05  R2-INTEREST                      PIC Z,ZZZ,ZZ9.99.
032100     05  FILLER                        PIC X(2).
032200     05  R2-AMOUNT                        PIC Z,ZZZ,ZZ9.99.
032300     05  FILLER                        PIC X(2).
032400     05  R2-PENALTY                       PIC Z,ZZZ,ZZ9.99.
032500     05  FILLER                        PIC X(2).
032600     05  R2-AMOUNT-PAID                   PIC Z,ZZZ,ZZ9.99.
032700     05  FILLER                        PIC X(2).
032800     05  R2-OUTSTANDING                   PIC Z,ZZZ,ZZZ,ZZ9.99.
032900     05  FILLER                        PIC X(2).
033000     05  R2-STATUS                        PIC X(8).
033100     05  FILLER                        PIC X(20).
033200*
033300 01  RPT2-TOTAL-LINE.
033400     05  FILLER                        PIC X(7) VALUE
033500             '  LOAN '.
033600     05  R2T-LOAN-ID                     PIC Z(8)9.
033700     05  FILLER                        PIC X(7) VALUE
033800             ' TOTALS'.
033900     05  FILLER                        PIC X(4) VALUE SPACES.
034000     05  R2T-PRIN-TOTAL                   PIC Z,ZZZ,ZZZ,ZZ9.99.
034100     05  FILLER                        PIC X(2).
034200     05  R2T-INT-TOTAL                    PIC Z,ZZZ,ZZZ,ZZ9.99.
034300     05  FILLER                        PIC X(79).
034400*
034500 01  RPT3-DETAIL-LINE.
034600     05  R3-PAY-NUMBER                    PIC ZZ9.
034700     05  FILLER                        PIC X(2).
034800     05  R3-LOAN-ID                       PIC Z(8)9.
034900     05  FILLER                        PIC X(2).
035000     05  R3-DUE-DATE                      PIC 9(8).
035100     05  FILLER                        PIC X(2).
035200     05  R3-AMOUNT-DUE                     PIC Z,ZZZ,ZZ9.99.
035300     05  FILLER                        PIC X(2).
035400     05  R3-PRINCIPAL                      PIC Z,ZZZ,ZZ9.99.
035500     05  FILLER                        PIC X(2).
035600     05  R3-INTEREST                       PIC Z,ZZZ,ZZ9.99.
035700     05  FILLER                        PIC X(2).
035800     05  R3-LATE-FEE                       PIC Z,ZZ9.99.
035900     05  FILLER                        PIC X(2).
036000     05  R3-AMOUNT-PAID                    PIC Z,ZZZ,ZZ9.99.
036100     05  FILLER                        PIC X(2).
036200     05  R3-PAID-DATE                      PIC 9(8).
036300     05  FILLER                        PIC X(2).
036400     05  R3-STATUS                         PIC X(16).
036500     05  FILLER                        PIC X(10).
036600*
036700 01  RPT4-DETAIL-LINE.
036800     05  R4-TXN-ID                        PIC Z(8)9.
036900     05  FILLER                        PIC X(2).
037000     05  R4-LOAN-ID                       PIC Z(8)9.
037100     05  FILLER                        PIC X(2).
037200     05  R4-TYPE                          PIC X(12).
037300     05  FILLER                        PIC X(2).
037400     05  R4-AMOUNT                        PIC Z,ZZZ,ZZZ,ZZ9.99.
037500     05  FILLER                        PIC X(2).
037600     05  R4-DESCRIPTION                   PIC X(50).
037700     05  FILLER                        PIC X(2).
037800     05  R4-DATE                          PIC 9(8).
037900     05  FILLER                        PIC X(13).
038000*
038100 01  RPT1-TOTAL-LINE.
038200     05  FILLER                        PIC X(7) VALUE
038300             'LOANS: '.
038400     05  R1T-LOAN-CNT                    PIC Z(6)9.
038500     05  FILLER                        PIC X(20) VALUE
038600             '   TOTAL PRINCIPAL: '.
038700     05  R1T-TOTAL-PRIN                   PIC Z,ZZZ,ZZZ,ZZ9.99.
038800     05  FILLER                        PIC X(82).
038900*
039000 01  RPT3-TOTAL-LINE.
039100     05  FILLER                        PIC X(5) VALUE 'DUE: '.
039200     05  R3T-DUE-SUM                      PIC Z,ZZZ,ZZZ,ZZ9.99.
039300     05  FILLER                        PIC X(8) VALUE
039400             '  PAID: '.
039500     05  R3T-PAID-SUM                      PIC Z,ZZZ,ZZZ,ZZ9.99.
039600     05  FILLER                        PIC X(13) VALUE
039700             '  LATE FEES: '.
039800     05  R3T-FEE-SUM                       PIC Z,ZZZ,ZZ9.99.
039900     05  FILLER                        PIC X(62).
040000*
040100 01  RPT4-TYPE-TOTAL-LINE.
040200     05  R4T-TYPE-NAME                    PIC X(12).
040300     05  FILLER                        PIC X(8) VALUE
040400             ' TOTAL: '.
040500     05  R4T-TOTAL                        PIC Z,ZZZ,ZZZ,ZZ9.99.
040600     05  FILLER                        PIC X(96).
040700*
040800 01  RPT5-BANNER-LINE.
040900     05  R5B-TEXT                         PIC X(30).
041000     05  FILLER                        PIC X(102).
041100*
041200 01  RPT5-ADMIN-LINE-1.
041300     05  FILLER                        PIC X(13) VALUE
041400             'TOTAL LOANS: '.
041500     05  R5-ADM-LOANS                     PIC Z(6)9.
041600     05  FILLER                        PIC X(10) VALUE
041700             '  ACTIVE: '.
041800     05  R5-ADM-ACTIVE                    PIC Z(6)9.
041900     05  FILLER                        PIC X(11) VALUE
042000             '  PENDING: '.
042100     05  R5-ADM-PENDING                   PIC Z(6)9.
042200     05  FILLER                        PIC X(9) VALUE             REQ2405
042300             '  USERS: '.                                         REQ2405
042400     05  R5-ADM-USERS                     PIC Z(6)9.              REQ2405
042500     05  FILLER                        PIC X(61).
042600*
042700 01  RPT5-ADMIN-LINE-2.
042800     05  FILLER                        PIC X(17) VALUE
042900             'TOTAL PRINCIPAL: '.
043000     05  R5-ADM-PRIN                      PIC Z,ZZZ,ZZZ,ZZ9.99.
043100     05  FILLER                        PIC X(14) VALUE
043200             '  TOTAL PAID: '.
043300     05  R5-ADM-PAID                      PIC Z,ZZZ,ZZZ,ZZ9.99.
043400     05  FILLER                        PIC X(15) VALUE
043500             '  OVERDUE AMT: '.
043600     05  R5-ADM-OVERDUE                   PIC Z,ZZZ,ZZZ,ZZ9.99.
043700     05  FILLER                        PIC X(38).
043800*
043900 01  RPT5-LENDER-LINE-1.
044000     05  FILLER                        PIC X(7) VALUE
044100             'LENDER '.
044200     05  R5L-ID-1                         PIC Z(8)9.
044300     05  FILLER                        PIC X(10) VALUE
044400             '  CREATED '.
044500     05  R5L-CREATED                      PIC Z(4)9.
044600     05  FILLER                        PIC X(9) VALUE
044700             '  ACTIVE '.
044800     05  R5L-ACTIVE                       PIC Z(4)9.
044900     05  FILLER                        PIC X(12) VALUE
045000             '  COMPLETED '.
045100     05  R5L-COMPLETED                    PIC Z(4)9.
045200     05  FILLER                        PIC X(10) VALUE
045300             '  PENDING '.
045400     05  R5L-PENDING                      PIC Z(4)9.
045500     05  FILLER                        PIC X(55).
045600*
045700 01  RPT5-LENDER-LINE-2.
045800     05  FILLER                        PIC X(7) VALUE
045900             'LENDER '.
046000     05  R5L-ID-2                         PIC Z(8)9.
046100     05  FILLER                        PIC X(7) VALUE
046200             '  LENT '.
046300     05  R5L-LENT                         PIC Z,ZZZ,ZZZ,ZZ9.99.
046400     05  FILLER                        PIC X(17) VALUE
046500             '  PRIN-RECLAIMED '.
046600     05  R5L-PRIN-RECL                    PIC Z,ZZZ,ZZZ,ZZ9.99.
046700     05  FILLER                        PIC X(19) VALUE
046800             '  INTEREST-EARNED '.
046900     05  R5L-INT-EARNED                   PIC Z,ZZZ,ZZ9.99.
047000     05  FILLER                        PIC X(29).
047100*
047200 01  RPT5-BORROWER-LINE.
047300     05  FILLER                        PIC X(9) VALUE
047400             'BORROWER '.
047500     05  R5B-ID                           PIC Z(8)9.
047600     05  FILLER                        PIC X(9) VALUE
047700             '  LOANS '.
047800     05  R5B-LOAN-CNT                     PIC Z(4)9.
047900     05  FILLER                        PIC X(11) VALUE
048000             '  BORROWED '.
048100     05  R5B-BORROWED                     PIC Z,ZZZ,ZZZ,ZZ9.99.
048200     05  FILLER                        PIC X(12) VALUE
048300             '  REMAINING '.
048400     05  R5B-REMAINING                    PIC Z,ZZZ,ZZZ,ZZ9.99.
048500     05  FILLER                        PIC X(20) VALUE
048600             '  UPCOMING-PAYMENTS '.
048700     05  R5B-UPCOMING                     PIC Z(4)9.
048800     05  FILLER                        PIC X(18).
048900*
049000 01  RPT5-LOAN-ANALYTIC-LINE-1.
049100     05  FILLER                        PIC X(15) VALUE
049200             'AVG PRINCIPAL: '.
049300     05  R5A-AVG-PRIN                     PIC Z,ZZZ,ZZ9.99.
049400     05  FILLER                        PIC X(12) VALUE
049500             '  AVG RATE: '.
049600     05  R5A-AVG-RATE                     PIC ZZ9.99.
049700     05  FILLER                        PIC X(20) VALUE
049800             '  DEFAULT RATE PCT: '.
049900     05  R5A-DEFAULT-RATE                 PIC ZZ9.99.
050000     05  FILLER                        PIC X(61).
050100*
050200 01  RPT5-LOAN-ANALYTIC-LINE-2.
050300     05  FILLER                        PIC X(9) VALUE
050400             'PENDING: '.
050500     05  R5A-PENDING                      PIC Z(6)9.
050600     05  FILLER                        PIC X(10) VALUE
050700             '  ACTIVE: '.
050800     05  R5A-ACTIVE                       PIC Z(6)9.
050900     05  FILLER                        PIC X(13) VALUE
051000             '  COMPLETED: '.
051100     05  R5A-COMPLETED                    PIC Z(6)9.
051200     05  FILLER                        PIC X(13) VALUE
051300             '  DEFAULTED: '.
051400     05  R5A-DEFAULTED                    PIC Z(6)9.
051500     05  FILLER                        PIC X(13) VALUE
051600             '  CANCELLED: '.
051700     05  R5A-CANCELLED                    PIC Z(6)9.
051800     05  FILLER                        PIC X(29).
051900*
052000 01  RPT5-PAY-ANALYTIC-LINE.
052100     05  FILLER                        PIC X(6) VALUE
052200             'PAID: '.
052300     05  R5P-PAID-CNT                     PIC Z(6)9.
052400     05  FILLER                        PIC X(9) VALUE
052500             '  LATE: '.
052600     05  R5P-LATE-CNT                     PIC Z(6)9.
052700     05  FILLER                        PIC X(11) VALUE
052800             '  MISSED: '.
052900     05  R5P-MISSED-CNT                   PIC Z(6)9.
053000     05  FILLER                        PIC X(12) VALUE
053100             '  OVERDUE: '.
053200     05  R5P-OVERDUE-CNT                  PIC Z(6)9.
053300     05  FILLER                        PIC X(20) VALUE
053400             '  ON-TIME RATE PCT: '.
053500     05  R5P-ONTIME-RATE                  PIC ZZ9.99.
053600     05  FILLER                        PIC X(40).
053700*                                                                 REQ2406
053800* SECOND PAYMENT-ANALYTICS LINE -- THE FOUR STATUSES THAT NEVER   REQ2406
053900* MAKE IT INTO A LENDER'S OR BORROWER'S DASHBOARD FIGURES BUT     REQ2406
054000* STILL NEED A COUNT-PER-STATUS LINE OF THEIR OWN.                REQ2406
054100 01  RPT5-PAY-ANALYTIC-LINE-2.                                    REQ2406
054200     05  FILLER                        PIC X(9) VALUE             REQ2406
054300             'PENDING: '.                                         REQ2406
054400     05  R5P-PENDING-CNT                  PIC Z(6)9.              REQ2406
054500     05  FILLER                        PIC X(13) VALUE            REQ2406
054600             '  PEND-APPR: '.                                     REQ2406
054700     05  R5P-PENDAPPR-CNT                 PIC Z(6)9.              REQ2406
054800     05  FILLER                        PIC X(11) VALUE            REQ2406
054900             '  PARTIAL: '.                                       REQ2406
055000     05  R5P-PARTIAL-CNT                  PIC Z(6)9.              REQ2406
055100     05  FILLER                        PIC X(12) VALUE            REQ2406
055200             '  REJECTED: '.                                      REQ2406
055300     05  R5P-REJECTED-CNT                 PIC Z(6)9.              REQ2406
055400     05  FILLER                        PIC X(59).                 REQ2406
055500*
055600 PROCEDURE DIVISION.
055700*
055800 A010-MAIN-LINE.
055900     DISPLAY SPACES UPON CRT.
056000     ACCEPT LNCTL-COMMAND-LINE FROM COMMAND-LINE.
056100     UNSTRING LNCTL-COMMAND-LINE DELIMITED BY ' '
056200         INTO LN-LOAN-NAME LN-EMI-NAME LN-PAY-NAME LN-TXN-NAME
056300              LN-RPT1-NAME LN-RPT2-NAME LN-RPT3-NAME
056400              LN-RPT4-NAME LN-RPT5-NAME LNCTL-RUN-DATE.
056500     DISPLAY '* * * BEGIN LN6000 - REPORT BUILDER * * *'
056600         UPON CRT AT 1401.
056700     IF LN-LOAN-NAME = SPACES
056800         DISPLAY '!!!! MISSING FILE NAMES ON COMMAND  '
056900             UPON CRT AT 2301
057000         DISPLAY '!!!!   LINE -- LN6000 ABORTED       '
057100             UPON CRT AT 2401
057200         STOP RUN.
057300     PERFORM 100-PASS-ONE-LOAN-SUMMARY.
057400     PERFORM 200-PASS-TWO-EMI-SCHEDULE.
057500     PERFORM 300-PASS-THREE-PAYMENT-HIST.
057600     PERFORM 400-PASS-FOUR-TXN-LEDGER.
057700     PERFORM 500-PRINT-DASHBOARD.
057800     PERFORM 900-END-RTN.
057900
058000******************************************************************
058100*  PASS 1 -- LOAN SUMMARY REPORT, LENDER/BORROWER TABLE BUILD,   *
058200*  LOAN-ID CROSS-REFERENCE BUILD, ADMIN + LOAN-ANALYTICS TOTALS. *
058300******************************************************************
058400 100-PASS-ONE-LOAN-SUMMARY.
058500     OPEN INPUT  LOAN-FILE-IN.
058600     OPEN OUTPUT LOAN-SUMMARY-RPT.
058700     MOVE 0 TO LNCTL-EOF-LOAN-SW.
058800     PERFORM 050-READ-LOAN.
058900     PERFORM 110-PROCESS-LOAN-SUMMARY THRU
059000             110-PROCESS-LOAN-SUMMARY-EXIT
059100         UNTIL LNCTL-EOF-LOAN.
059200     MOVE WS-ADM-LOAN-CNT                TO R1T-LOAN-CNT.
059300     MOVE WS-ADM-TOTAL-PRINCIPAL          TO R1T-TOTAL-PRIN.
059400     MOVE RPT1-TOTAL-LINE                 TO WS-RPT1-LINE.
059500     WRITE WS-RPT1-LINE.
059600     CLOSE LOAN-FILE-IN.
059700     CLOSE LOAN-SUMMARY-RPT.
059800
059900 050-READ-LOAN.
060000     READ LOAN-FILE-IN
060100         AT END MOVE 1 TO LNCTL-EOF-LOAN-SW.
060200     IF NOT LNCTL-EOF-LOAN
060300         ADD 1 TO LNCTL-RECS-READ.
060400
060500 110-PROCESS-LOAN-SUMMARY.
060600     IF WS-XREF-CNT >= 2000
060700         DISPLAY '!!!! WS-XREF-TBL FULL -- LN6000 ABORTED'
060800             UPON CRT AT 2301
060900         STOP RUN
061000     END-IF.
061100     ADD 1                              TO WS-XREF-CNT.
061200     MOVE LN1500-LOAN-ID     TO WS-XREF-LOAN-ID (WS-XREF-CNT).
061300     MOVE LN1500-LENDER-ID   TO WS-XREF-LENDER-ID (WS-XREF-CNT).
061400     MOVE LN1500-BORROWER-ID TO WS-XREF-BORR-ID (WS-XREF-CNT).
061500     MOVE SPACES                        TO RPT1-DETAIL-LINE.
061600     MOVE LN1500-LOAN-ID                TO R1-LOAN-ID.
061700     MOVE LN1500-BORROWER-ID             TO R1-BORROWER-ID.
061800     MOVE LN1500-LENDER-ID               TO R1-LENDER-ID.
061900     MOVE LN1500-PRINCIPAL-AMT           TO R1-PRINCIPAL.
062000     MOVE LN1500-INTEREST-RATE           TO R1-RATE.
062100     MOVE LN1500-TERM-MONTHS             TO R1-TERM.
062200     MOVE LN1500-MONTHLY-PYMT            TO R1-EMI.
062300     MOVE LN1500-TOTAL-INTEREST          TO R1-TOT-INT.
062400     MOVE LN1500-STATUS                  TO R1-STATUS.
062500     MOVE LN1500-START-DATE              TO R1-START.
062600     MOVE LN1500-END-DATE                TO R1-END.
062700     MOVE RPT1-DETAIL-LINE               TO WS-RPT1-LINE.
062800     WRITE WS-RPT1-LINE.
062900     ADD 1                               TO WS-ADM-LOAN-CNT.
063000     ADD LN1500-PRINCIPAL-AMT          TO WS-ADM-TOTAL-PRINCIPAL.
063100     ADD LN1500-INTEREST-RATE          TO WS-ADM-RATE-SUM.
063200     PERFORM 120-ACCUM-LENDER.
063300     PERFORM 130-ACCUM-BORROWER.
063400     EVALUATE TRUE
063500         WHEN LN1500-ST-ACTIVE
063600             ADD 1                      TO WS-ADM-ACTIVE-CNT
063700         WHEN LN1500-ST-PENDING
063800             ADD 1                      TO WS-ADM-PENDING-CNT
063900         WHEN LN1500-ST-COMPLETED
064000             ADD 1                      TO WS-ADM-COMPLETED-CNT
064100         WHEN LN1500-ST-DEFAULTED
064200             ADD 1                      TO WS-ADM-DEFAULTED-CNT
064300         WHEN LN1500-ST-CANCELLED
064400             ADD 1                      TO WS-ADM-CANCELLED-CNT
064500     END-EVALUATE.
064600     PERFORM 050-READ-LOAN.
064700 110-PROCESS-LOAN-SUMMARY-EXIT.
064800     EXIT.
064900
065000* find-or-add this loan's lender in WS-LENDER-TBL, then roll the
065100* lender-side dashboard figures (loans created/active/completed/
065200* pending, total lent) into that entry.
065300 120-ACCUM-LENDER.
065400     SET WS-NOT-FOUND                    TO TRUE.
065500     MOVE 1                               TO WS-LENDER-IX.
065600     PERFORM 121-SCAN-LENDER THRU 121-SCAN-LENDER-EXIT
065700         UNTIL WS-LENDER-IX > WS-LENDER-CNT
065800            OR WS-FOUND.
065900     IF WS-FOUND
066000         GO TO 120-ACCUM-LENDER-FOUND
066100     END-IF.
066200     ADD 1                                TO WS-LENDER-CNT.
066300     MOVE WS-LENDER-CNT                   TO WS-LENDER-IX.
066400     MOVE LN1500-LENDER-ID   TO WS-LND-ID (WS-LENDER-IX).
066500     MOVE 0 TO WS-LND-CREATED-CNT (WS-LENDER-IX)
066600               WS-LND-ACTIVE-CNT (WS-LENDER-IX)
066700               WS-LND-COMPLETED-CNT (WS-LENDER-IX)
066800               WS-LND-PENDING-CNT (WS-LENDER-IX)
066900               WS-LND-TOTAL-LENT (WS-LENDER-IX)
067000               WS-LND-PRIN-RECLAIMED (WS-LENDER-IX)
067100               WS-LND-INTEREST-EARNED (WS-LENDER-IX).
067200 120-ACCUM-LENDER-FOUND.
067300     ADD 1 TO WS-LND-CREATED-CNT (WS-LENDER-IX).
067400     IF LN1500-ST-ACTIVE
067500         ADD 1 TO WS-LND-ACTIVE-CNT (WS-LENDER-IX)
067600         ADD LN1500-PRINCIPAL-AMT
067700             TO WS-LND-TOTAL-LENT (WS-LENDER-IX)
067800     END-IF.
067900     IF LN1500-ST-COMPLETED
068000         ADD 1 TO WS-LND-COMPLETED-CNT (WS-LENDER-IX)
068100         ADD LN1500-PRINCIPAL-AMT
068200             TO WS-LND-TOTAL-LENT (WS-LENDER-IX)
068300     END-IF.
068400     IF LN1500-ST-PENDING
068500         ADD 1 TO WS-LND-PENDING-CNT (WS-LENDER-IX)
068600     END-IF.
068700
068800 121-SCAN-LENDER.
068900     IF WS-LND-ID (WS-LENDER-IX) = LN1500-LENDER-ID
069000         SET WS-FOUND                     TO TRUE
069100     ELSE
069200         ADD 1                             TO WS-LENDER-IX
069300     END-IF.
069400 121-SCAN-LENDER-EXIT.
069500     EXIT.
069600
069700* find-or-add this loan's borrower in WS-BORROWER-TBL, then roll
069800* the borrower-side dashboard figures (loan count, total
069900* borrowed, remaining balance on ACTIVE loans) into that entry.
070000 130-ACCUM-BORROWER.
070100     SET WS-NOT-FOUND                    TO TRUE.
070200     MOVE 1                               TO WS-BORROWER-IX.
070300     PERFORM 131-SCAN-BORROWER THRU 131-SCAN-BORROWER-EXIT
070400         UNTIL WS-BORROWER-IX > WS-BORROWER-CNT
070500            OR WS-FOUND.
070600     IF WS-FOUND
070700         GO TO 130-ACCUM-BORROWER-FOUND
070800     END-IF.
070900     ADD 1                                TO WS-BORROWER-CNT.
071000     MOVE WS-BORROWER-CNT                 TO WS-BORROWER-IX.
071100     MOVE LN1500-BORROWER-ID TO WS-BOR-ID (WS-BORROWER-IX).
071200     MOVE 0 TO WS-BOR-LOAN-CNT (WS-BORROWER-IX)
071300               WS-BOR-TOTAL-BORROWED (WS-BORROWER-IX)
071400               WS-BOR-REMAIN-ACTIVE (WS-BORROWER-IX)
071500               WS-BOR-UPCOMING-CNT (WS-BORROWER-IX).
071600 130-ACCUM-BORROWER-FOUND.
071700     ADD 1 TO WS-BOR-LOAN-CNT (WS-BORROWER-IX).
071800     ADD LN1500-PRINCIPAL-AMT
071900         TO WS-BOR-TOTAL-BORROWED (WS-BORROWER-IX).
072000     IF LN1500-ST-ACTIVE
072100         ADD LN1500-REMAIN-BAL
072200             TO WS-BOR-REMAIN-ACTIVE (WS-BORROWER-IX)
072300     END-IF.
072400
072500 131-SCAN-BORROWER.
072600     IF WS-BOR-ID (WS-BORROWER-IX) = LN1500-BORROWER-ID
072700         SET WS-FOUND                     TO TRUE
072800     ELSE
072900         ADD 1                             TO WS-BORROWER-IX
073000     END-IF.
073100 131-SCAN-BORROWER-EXIT.
073200     EXIT.
073300
073400******************************************************************
073500*  PASS 2 -- EMI SCHEDULE REPORT.  LOAN-FILE-IN REOPENED FROM    *
073600*  THE TOP; EMI-SCHEDULE-FILE-IN DRIVES A LOAN-ID CONTROL BREAK  *
073700*  (BOTH FILES RUN IN LOAN-ID SEQUENCE PER THE FILES TABLE).     *
073800******************************************************************
073900 200-PASS-TWO-EMI-SCHEDULE.
074000     OPEN INPUT  LOAN-FILE-IN.
074100     OPEN INPUT  EMI-SCHEDULE-FILE-IN.
074200     OPEN OUTPUT EMI-SCHEDULE-RPT.
074300     MOVE 0 TO LNCTL-EOF-LOAN-SW LNCTL-EOF-EMI-SW.
074400     PERFORM 050-READ-LOAN.
074500     PERFORM 210-READ-EMI.
074600     PERFORM 220-PRINT-LOAN-EMI-BLOCK THRU
074700             220-PRINT-LOAN-EMI-BLOCK-EXIT
074800         UNTIL LNCTL-EOF-LOAN.
074900     CLOSE LOAN-FILE-IN.
075000     CLOSE EMI-SCHEDULE-FILE-IN.
075100     CLOSE EMI-SCHEDULE-RPT.
075200
075300 210-READ-EMI.
075400     READ EMI-SCHEDULE-FILE-IN
075500         AT END MOVE 1 TO LNCTL-EOF-EMI-SW.
075600
075700 220-PRINT-LOAN-EMI-BLOCK.
075800     MOVE SPACES                        TO RPT2-HEADER-LINE.
075900     MOVE LN1500-LOAN-ID                TO R2H-LOAN-ID.
076000     MOVE LN1500-PRINCIPAL-AMT           TO R2H-PRINCIPAL.
076100     MOVE LN1500-INTEREST-RATE           TO R2H-RATE.
076200     MOVE LN1500-MONTHLY-PYMT            TO R2H-EMI.
076300     MOVE RPT2-HEADER-LINE               TO WS-RPT2-LINE.
076400     WRITE WS-RPT2-LINE.
076500     MOVE 0 TO WS-LOAN-PRIN-TOT WS-LOAN-INT-TOT.
076600     PERFORM 230-PRINT-EMI-DETAIL THRU 230-PRINT-EMI-DETAIL-EXIT
076700         UNTIL LNCTL-EOF-EMI
076800            OR LNEMI-LOAN-ID NOT = LN1500-LOAN-ID.
076900     MOVE SPACES                        TO RPT2-TOTAL-LINE.
077000     MOVE LN1500-LOAN-ID                 TO R2T-LOAN-ID.
077100     MOVE WS-LOAN-PRIN-TOT                TO R2T-PRIN-TOTAL.
077200     MOVE WS-LOAN-INT-TOT                 TO R2T-INT-TOTAL.
077300     MOVE RPT2-TOTAL-LINE                 TO WS-RPT2-LINE.
077400     WRITE WS-RPT2-LINE.
077500     PERFORM 050-READ-LOAN.
077600 220-PRINT-LOAN-EMI-BLOCK-EXIT.
077700     EXIT.
077800
077900 230-PRINT-EMI-DETAIL.
078000     MOVE SPACES                        TO RPT2-DETAIL-LINE.
078100     MOVE LNEMI-NUMBER                   TO R2-EMI-NUMBER.
078200     MOVE LNEMI-DUE-DATE                 TO R2-DUE-DATE.
078300     MOVE LNEMI-PRINCIPAL-COMP           TO R2-PRINCIPAL.
078400     MOVE LNEMI-INTEREST-COMP            TO R2-INTEREST.
078500     MOVE LNEMI-AMOUNT                   TO R2-AMOUNT.
078600     MOVE LNEMI-PENALTY-AMT              TO R2-PENALTY.
078700     MOVE LNEMI-AMOUNT-PAID              TO R2-AMOUNT-PAID.
078800     MOVE LNEMI-OUTSTANDING-PRIN         TO R2-OUTSTANDING.
078900     MOVE LNEMI-STATUS                   TO R2-STATUS.
079000     MOVE RPT2-DETAIL-LINE               TO WS-RPT2-LINE.
079100     WRITE WS-RPT2-LINE.
079200     IF LNEMI-ST-PENDING                                          REQ2405
079300         PERFORM 235-ROLL-BORROWER-EMI-PEND                       REQ2405
079400     END-IF.
079500     ADD LNEMI-PRINCIPAL-COMP            TO WS-LOAN-PRIN-TOT.
079600     ADD LNEMI-INTEREST-COMP             TO WS-LOAN-INT-TOT.
079700     PERFORM 210-READ-EMI.
079800 230-PRINT-EMI-DETAIL-EXIT.
079900     EXIT.
080000
080100* find this loan's borrower in WS-BORROWER-TBL (already built on  REQ2405
080200* pass 1, keyed the same way 131-SCAN-BORROWER is) and roll an    REQ2405
080300* EMI installment still PENDING into the same upcoming-payments   REQ2405
080400* count the legacy PAYMENT-FILE side rolls in 333-ROLL-BORROWER-  REQ2405
080500* PAY, so EMI-TRACKED LOANS ARE NOT LEFT OUT OF THE FIGURE.       REQ2405
080600 235-ROLL-BORROWER-EMI-PEND.                                      REQ2405
080700     SET WS-NOT-FOUND                    TO TRUE.                 REQ2405
080800     MOVE 1                               TO WS-BORROWER-IX.      REQ2405
080900     PERFORM 131-SCAN-BORROWER THRU 131-SCAN-BORROWER-EXIT        REQ2405
081000         UNTIL WS-BORROWER-IX > WS-BORROWER-CNT                   REQ2405
081100            OR WS-FOUND.                                          REQ2405
081200     IF WS-FOUND                                                  REQ2405
081300         ADD 1 TO WS-BOR-UPCOMING-CNT (WS-BORROWER-IX)            REQ2405
081400     END-IF.                                                      REQ2405
081500 235-ROLL-BORROWER-EMI-PEND-EXIT.                                 REQ2405
081600     EXIT.                                                        REQ2405
081700
081800******************************************************************
081900*  PASS 3 -- PAYMENT HISTORY REPORT, PAYMENT-ANALYTICS COUNTS,   *
082000*  ADMIN PAID/OVERDUE TOTALS, AND THE LENDER/BORROWER DASHBOARD  *
082100*  FIGURES THAT CAN ONLY BE SEEN FROM THE PAYMENT SIDE.          *
082200******************************************************************
082300 300-PASS-THREE-PAYMENT-HIST.                                     REQ0340 
082400     OPEN INPUT  PAYMENT-FILE-IN.
082500     OPEN OUTPUT PAYMENT-HIST-RPT.
082600     MOVE 0 TO LNCTL-EOF-PAY-SW.
082700     PERFORM 310-READ-PAY.
082800     PERFORM 320-PROCESS-PAY-LINE THRU 320-PROCESS-PAY-LINE-EXIT
082900         UNTIL LNCTL-EOF-PAY.
083000     MOVE WS-PAY-DUE-SUM                 TO R3T-DUE-SUM.
083100     MOVE WS-PAY-PAID-SUM                 TO R3T-PAID-SUM.
083200     MOVE WS-PAY-LATEFEE-SUM              TO R3T-FEE-SUM.
083300     MOVE RPT3-TOTAL-LINE                 TO WS-RPT3-LINE.
083400     WRITE WS-RPT3-LINE.
083500     CLOSE PAYMENT-FILE-IN.
083600     CLOSE PAYMENT-HIST-RPT.
083700
083800 310-READ-PAY.
083900     READ PAYMENT-FILE-IN
084000         AT END MOVE 1 TO LNCTL-EOF-PAY-SW.
084100
084200 320-PROCESS-PAY-LINE.
084300     MOVE SPACES                        TO RPT3-DETAIL-LINE.
084400     MOVE pay-number                     TO R3-PAY-NUMBER.
084500     MOVE pay-loan-id                    TO R3-LOAN-ID.
084600     MOVE pay-due-date                   TO R3-DUE-DATE.
084700     MOVE pay-amount-due                 TO R3-AMOUNT-DUE.
084800     MOVE pay-principal-portion          TO R3-PRINCIPAL.
084900     MOVE pay-interest-portion           TO R3-INTEREST.
085000     MOVE pay-late-fee                   TO R3-LATE-FEE.
085100     MOVE pay-amount-paid                TO R3-AMOUNT-PAID.
085200     MOVE pay-paid-date                  TO R3-PAID-DATE.
085300     MOVE pay-status                     TO R3-STATUS.
085400     MOVE RPT3-DETAIL-LINE               TO WS-RPT3-LINE.
085500     WRITE WS-RPT3-LINE.
085600     ADD pay-amount-due                  TO WS-PAY-DUE-SUM.
085700     ADD pay-amount-paid                 TO WS-PAY-PAID-SUM.
085800     ADD pay-late-fee                    TO WS-PAY-LATEFEE-SUM.
085900     EVALUATE TRUE
086000         WHEN pay-st-paid OR pay-st-completed
086100             ADD 1                        TO WS-PAY-PAID-CNT
086200         WHEN pay-st-late
086300             ADD 1                        TO WS-PAY-LATE-CNT
086400         WHEN pay-st-missed
086500             ADD 1                        TO WS-PAY-MISSED-CNT
086600         WHEN pay-st-overdue
086700             ADD 1                        TO WS-PAY-OVERDUE-CNT
086800             ADD pay-amount-due           TO WS-ADM-OVERDUE-AMT
086900         WHEN pay-st-pending                                      REQ2406
087000             ADD 1                        TO WS-PAY-PENDING-CNT   REQ2406
087100         WHEN pay-st-pending-appr                                 REQ2406
087200             ADD 1                        TO WS-PAY-PENDAPPR-CNT  REQ2406
087300         WHEN pay-st-partial                                      REQ2406
087400             ADD 1                        TO WS-PAY-PARTIAL-CNT   REQ2406
087500         WHEN pay-st-rejected                                     REQ2406
087600             ADD 1                        TO WS-PAY-REJECTED-CNT  REQ2406
087700     END-EVALUATE.
087800     IF pay-st-completed
087900         ADD pay-amount-paid              TO WS-ADM-TOTAL-PAID
088000     END-IF.
088100     PERFORM 330-ACCUM-XREF-PAY.
088200     PERFORM 310-READ-PAY.
088300 320-PROCESS-PAY-LINE-EXIT.
088400     EXIT.
088500
088600* look pay-loan-id up in the cross-reference built on pass 1 and
088700* roll this payment into its lender's reclaimed-principal and
088800* interest-earned totals, and into its borrower's upcoming-
088900* pending count.  a payment whose loan never turned up on
089000* LOAN-FILE-IN cannot be attributed and is simply skipped.
089100 330-ACCUM-XREF-PAY.
089200     SET WS-NOT-FOUND                    TO TRUE.
089300     MOVE 1                               TO WS-XREF-IX.
089400     PERFORM 331-SCAN-XREF THRU 331-SCAN-XREF-EXIT
089500         UNTIL WS-XREF-IX > WS-XREF-CNT
089600            OR WS-FOUND.
089700     IF WS-FOUND
089800         GO TO 330-ACCUM-XREF-PAY-HIT
089900     END-IF.
090000     GO TO 330-ACCUM-XREF-PAY-EXIT.
090100 330-ACCUM-XREF-PAY-HIT.
090200     IF pay-st-paid OR pay-st-completed OR pay-st-late
090300         MOVE 1                           TO WS-LENDER-IX
090400         PERFORM 332-ROLL-LENDER-PAY THRU 332-ROLL-LENDER-PAY-EXIT
090500             UNTIL WS-LENDER-IX > WS-LENDER-CNT
090600     END-IF.
090700     IF pay-st-pending
090800         MOVE 1                           TO WS-BORROWER-IX
090900         PERFORM 333-ROLL-BORROWER-PAY THRU
091000                 333-ROLL-BORROWER-PAY-EXIT
091100             UNTIL WS-BORROWER-IX > WS-BORROWER-CNT
091200     END-IF.
091300 330-ACCUM-XREF-PAY-EXIT.
091400     EXIT.
091500
091600 331-SCAN-XREF.
091700     IF WS-XREF-LOAN-ID (WS-XREF-IX) = pay-loan-id
091800         SET WS-FOUND                     TO TRUE
091900     ELSE
092000         ADD 1                             TO WS-XREF-IX
092100     END-IF.
092200 331-SCAN-XREF-EXIT.
092300     EXIT.
092400
092500 332-ROLL-LENDER-PAY.
092600     IF WS-LND-ID (WS-LENDER-IX) = WS-XREF-LENDER-ID (WS-XREF-IX)
092700         ADD pay-principal-portion TO
092800             WS-LND-PRIN-RECLAIMED (WS-LENDER-IX)
092900         ADD pay-interest-portion  TO
093000             WS-LND-INTEREST-EARNED (WS-LENDER-IX)
093100     END-IF.
093200     ADD 1                                TO WS-LENDER-IX.
093300 332-ROLL-LENDER-PAY-EXIT.
093400     EXIT.
093500
093600 333-ROLL-BORROWER-PAY.
093700     IF WS-BOR-ID (WS-BORROWER-IX) = WS-XREF-BORR-ID (WS-XREF-IX)
093800         ADD 1 TO WS-BOR-UPCOMING-CNT (WS-BORROWER-IX)
093900     END-IF.
094000     ADD 1                                TO WS-BORROWER-IX.
094100 333-ROLL-BORROWER-PAY-EXIT.
094200     EXIT.
094300
094400******************************************************************
094500*  PASS 4 -- TRANSACTION LEDGER REPORT AND TOTALS BY TYPE.       *
094600******************************************************************
094700 400-PASS-FOUR-TXN-LEDGER.                                        REQ0340 
094800     OPEN INPUT  TRANSACTION-FILE-IN.
094900     OPEN OUTPUT TXN-LEDGER-RPT.
095000     MOVE 0 TO LNCTL-EOF-TXN-SW.
095100     PERFORM 410-READ-TXN.
095200     PERFORM 420-PROCESS-TXN-LINE THRU 420-PROCESS-TXN-LINE-EXIT
095300         UNTIL LNCTL-EOF-TXN.
095400     MOVE 1                               TO WS-TXN-TYPE-IX.
095500     PERFORM 430-PRINT-TYPE-TOTAL THRU 430-PRINT-TYPE-TOTAL-EXIT
095600         UNTIL WS-TXN-TYPE-IX > 6.
095700     CLOSE TRANSACTION-FILE-IN.
095800     CLOSE TXN-LEDGER-RPT.
095900
096000 410-READ-TXN.
096100     READ TRANSACTION-FILE-IN
096200         AT END MOVE 1 TO LNCTL-EOF-TXN-SW.
096300
096400 420-PROCESS-TXN-LINE.
096500     MOVE SPACES                        TO RPT4-DETAIL-LINE.
096600     MOVE LNTXN-ID                       TO R4-TXN-ID.
096700     MOVE LNTXN-LOAN-ID                  TO R4-LOAN-ID.
096800     MOVE LNTXN-TYPE                     TO R4-TYPE.
096900     MOVE LNTXN-AMOUNT                   TO R4-AMOUNT.
097000     MOVE LNTXN-DESCRIPTION               TO R4-DESCRIPTION.
097100     MOVE LNTXN-DATE                     TO R4-DATE.
097200     MOVE RPT4-DETAIL-LINE               TO WS-RPT4-LINE.
097300     WRITE WS-RPT4-LINE.
097400     MOVE 1                               TO WS-TXN-TYPE-IX.
097500     PERFORM 425-ACCUM-TYPE-TOTAL THRU 425-ACCUM-TYPE-TOTAL-EXIT
097600         UNTIL WS-TXN-TYPE-IX > 6.
097700     PERFORM 410-READ-TXN.
097800 420-PROCESS-TXN-LINE-EXIT.
097900     EXIT.
098000
098100 425-ACCUM-TYPE-TOTAL.
098200     IF WS-TTY-NAME (WS-TXN-TYPE-IX) = LNTXN-TYPE
098300         ADD LNTXN-AMOUNT TO WS-TTY-TOTAL (WS-TXN-TYPE-IX)
098400     END-IF.
098500     ADD 1                                TO WS-TXN-TYPE-IX.
098600 425-ACCUM-TYPE-TOTAL-EXIT.
098700     EXIT.
098800
098900 430-PRINT-TYPE-TOTAL.
099000     MOVE WS-TTY-NAME (WS-TXN-TYPE-IX)   TO R4T-TYPE-NAME.
099100     MOVE WS-TTY-TOTAL (WS-TXN-TYPE-IX)  TO R4T-TOTAL.
099200     MOVE RPT4-TYPE-TOTAL-LINE           TO WS-RPT4-LINE.
099300     WRITE WS-RPT4-LINE.
099400     ADD 1                                TO WS-TXN-TYPE-IX.
099500 430-PRINT-TYPE-TOTAL-EXIT.
099600     EXIT.
099700
099800******************************************************************
099900*  DASHBOARD -- ADMIN BLOCK, LENDER TABLE WALK, BORROWER TABLE   *
100000*  WALK, LOAN ANALYTICS (INCL. DEFAULT RATE), PAYMENT ANALYTICS  *
100100*  (INCL. ON-TIME RATE).                                         *
100200******************************************************************
100300 500-PRINT-DASHBOARD.                                             REQ0622 
100400     OPEN OUTPUT DASHBOARD-RPT.
100500     MOVE SPACES                        TO RPT5-BANNER-LINE.
100600     MOVE '---- ADMIN DASHBOARD ----'   TO R5B-TEXT.
100700     MOVE RPT5-BANNER-LINE               TO WS-RPT5-LINE.
100800     WRITE WS-RPT5-LINE.
100900     MOVE WS-ADM-LOAN-CNT                TO R5-ADM-LOANS.
101000     MOVE WS-ADM-ACTIVE-CNT               TO R5-ADM-ACTIVE.
101100     MOVE WS-ADM-PENDING-CNT              TO R5-ADM-PENDING.
101200     ADD WS-LENDER-CNT WS-BORROWER-CNT GIVING WS-ADM-TOTAL-USERS. REQ2405
101300     MOVE WS-ADM-TOTAL-USERS              TO R5-ADM-USERS.        REQ2405
101400     MOVE RPT5-ADMIN-LINE-1               TO WS-RPT5-LINE.
101500     WRITE WS-RPT5-LINE.
101600     MOVE WS-ADM-TOTAL-PRINCIPAL          TO R5-ADM-PRIN.
101700     MOVE WS-ADM-TOTAL-PAID               TO R5-ADM-PAID.
101800     MOVE WS-ADM-OVERDUE-AMT              TO R5-ADM-OVERDUE.
101900     MOVE RPT5-ADMIN-LINE-2               TO WS-RPT5-LINE.
102000     WRITE WS-RPT5-LINE.
102100     MOVE SPACES                         TO RPT5-BANNER-LINE.
102200     MOVE '---- LENDER DASHBOARD ----'   TO R5B-TEXT.
102300     MOVE RPT5-BANNER-LINE               TO WS-RPT5-LINE.
102400     WRITE WS-RPT5-LINE.
102500     MOVE 1                               TO WS-LENDER-IX.
102600     PERFORM 501-PRINT-LENDER-LINES THRU
102700             501-PRINT-LENDER-LINES-EXIT
102800         UNTIL WS-LENDER-IX > WS-LENDER-CNT.
102900     MOVE SPACES                         TO RPT5-BANNER-LINE.
103000     MOVE '---- BORROWER DASHBOARD ----' TO R5B-TEXT.
103100     MOVE RPT5-BANNER-LINE               TO WS-RPT5-LINE.
103200     WRITE WS-RPT5-LINE.
103300     MOVE 1                               TO WS-BORROWER-IX.
103400     PERFORM 502-PRINT-BORROWER-LINE THRU
103500             502-PRINT-BORROWER-LINE-EXIT
103600         UNTIL WS-BORROWER-IX > WS-BORROWER-CNT.
103700     PERFORM 510-COMPUTE-LOAN-ANALYTICS.
103800     PERFORM 520-COMPUTE-PAY-ANALYTICS.
103900     CLOSE DASHBOARD-RPT.
104000
104100 501-PRINT-LENDER-LINES.
104200     MOVE WS-LND-ID (WS-LENDER-IX)          TO R5L-ID-1.
104300     MOVE WS-LND-CREATED-CNT (WS-LENDER-IX)  TO R5L-CREATED.
104400     MOVE WS-LND-ACTIVE-CNT (WS-LENDER-IX)   TO R5L-ACTIVE.
104500     MOVE WS-LND-COMPLETED-CNT (WS-LENDER-IX) TO R5L-COMPLETED.
104600     MOVE WS-LND-PENDING-CNT (WS-LENDER-IX)   TO R5L-PENDING.
104700     MOVE RPT5-LENDER-LINE-1                  TO WS-RPT5-LINE.
104800     WRITE WS-RPT5-LINE.
104900     MOVE WS-LND-ID (WS-LENDER-IX)          TO R5L-ID-2.
105000     MOVE WS-LND-TOTAL-LENT (WS-LENDER-IX)    TO R5L-LENT.
105100     MOVE WS-LND-PRIN-RECLAIMED (WS-LENDER-IX) TO R5L-PRIN-RECL.
105200     MOVE WS-LND-INTEREST-EARNED (WS-LENDER-IX)
105300                                               TO R5L-INT-EARNED.
105400     MOVE RPT5-LENDER-LINE-2                  TO WS-RPT5-LINE.
105500     WRITE WS-RPT5-LINE.
105600     ADD 1                                    TO WS-LENDER-IX.
105700 501-PRINT-LENDER-LINES-EXIT.
105800     EXIT.
105900
106000 502-PRINT-BORROWER-LINE.
106100     MOVE WS-BOR-ID (WS-BORROWER-IX)        TO R5B-ID.
106200     MOVE WS-BOR-LOAN-CNT (WS-BORROWER-IX)   TO R5B-LOAN-CNT.
106300     MOVE WS-BOR-TOTAL-BORROWED (WS-BORROWER-IX) TO R5B-BORROWED.
106400     MOVE WS-BOR-REMAIN-ACTIVE (WS-BORROWER-IX)
106500                                               TO R5B-REMAINING.
106600     MOVE WS-BOR-UPCOMING-CNT (WS-BORROWER-IX)
106700                                               TO R5B-UPCOMING.
106800     MOVE RPT5-BORROWER-LINE                  TO WS-RPT5-LINE.
106900     WRITE WS-RPT5-LINE.
107000     ADD 1                                    TO WS-BORROWER-IX.
107100 502-PRINT-BORROWER-LINE-EXIT.
107200     EXIT.
107300
107400 510-COMPUTE-LOAN-ANALYTICS.                                      REQ2280 
107500     MOVE SPACES                       TO RPT5-BANNER-LINE.
107600     MOVE '---- LOAN ANALYTICS ----'   TO R5B-TEXT.
107700     MOVE RPT5-BANNER-LINE              TO WS-RPT5-LINE.
107800     WRITE WS-RPT5-LINE.
107900     IF WS-ADM-LOAN-CNT > 0
108000         COMPUTE WS-AVG-PRINCIPAL ROUNDED =
108100             WS-ADM-TOTAL-PRINCIPAL / WS-ADM-LOAN-CNT
108200         COMPUTE WS-AVG-RATE ROUNDED =
108300             WS-ADM-RATE-SUM / WS-ADM-LOAN-CNT
108400     ELSE
108500         MOVE 0 TO WS-AVG-PRINCIPAL WS-AVG-RATE
108600     END-IF.
108700     IF (WS-ADM-COMPLETED-CNT + WS-ADM-DEFAULTED-CNT) > 0
108800         COMPUTE WS-DEFAULT-RATE-PCT ROUNDED =
108900             (WS-ADM-DEFAULTED-CNT /
109000              (WS-ADM-COMPLETED-CNT + WS-ADM-DEFAULTED-CNT)) * 100
109100     ELSE
109200         MOVE 0 TO WS-DEFAULT-RATE-PCT
109300     END-IF.
109400     MOVE WS-AVG-PRINCIPAL               TO R5A-AVG-PRIN.
109500     MOVE WS-AVG-RATE                    TO R5A-AVG-RATE.
109600     MOVE WS-DEFAULT-RATE-PCT             TO R5A-DEFAULT-RATE.
109700     MOVE RPT5-LOAN-ANALYTIC-LINE-1        TO WS-RPT5-LINE.
109800     WRITE WS-RPT5-LINE.
109900     MOVE WS-ADM-PENDING-CNT              TO R5A-PENDING.
110000     MOVE WS-ADM-ACTIVE-CNT               TO R5A-ACTIVE.
110100     MOVE WS-ADM-COMPLETED-CNT            TO R5A-COMPLETED.
110200     MOVE WS-ADM-DEFAULTED-CNT            TO R5A-DEFAULTED.
110300     MOVE WS-ADM-CANCELLED-CNT            TO R5A-CANCELLED.
110400     MOVE RPT5-LOAN-ANALYTIC-LINE-2        TO WS-RPT5-LINE.
110500     WRITE WS-RPT5-LINE.
110600
110700 520-COMPUTE-PAY-ANALYTICS.                                       REQ2280 
110800     MOVE SPACES                        TO RPT5-BANNER-LINE.
110900     MOVE '---- PAYMENT ANALYTICS ----' TO R5B-TEXT.
111000     MOVE RPT5-BANNER-LINE               TO WS-RPT5-LINE.
111100     WRITE WS-RPT5-LINE.
111200     IF (WS-PAY-PAID-CNT + WS-PAY-LATE-CNT) > 0
111300         COMPUTE WS-ONTIME-RATE-PCT ROUNDED =
111400             (WS-PAY-PAID-CNT /
111500              (WS-PAY-PAID-CNT + WS-PAY-LATE-CNT)) * 100
111600     ELSE
111700         MOVE 100.00 TO WS-ONTIME-RATE-PCT
111800     END-IF.
111900     MOVE WS-PAY-PAID-CNT                 TO R5P-PAID-CNT.
112000     MOVE WS-PAY-LATE-CNT                 TO R5P-LATE-CNT.
112100     MOVE WS-PAY-MISSED-CNT               TO R5P-MISSED-CNT.
112200     MOVE WS-PAY-OVERDUE-CNT              TO R5P-OVERDUE-CNT.
112300     MOVE WS-ONTIME-RATE-PCT              TO R5P-ONTIME-RATE.
112400     MOVE RPT5-PAY-ANALYTIC-LINE           TO WS-RPT5-LINE.
112500     WRITE WS-RPT5-LINE.
112600     MOVE WS-PAY-PENDING-CNT              TO R5P-PENDING-CNT.     REQ2406
112700     MOVE WS-PAY-PENDAPPR-CNT             TO R5P-PENDAPPR-CNT.    REQ2406
112800     MOVE WS-PAY-PARTIAL-CNT              TO R5P-PARTIAL-CNT.     REQ2406
112900     MOVE WS-PAY-REJECTED-CNT             TO R5P-REJECTED-CNT.    REQ2406
113000     MOVE RPT5-PAY-ANALYTIC-LINE-2         TO WS-RPT5-LINE.       REQ2406
113100     WRITE WS-RPT5-LINE.                                          REQ2406
113200
113300 900-END-RTN.
113400     DISPLAY 'LN6000 FINAL TOTALS'         UPON CRT AT 0901.
113500     DISPLAY WS-ADM-LOAN-CNT      ' LOANS SUMMARIZED  '
113600                                  UPON CRT AT 1001.
113700     DISPLAY WS-LENDER-CNT        ' LENDERS ON DASH   '
113800                                  UPON CRT AT 1101.
113900     DISPLAY WS-BORROWER-CNT      ' BORROWERS ON DASH '
114000                                  UPON CRT AT 1201.
114100     STOP RUN.
