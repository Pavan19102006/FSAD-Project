000100******************************************************************
000200*  LNAPP  --  CREDIT APPLICATION RECORD  (LNAPP-REC)
000300*  INPUT TO THE NIGHTLY CREDIT SCORING RUN, LN4000.  ONE RECORD
000400*  PER APPLICANT ON CREDIT-APP-FILE.
000500*  COPY '/usr/lnsc/copy/LNAPP.cbl'.
000600******************************************************************
000700 01  LNAPP-REC.
000800     05  LNAPP-USER-ID                PIC 9(9).
000900     05  LNAPP-FINANCIAL-FIELDS.
001000         10  LNAPP-ANNUAL-INCOME      PIC S9(13)V99 COMP-3.
001100         10  LNAPP-TOTAL-DEBT         PIC S9(13)V99 COMP-3.
001200     05  LNAPP-HISTORY-FIELDS.
001300         10  LNAPP-LATE-PAYMENTS      PIC 9(3).
001400         10  LNAPP-HAS-DEFAULTED      PIC X(1).
001500             88  LNAPP-DEFAULTED      VALUE 'Y'.
001600             88  LNAPP-NOT-DEFAULTED  VALUE 'N'.
001700         10  LNAPP-YEARS-HISTORY      PIC 9(2).
001800         10  LNAPP-EXISTING-LOANS     PIC 9(2).
001900     05  LNAPP-EMPLOYMENT-STATUS      PIC X(15).
002000         88  LNAPP-EMP-EMPLOYED       VALUE 'EMPLOYED'.
002100         88  LNAPP-EMP-FULL-TIME      VALUE 'FULL-TIME'.
002200         88  LNAPP-EMP-SELF          VALUE 'SELF-EMPLOYED'.
002300         88  LNAPP-EMP-BUS-OWNER      VALUE 'BUSINESS-OWNER'.
002400         88  LNAPP-EMP-PART-TIME      VALUE 'PART-TIME'.
002500         88  LNAPP-EMP-CONTRACT       VALUE 'CONTRACT'.
002600         88  LNAPP-EMP-RETIRED        VALUE 'RETIRED'.
002700         88  LNAPP-EMP-UNEMPLOYED     VALUE 'UNEMPLOYED'.
002800     05  FILLER                       PIC X(30).
