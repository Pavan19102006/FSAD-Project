000100******************************************************************
000200*  LNEMI  --  EMI SCHEDULE DETAIL RECORD  (LNEMI-REC)
000300*  ONE RECORD PER INSTALLMENT ON EMI-SCHEDULE-FILE, IN LOAN-ID /
000400*  EMI-NUMBER SEQUENCE.  BUILT BY LN1000, POSTED AGAINST BY
000500*  LN2000, SWEPT BY LN3000, READ BY LN5000 AND LN6000.
000600*  COPY '/usr/lnsc/copy/LNEMI.cbl'.
000700******************************************************************
000800 01  LNEMI-REC.
000900     05  LNEMI-KEY.
001000         10  LNEMI-LOAN-ID            PIC 9(9).
001100         10  LNEMI-NUMBER             PIC 9(3).
001200     05  LNEMI-DUE-DATE               PIC 9(8).
001300     05  LNEMI-DUE-DATE-R REDEFINES LNEMI-DUE-DATE.
001400         10  LNEMI-DUE-YYYY           PIC 9(4).
001500         10  LNEMI-DUE-MM             PIC 9(2).
001600         10  LNEMI-DUE-DD             PIC 9(2).
001700     05  LNEMI-COMPONENTS.
001800         10  LNEMI-PRINCIPAL-COMP     PIC S9(13)V99 COMP-3.
001900         10  LNEMI-INTEREST-COMP      PIC S9(13)V99 COMP-3.
002000         10  LNEMI-AMOUNT             PIC S9(13)V99 COMP-3.
002100         10  LNEMI-OUTSTANDING-PRIN   PIC S9(13)V99 COMP-3.
002200         10  LNEMI-PENALTY-AMT        PIC S9(13)V99 COMP-3.
002300         10  LNEMI-AMOUNT-PAID        PIC S9(13)V99 COMP-3.
002400     05  LNEMI-STATUS                 PIC X(8).
002500         88  LNEMI-ST-PENDING         VALUE 'PENDING'.
002600         88  LNEMI-ST-DUE             VALUE 'DUE'.
002700         88  LNEMI-ST-PAID            VALUE 'PAID'.
002800         88  LNEMI-ST-PARTIAL         VALUE 'PARTIAL'.
002900         88  LNEMI-ST-OVERDUE         VALUE 'OVERDUE'.
003000         88  LNEMI-ST-WAIVED          VALUE 'WAIVED'.
003100         88  LNEMI-ST-MISSED          VALUE 'MISSED'.
003200     05  LNEMI-PAID-DATE              PIC 9(8).
003300     05  LNEMI-PAID-DATE-R REDEFINES LNEMI-PAID-DATE.
003400         10  LNEMI-PAID-YYYY          PIC 9(4).
003500         10  LNEMI-PAID-MM            PIC 9(2).
003600         10  LNEMI-PAID-DD            PIC 9(2).
003700* DAYS-OVERDUE IS RECOMPUTED FRESH EVERY SWEEP -- NOT PERSISTED
003800* BEYOND THE RUN THAT SET LNEMI-STATUS, BUT KEPT HERE SO LN6000
003900* CAN PRINT IT ON THE EMI SCHEDULE REPORT WITHOUT RECOMPUTING.
004000     05  LNEMI-DAYS-OVERDUE           PIC 9(5)  COMP-3 VALUE 0.
004100     05  FILLER                       PIC X(15).
