000100******************************************************************
000200*   P R O G R A M   -   L N 1 0 0 0
000300*   EMI SCHEDULE GENERATION
000400*
000500*   TAKES EVERY PENDING LOAN ON THE OLD LOAN MASTER, BUILDS ITS
000600*   FULL AMORTIZATION (EMI) SCHEDULE -- FLAT OR REDUCING BALANCE
000700*   PER THE LOAN'S EMI-TYPE -- ACTIVATES THE LOAN ON THE NEW
000800*   MASTER AND DROPS A DISBURSEMENT ENTRY ON THE LEDGER.
000900*   RUN NIGHTLY, AFTER NEW-LOAN APPROVAL, AHEAD OF LN2000.
001000*
001100*   CHANGE LOG
001200*   ----------
001300*   03/14/88  RTB  ORIGINAL CODING FOR CONV OF THE NOTE CARDS.
001400*   09/02/88  RTB  ADDED FLAT-RATE EMI TYPE, LOAN TYPE CODE 2.
001500*   11/30/89  JMH  LAST-INSTALLMENT ROUNDING TRUE-UP PER AUDIT.
001600*   04/18/90  RTB  DISBURSEMENT LEDGER ENTRY ADDED, REQ #0441.
001700*   07/09/91  JMH  CONTROL TOTAL OF PRINCIPAL COMPONENTS.
001800*   02/26/93  RTB  WIDENED TERM-MONTHS FOR 40-YR PRODUCT.
001900*   10/05/94  SKW  DYNAMIC FILE NAMES OFF COMMAND LINE.
002000*   06/12/96  SKW  REDUCING-BALANCE OUTSTANDING NEVER < 0.
002100*   01/08/98  JMH  Y2K -- DATES NOW CARRIED AS YYYYMMDD, 4-DIGIT  Y2K1998 
002200*                  CENTURY THROUGHOUT; DROPPED YY-ONLY WINDOWING.
002300*   05/21/99  SKW  Y2K RE-TEST SIGNOFF, NO FURTHER CHANGE.        Y2K1999 
002400*   08/30/01  PDV  DEFAULT PENALTY RATE 2.00 WHEN FILE BLANK.
002500*   03/11/04  PDV  REQ #2207 -- DEFAULT EMI-TYPE REDUCING-BAL.
002600*   09/19/07  CLT  RUN-DATE PARM REPLACES SYSTEM DATE FOR START.
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    LN1000.
003000 AUTHOR.        R T BOWERS.
003100 INSTALLATION.  LNSC DATA CENTER.
003200 DATE-WRITTEN.  03/14/88.
003300 DATE-COMPILED.
003400 SECURITY.      COMPANY CONFIDENTIAL - LOAN SERVICING CENTER.
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CONSOLE IS CRT.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300      SELECT LOAN-FILE-IN  ASSIGN TO DYNAMIC LN-IN-PATH
004400             ORGANIZATION RECORD SEQUENTIAL.
004500      SELECT LOAN-FILE-OUT ASSIGN TO DYNAMIC LN-OUT-PATH
004600             ORGANIZATION RECORD SEQUENTIAL.
004700      SELECT EMI-SCHEDULE-FILE ASSIGN TO DYNAMIC LN-EMI-PATH
004800             ORGANIZATION RECORD SEQUENTIAL.
004900      SELECT TRANSACTION-FILE ASSIGN TO DYNAMIC LN-TXN-PATH
005000             ORGANIZATION RECORD SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005600 FD  LOAN-FILE-IN
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS LN1500-LOAN-REC.
005900 COPY '/usr/lnsc/copy/LN1500.cbl'.
006000
006100 FD  LOAN-FILE-OUT
006200     DATA RECORD IS WS-LOAN-OUT-REC.
006300 01  WS-LOAN-OUT-REC                  PIC X(120).
006400
006500 FD  EMI-SCHEDULE-FILE
006600     DATA RECORD IS LNEMI-REC.
006700 COPY '/usr/lnsc/copy/LNEMI.cbl'.
006800
006900 FD  TRANSACTION-FILE
007000     DATA RECORD IS LNTXN-REC.
007100 COPY '/usr/lnsc/copy/LNTXN.cbl'.
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 COPY '/usr/lnsc/copy/LNCTL.cbl'.
007600
007700 01  VARIABLES.
007800     05  LN-IN-PATH.
007900         10  FILLER                   PIC X(18)
008000             VALUE '/lnsc/batch/loan/'.
008100         10  LN-IN-NAME               PIC X(40).
008200     05  LN-OUT-PATH.
008300         10  FILLER                   PIC X(18)
008400             VALUE '/lnsc/batch/loan/'.
008500         10  LN-OUT-NAME              PIC X(40).
008600     05  LN-EMI-PATH.
008700         10  FILLER                   PIC X(18)
008800             VALUE '/lnsc/batch/emi/'.
008900         10  LN-EMI-NAME              PIC X(40).
009000     05  LN-TXN-PATH.
009100         10  FILLER                   PIC X(18)
009200             VALUE '/lnsc/batch/ledger/'.
009300         10  LN-TXN-NAME              PIC X(40).
009400     05  WS-NEXT-TXN-ID               PIC 9(9)  COMP-3 VALUE 0.
009500     05  WS-EMI-N                     PIC 9(3)  COMP   VALUE 0.
009600     05  WS-OUTSTANDING                PIC S9(13)V99 COMP-3.
009700     05  WS-EMI-AMOUNT                 PIC S9(13)V99 COMP-3.
009800     05  WS-PRINCIPAL-COMP             PIC S9(13)V99 COMP-3.
009900     05  WS-INTEREST-COMP              PIC S9(13)V99 COMP-3.
010000     05  WS-PRIN-SUM                   PIC S9(13)V99 COMP-3.
010100     05  WS-FLAT-PRIN-EACH             PIC S9(13)V99 COMP-3.
010200     05  WS-FLAT-INT-EACH              PIC S9(13)V99 COMP-3.
010300     05  WS-TOTAL-MO                   PIC S9(7)  COMP   VALUE 0.
010400     05  WS-YR-PART                    PIC S9(5)  COMP   VALUE 0.
010500     05  WS-MO-PART                    PIC S9(5)  COMP   VALUE 0.
010600     05  WS-MATURITY-YY-PART           PIC S9(5)  COMP   VALUE 0.
010700*
010800 PROCEDURE DIVISION.
010900*
011000 A010-MAIN-LINE.
011100     DISPLAY SPACES UPON CRT.
011200     ACCEPT LNCTL-COMMAND-LINE FROM COMMAND-LINE.
011300     UNSTRING LNCTL-COMMAND-LINE DELIMITED BY ' '
011400         INTO LN-IN-NAME LN-OUT-NAME LN-EMI-NAME LN-TXN-NAME
011500              LNCTL-RUN-DATE.
011600     DISPLAY '* * * BEGIN LN1000 - EMI SCHEDULE GENERATION * * *'
011700         UPON CRT AT 1401.
011800     IF LN-IN-NAME = SPACES OR LNCTL-RUN-DATE = 0
011900         DISPLAY '!!!! MISSING FILE NAMES OR RUN-DATE ON'
012000             UPON CRT AT 2301
012100         DISPLAY '!!!!   COMMAND LINE -- LN1000 ABORTED  '
012200             UPON CRT AT 2401
012300         STOP RUN.
012400     OPEN INPUT  LOAN-FILE-IN.
012500     OPEN OUTPUT LOAN-FILE-OUT.
012600     OPEN OUTPUT EMI-SCHEDULE-FILE.
012700     OPEN EXTEND  TRANSACTION-FILE.
012800     PERFORM 050-READ-LOAN.
012900     PERFORM 100-PROCESS-LOAN THRU 100-PROCESS-LOAN-EXIT
013000         UNTIL LNCTL-EOF-LOAN.
013100     PERFORM 900-END-RTN.
013200
013300 050-READ-LOAN.
013400     READ LOAN-FILE-IN
013500         AT END MOVE 1 TO LNCTL-EOF-LOAN-SW.
013600     IF NOT LNCTL-EOF-LOAN
013700         ADD 1 TO LNCTL-RECS-READ.
013800
013900******************************************************************
014000*        START MAIN SECTION                                     *
014100******************************************************************
014200 100-PROCESS-LOAN.
014300     IF NOT LN1500-ST-PENDING
014400         MOVE LN1500-LOAN-REC TO WS-LOAN-OUT-REC
014500         WRITE LOAN-FILE-OUT
014600         PERFORM 050-READ-LOAN
014700         GO TO 100-PROCESS-LOAN-EXIT.
014800     IF LN1500-PENALTY-RATE = 0
014900         MOVE 2.00                TO LN1500-PENALTY-RATE.
015000     IF LN1500-EMI-TYPE = SPACES                                  REQ2207 
015100         MOVE 'REDUCING-BAL'       TO LN1500-EMI-TYPE.
015200     IF LN1500-START-DATE = 0
015300         MOVE LNCTL-RUN-DATE       TO LN1500-START-DATE.
015400     PERFORM 150-COMPUTE-END-DATE.
015500     MOVE LN1500-PRINCIPAL-AMT     TO LNINTC-PRINCIPAL.
015600     MOVE LN1500-INTEREST-RATE     TO LNINTC-RATE-PCT.
015700     MOVE LN1500-TERM-MONTHS       TO LNINTC-TERM-MONTHS.
015800     IF LN1500-EMI-FLAT
015900         PERFORM LNINTC-COMPUTE-EMI-FLAT
016000         MOVE LNINTC-RESULT        TO WS-EMI-AMOUNT
016100         PERFORM LNINTC-COMPUTE-SIMPLE-INT
016200         MOVE LNINTC-RESULT        TO LN1500-TOTAL-INTEREST
016300     ELSE
016400         PERFORM LNINTC-COMPUTE-EMI-REDUCING
016500         MOVE LNINTC-RESULT        TO WS-EMI-AMOUNT
016600         MOVE WS-EMI-AMOUNT        TO LNINTC-EMI-AMOUNT
016700         PERFORM LNINTC-COMPUTE-TOTAL-INT-RB
016800         MOVE LNINTC-RESULT        TO LN1500-TOTAL-INTEREST.
016900     MOVE WS-EMI-AMOUNT            TO LN1500-MONTHLY-PYMT.
017000     MOVE LN1500-PRINCIPAL-AMT     TO WS-OUTSTANDING.
017100     MOVE 0                        TO WS-PRIN-SUM.
017200     IF LN1500-EMI-FLAT
017300         PERFORM 210-BUILD-SCHEDULE-FLAT
017400     ELSE
017500         PERFORM 200-BUILD-SCHEDULE-REDUCING.
017600     MOVE LN1500-PRINCIPAL-AMT     TO LN1500-REMAIN-BAL.
017700     MOVE 0                        TO LN1500-PENALTY-ACCRUED.
017800     MOVE 0                        TO LN1500-MISSED-CNT.
017900     MOVE 0                        TO LN1500-MAX-DAYS-OVERDUE.
018000     SET LN1500-ST-ACTIVE           TO TRUE.
018100     MOVE LN1500-LOAN-REC           TO WS-LOAN-OUT-REC.
018200     WRITE LOAN-FILE-OUT.
018300     PERFORM 300-WRITE-DISBURSEMENT-TXN.
018400     ADD 1                          TO LNCTL-CT-SCHEDULES-GEN.
018500     ADD LN1500-PRINCIPAL-AMT       TO LNCTL-CT-PRIN-CHECK-AMT.
018600     PERFORM 050-READ-LOAN.
018700 100-PROCESS-LOAN-EXIT.
018800     EXIT.
018900
019000 150-COMPUTE-END-DATE.
019100     COMPUTE WS-TOTAL-MO =
019200         (LN1500-START-YYYY * 12) + LN1500-START-MM - 1
019300             + LN1500-TERM-MONTHS.
019400     DIVIDE WS-TOTAL-MO BY 12 GIVING WS-YR-PART
019500             REMAINDER WS-MO-PART.
019600     MOVE WS-YR-PART               TO LN1500-END-YYYY.
019700     COMPUTE LN1500-END-MM = WS-MO-PART + 1.
019800     MOVE LN1500-START-DD          TO LN1500-END-DD.
019900     DIVIDE LN1500-END-YYYY BY 100 GIVING WS-YR-PART
020000             REMAINDER WS-MATURITY-YY-PART.
020100     MOVE WS-MATURITY-YY-PART      TO LN1500-MATURITY-YY.
020200     MOVE LN1500-END-MM            TO LN1500-MATURITY-MM.
020300
020400 200-BUILD-SCHEDULE-REDUCING.
020500     MOVE 1                        TO WS-EMI-N.
020600 200-LOOP.
020700     IF WS-EMI-N > LN1500-TERM-MONTHS
020800         GO TO 200-LOOP-EXIT.
020900     MOVE LN1500-LOAN-ID           TO LNEMI-LOAN-ID.
021000     MOVE WS-EMI-N                 TO LNEMI-NUMBER.
021100     PERFORM 160-COMPUTE-DUE-DATE.
021200     MOVE WS-OUTSTANDING           TO LNINTC-OUTSTANDING.
021300     PERFORM LNINTC-COMPUTE-EMI-BREAKDOWN.
021400     COMPUTE WS-INTEREST-COMP = LNINTC-FACTOR-B.
021500     COMPUTE WS-PRINCIPAL-COMP = LNINTC-RESULT.
021600     IF WS-EMI-N = LN1500-TERM-MONTHS
021700         COMPUTE WS-PRINCIPAL-COMP =
021800             WS-PRINCIPAL-COMP + (WS-OUTSTANDING
021900                 - WS-PRINCIPAL-COMP).
022000     COMPUTE WS-OUTSTANDING = WS-OUTSTANDING - WS-PRINCIPAL-COMP.
022100     IF WS-OUTSTANDING < 0
022200         MOVE 0                    TO WS-OUTSTANDING.
022300     MOVE WS-PRINCIPAL-COMP        TO LNEMI-PRINCIPAL-COMP.
022400     MOVE WS-INTEREST-COMP         TO LNEMI-INTEREST-COMP.
022500     MOVE WS-EMI-AMOUNT            TO LNEMI-AMOUNT.
022600     MOVE WS-OUTSTANDING           TO LNEMI-OUTSTANDING-PRIN.
022700     MOVE 0                        TO LNEMI-PENALTY-AMT
022800                                       LNEMI-AMOUNT-PAID
022900                                       LNEMI-PAID-DATE.
023000     SET LNEMI-ST-PENDING          TO TRUE.
023100     WRITE LNEMI-REC.
023200     ADD WS-PRINCIPAL-COMP         TO WS-PRIN-SUM.
023300     ADD 1                         TO WS-EMI-N.
023400     GO TO 200-LOOP.
023500 200-LOOP-EXIT.
023600     EXIT.
023700
023800 210-BUILD-SCHEDULE-FLAT.
023900     COMPUTE WS-FLAT-PRIN-EACH ROUNDED =
024000         LN1500-PRINCIPAL-AMT / LN1500-TERM-MONTHS.
024100     COMPUTE WS-FLAT-INT-EACH ROUNDED =
024200         LN1500-TOTAL-INTEREST / LN1500-TERM-MONTHS.
024300     MOVE 1                        TO WS-EMI-N.
024400 210-LOOP.
024500     IF WS-EMI-N > LN1500-TERM-MONTHS
024600         GO TO 210-LOOP-EXIT.
024700     MOVE LN1500-LOAN-ID           TO LNEMI-LOAN-ID.
024800     MOVE WS-EMI-N                 TO LNEMI-NUMBER.
024900     PERFORM 160-COMPUTE-DUE-DATE.
025000     MOVE WS-FLAT-PRIN-EACH        TO WS-PRINCIPAL-COMP.
025100     MOVE WS-FLAT-INT-EACH         TO WS-INTEREST-COMP.
025200     IF WS-EMI-N = LN1500-TERM-MONTHS
025300         COMPUTE WS-PRINCIPAL-COMP =
025400             WS-PRINCIPAL-COMP + (WS-OUTSTANDING
025500                 - WS-PRIN-SUM - WS-FLAT-PRIN-EACH).
025600     COMPUTE WS-OUTSTANDING = WS-OUTSTANDING - WS-PRINCIPAL-COMP.
025700     IF WS-OUTSTANDING < 0
025800         MOVE 0                    TO WS-OUTSTANDING.
025900     MOVE WS-PRINCIPAL-COMP        TO LNEMI-PRINCIPAL-COMP.
026000     MOVE WS-INTEREST-COMP         TO LNEMI-INTEREST-COMP.
026100     MOVE WS-EMI-AMOUNT            TO LNEMI-AMOUNT.
026200     MOVE WS-OUTSTANDING           TO LNEMI-OUTSTANDING-PRIN.
026300     MOVE 0                        TO LNEMI-PENALTY-AMT
026400                                       LNEMI-AMOUNT-PAID
026500                                       LNEMI-PAID-DATE.
026600     SET LNEMI-ST-PENDING          TO TRUE.
026700     WRITE LNEMI-REC.
026800     ADD WS-PRINCIPAL-COMP         TO WS-PRIN-SUM.
026900     ADD 1                         TO WS-EMI-N.
027000     GO TO 210-LOOP.
027100 210-LOOP-EXIT.
027200     EXIT.
027300
027400 160-COMPUTE-DUE-DATE.
027500     COMPUTE WS-TOTAL-MO =
027600         (LN1500-START-YYYY * 12) + LN1500-START-MM - 1
027700             + WS-EMI-N.
027800     DIVIDE WS-TOTAL-MO BY 12 GIVING WS-YR-PART
027900             REMAINDER WS-MO-PART.
028000     MOVE WS-YR-PART               TO LNEMI-DUE-YYYY.
028100     COMPUTE LNEMI-DUE-MM = WS-MO-PART + 1.
028200     MOVE LN1500-START-DD          TO LNEMI-DUE-DD.
028300
028400 300-WRITE-DISBURSEMENT-TXN.                                      REQ0441 
028500     ADD 1                          TO WS-NEXT-TXN-ID.
028600     MOVE WS-NEXT-TXN-ID            TO LNTXN-ID.
028700     MOVE LN1500-LOAN-ID            TO LNTXN-LOAN-ID.
028800     SET LNTXN-TY-DISBURSEMENT      TO TRUE.
028900     MOVE LN1500-PRINCIPAL-AMT      TO LNTXN-AMOUNT.
029000     MOVE 'LOAN PROCEEDS DISBURSED TO BORROWER'
029100                                     TO LNTXN-DESCRIPTION.
029200     MOVE LNCTL-RUN-DATE            TO LNTXN-DATE.
029300     WRITE LNTXN-REC.
029400     ADD 1                          TO LNCTL-RECS-WRITTEN.
029500
029600 900-END-RTN.
029700     DISPLAY 'LN1000 FINAL TOTALS'           UPON CRT AT 0901.
029800     DISPLAY LNCTL-RECS-READ      ' LOANS READ    '
029900                                              UPON CRT AT 1001.
030000     DISPLAY LNCTL-CT-SCHEDULES-GEN ' SCHEDULES GEN '
030100                                              UPON CRT AT 1101.
030200     DISPLAY LNCTL-CT-PRIN-CHECK-AMT ' PRIN CHECK AMT'
030300                                              UPON CRT AT 1201.
030400     CLOSE LOAN-FILE-IN.
030500     CLOSE LOAN-FILE-OUT.
030600     CLOSE EMI-SCHEDULE-FILE.
030700     CLOSE TRANSACTION-FILE.
030800     STOP RUN.
