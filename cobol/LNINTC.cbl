000100******************************************************************
000200*  LNINTC  --  INTEREST CALCULATION ENGINE (PROCEDURE COPY)
000300*  PURE FIXED-DECIMAL MATH, NO FILE I/O.  COPY THIS MEMBER INTO
000400*  THE PROCEDURE DIVISION OF LN1000, LN2000 AND LN3000, AFTER
000500*  MOVING INPUTS INTO THE LNINTC-WORK-FIELDS GROUP (CARRIED IN
000600*  LNCTL.cbl, WHICH MUST ALREADY BE COPIED INTO WORKING-STORAGE).
000700*  EVERY ENTRY POINT LEAVES ITS ANSWER IN LNINTC-RESULT.
000800*  COPY '/usr/lnsc/copy/LNINTC.cbl'.
000900******************************************************************
001000 LNINTC-COMPUTE-SIMPLE-INT.
001100* SI = P * R * (T/12) / 100
001200     COMPUTE LNINTC-RESULT ROUNDED =
001300         LNINTC-PRINCIPAL * LNINTC-RATE-PCT
001400             * LNINTC-TERM-MONTHS / 12 / 100.
001500
001600 LNINTC-COMPUTE-COMPOUND-INT.
001700* CI = P * (1 + (R/100)/N)^(N*T/12) - P, N = LNINTC-COMPOUND-N
001800     COMPUTE LNINTC-MONTHLY-RATE =
001900         (LNINTC-RATE-PCT / 100) / LNINTC-COMPOUND-N.
002000     MOVE 1                     TO LNINTC-FACTOR-A.
002100     COMPUTE LNCTL-SUB =
002200         LNINTC-COMPOUND-N * LNINTC-TERM-MONTHS / 12.
002300     PERFORM LNINTC-COMPOUND-STEP LNCTL-SUB TIMES.
002400     COMPUTE LNINTC-RESULT ROUNDED =
002500         (LNINTC-PRINCIPAL * LNINTC-FACTOR-A) - LNINTC-PRINCIPAL.
002600
002700 LNINTC-COMPOUND-STEP.
002800     COMPUTE LNINTC-FACTOR-A =
002900         LNINTC-FACTOR-A * (1 + LNINTC-MONTHLY-RATE).
003000
003100 LNINTC-COMPUTE-EMI-REDUCING.
003200* r = R/100/12; EMI = P*r*(1+r)^N / ((1+r)^N - 1); R=0 -> P/N
003300     IF LNINTC-RATE-PCT = 0
003400         COMPUTE LNINTC-RESULT ROUNDED =
003500             LNINTC-PRINCIPAL / LNINTC-TERM-MONTHS
003600     ELSE
003700         COMPUTE LNINTC-MONTHLY-RATE =
003800             (LNINTC-RATE-PCT / 100) / 12.
003900         MOVE 1                 TO LNINTC-FACTOR-A.
004000         MOVE LNINTC-TERM-MONTHS TO LNCTL-SUB.
004100         PERFORM LNINTC-EMI-POWER-STEP LNCTL-SUB TIMES.
004200         COMPUTE LNINTC-RESULT ROUNDED =
004300             (LNINTC-PRINCIPAL * LNINTC-MONTHLY-RATE
004400                 * LNINTC-FACTOR-A)
004500             / (LNINTC-FACTOR-A - 1).
004600
004700 LNINTC-EMI-POWER-STEP.
004800     COMPUTE LNINTC-FACTOR-A =
004900         LNINTC-FACTOR-A * (1 + LNINTC-MONTHLY-RATE).
005000
005100 LNINTC-COMPUTE-EMI-FLAT.
005200* EMI = (P + SI) / N, SI = simple interest over the full term
005300     PERFORM LNINTC-COMPUTE-SIMPLE-INT.
005400     COMPUTE LNINTC-RESULT ROUNDED =
005500         (LNINTC-PRINCIPAL + LNINTC-RESULT) / LNINTC-TERM-MONTHS.
005600
005700 LNINTC-COMPUTE-TOTAL-INT-RB.
005800* total interest, reducing balance = EMI * N - P
005900     COMPUTE LNINTC-RESULT ROUNDED =
006000         (LNINTC-EMI-AMOUNT * LNINTC-TERM-MONTHS)
006100             - LNINTC-PRINCIPAL.
006200
006300 LNINTC-COMPUTE-TOTAL-PAYABLE.
006400* total payable = EMI * N, either EMI method
006500     COMPUTE LNINTC-RESULT ROUNDED =
006600         LNINTC-EMI-AMOUNT * LNINTC-TERM-MONTHS.
006700
006800 LNINTC-COMPUTE-EMI-BREAKDOWN.
006900* interest = outstanding * r, rounded; principal = EMI-interest
007000     COMPUTE LNINTC-MONTHLY-RATE =
007100         (LNINTC-RATE-PCT / 100) / 12.
007200     COMPUTE LNINTC-FACTOR-B ROUNDED =
007300         LNINTC-OUTSTANDING * LNINTC-MONTHLY-RATE.
007400     COMPUTE LNINTC-RESULT ROUNDED =
007500         LNINTC-EMI-AMOUNT - LNINTC-FACTOR-B.
007600
007700 LNINTC-COMPUTE-LATE-PENALTY.
007800* penalty = (overdue amt * penalty rate * days overdue)
007900*           / (365 * 100), penalty rate defaults to 2.00
008000     IF LNINTC-PENALTY-RATE-PCT = 0
008100         MOVE 2.00               TO LNINTC-PENALTY-RATE-PCT.
008200     COMPUTE LNINTC-RESULT ROUNDED =
008300         (LNINTC-EMI-AMOUNT * LNINTC-PENALTY-RATE-PCT
008400             * LNINTC-DAYS-OVERDUE) / (365 * 100).
008500
008600 LNINTC-COMPUTE-PREPAY-SAVINGS.
008700* simple interest on the prepayment amount, loan rate, over the
008800* remaining months of the loan
008900     COMPUTE LNINTC-RESULT ROUNDED =
009000         LNINTC-PREPAY-AMOUNT * LNINTC-RATE-PCT
009100             * LNINTC-MONTHS-REMAINING / 12 / 100.
