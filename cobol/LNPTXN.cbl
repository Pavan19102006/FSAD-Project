000100******************************************************************
000200*  LNPTXN  --  PAYMENT-TXN-FILE INPUT RECORD  (LNPTXN-REC)
000300*  ONE RECORD PER PAYMENT TO BE POSTED.  FED INTO LN2000 AHEAD
000400*  OF THE EMI-SCHEDULE-FILE / LNPAY-FILE MATCH.
000500*  COPY '/usr/lnsc/copy/LNPTXN.cbl'.
000600******************************************************************
000700 01  LNPTXN-REC.
000800     05  LNPTXN-LOAN-ID               PIC 9(9).
000900     05  LNPTXN-PAY-NUMBER            PIC 9(3).
001000     05  LNPTXN-AMOUNT                PIC S9(13)V99 COMP-3.
001100     05  LNPTXN-PAY-DATE              PIC 9(8).
001200     05  LNPTXN-PAY-DATE-R REDEFINES LNPTXN-PAY-DATE.
001300         10  LNPTXN-PAY-YYYY          PIC 9(4).
001400         10  LNPTXN-PAY-MM            PIC 9(2).
001500         10  LNPTXN-PAY-DD            PIC 9(2).
001600     05  FILLER                       PIC X(30).
