000100******************************************************************
000200*   P R O G R A M   -   L N 5 0 0 0
000300*   BORROWER RISK SCORING ENGINE
000400*
000500*   FOUR PASSES OVER THE LOAN, EMI-SCHEDULE AND LEGACY PAYMENT
000600*   FILES, ALL HELD AGAINST TWO WORKING-STORAGE TABLES (NO SORT,
000700*   NO CALL, NO INDEXED FILES) --
000800*     PASS 1  LOAN-FILE-IN       BUILDS THE LOAN-ID/BORROWER-ID
000900*             CROSS-REFERENCE AND ACCUMULATES THE FOUR LOAN-
001000*             BASED COMPONENTS PER BORROWER.
001100*     PASS 2  EMI-SCHEDULE-FILE-IN  USES THE SAME CROSS-         REQ2403
001200*             REFERENCE TO ATTRIBUTE EACH EMI SCHEDULE LINE      REQ2403
001300*             BACK TO A BORROWER AND ACCUMULATE THE ON-TIME/     REQ2403
001400*             TOTAL PAYMENT COUNTS.                              REQ2403
001500*     PASS 3  PAYMENT-FILE-IN    USES THE CROSS-REFERENCE TO
001600*             ATTRIBUTE EACH LEGACY SCHEDULE LINE BACK TO A
001700*             BORROWER AND ADD TO THE SAME ON-TIME/TOTAL COUNTS.
001800*     PASS 4  WALKS THE BORROWER TABLE, WEIGHTS THE FIVE
001900*             COMPONENTS AND WRITES RISK-SCORE-FILE.
002000*
002100*   CHANGE LOG
002200*   ----------
002300*   08/11/91  RTB  ORIGINAL CODING.
002400*   03/02/93  SKW  EXISTING-LOANS AND DEFAULT-HISTORY COMPONENTS
002500*                  ADDED PER REQ #0388.
002600*   11/19/94  RTB  TENURE COMPONENT ADDED (MONTHS REMAINING ON
002700*                  ACTIVE LOANS), REQ #0601.
002800*   04/07/96  PDV  RECOMMENDATION CONCERN FLAGS ADDED.
002900*   01/13/98  SKW  Y2K -- END-DATE/RUN-DATE ALREADY 4-DIGIT YEAR  Y2K1998
003000*                  IN THIS COPYBOOK, NO CHANGE REQUIRED.
003100*   06/02/99  RTB  Y2K RE-TEST SIGNOFF, NO FURTHER CHANGE.        Y2K1999
003200*   10/29/04  CLT  CROSS-REFERENCE AND BORROWER TABLE SIZES
003300*                  RAISED, REQ #2240 (PORTFOLIO GROWTH).
003400*   09/30/07  DWK  PAYMENT-HISTORY COMPONENT WAS BUILT ENTIRELY   REQ2403
003500*                  OFF PAYMENT-FILE-IN, SO LOANS RUNNING ON THE  REQ2403
003600*                  EMI SCHEDULE (NO LEGACY PAYMENT-FILE LINES AT REQ2403
003700*                  ALL) SCORED A FLAT NEUTRAL 50.0 ON THE 40-PCT REQ2403
003800*                  WEIGHTED COMPONENT REGARDLESS OF ACTUAL PAY   REQ2403
003900*                  BEHAVIOR.  ADDED EMI-SCHEDULE-FILE-IN AS A    REQ2403
004000*                  NEW PASS 2 FEEDING THE SAME ON-TIME/TOTAL     REQ2403
004100*                  COUNTERS PAYMENT-FILE-IN ALREADY FED.         REQ2403
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    LN5000.
004500 AUTHOR.        R T BOWDEN.
004600 INSTALLATION.  LNSC DATA CENTER.
004700 DATE-WRITTEN.  08/11/91.
004800 DATE-COMPILED.
004900 SECURITY.      COMPANY CONFIDENTIAL - LOAN SERVICING CENTER.
005000*
005100 ENVIRONMENT DIVISION.
005200*
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CONSOLE IS CRT.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800      SELECT LOAN-FILE-IN     ASSIGN TO DYNAMIC LN-LOAN-IN-PATH
005900             ORGANIZATION RECORD SEQUENTIAL.
006000      SELECT EMI-SCHEDULE-FILE-IN
006100             ASSIGN TO DYNAMIC LN-EMI-IN-PATH
006200             ORGANIZATION RECORD SEQUENTIAL.
006300      SELECT PAYMENT-FILE-IN  ASSIGN TO DYNAMIC LN-PAY-IN-PATH
006400             ORGANIZATION RECORD SEQUENTIAL.
006500      SELECT RISK-SCORE-FILE  ASSIGN TO DYNAMIC LN-RSCR-PATH
006600             ORGANIZATION RECORD SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  LOAN-FILE-IN
007300     DATA RECORD IS LN1500-LOAN-REC.
007400 COPY '/usr/lnsc/copy/LN1500.cbl'.
007500
007600 FD  EMI-SCHEDULE-FILE-IN
007700     DATA RECORD IS LNEMI-REC.
007800 COPY '/usr/lnsc/copy/LNEMI.cbl'.
007900
008000 FD  PAYMENT-FILE-IN
008100     DATA RECORD IS ln-pay-rec.
008200 COPY '/usr/lnsc/copy/LNPAY.cbl'.
008300
008400 FD  RISK-SCORE-FILE
008500     DATA RECORD IS LNRSCR-REC.
008600 COPY '/usr/lnsc/copy/LNRSCR.cbl'.
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000 COPY '/usr/lnsc/copy/LNCTL.cbl'.
009100
009200 01  VARIABLES.
009300     05  LN-LOAN-IN-PATH.
009400         10  FILLER                   PIC X(18)
009500             VALUE '/lnsc/batch/loan/i'.
009600         10  LN-LOAN-IN-NAME          PIC X(38).
009700     05  LN-EMI-IN-PATH.
009800         10  FILLER                   PIC X(17)
009900             VALUE '/lnsc/batch/emi/i'.
010000         10  LN-EMI-IN-NAME           PIC X(39).
010100     05  LN-PAY-IN-PATH.
010200         10  FILLER                   PIC X(17)
010300             VALUE '/lnsc/batch/pay/i'.
010400         10  LN-PAY-IN-NAME           PIC X(39).
010500     05  LN-RSCR-PATH.
010600         10  FILLER                   PIC X(17)
010700             VALUE '/lnsc/batch/rscr/'.
010800         10  LN-RSCR-NAME             PIC X(39).
010900*
011000* loan-id / borrower-id cross-reference -- built on pass 1 off
011100* LOAN-FILE-IN, read back on passes 2 and 3 to attribute an EMI   REQ2403
011200* or legacy payment line to the borrower who owns the loan.      REQ2403
011300* 2,000-LOAN CAP PER RUN -- RAISED FROM 800 PER REQ #2240.        REQ2240 
011400 01  WS-XREF-TBL.
011500     05  WS-XREF-ENTRY OCCURS 2000 TIMES.
011600         10  WS-XREF-LOAN-ID          PIC 9(9).
011700         10  WS-XREF-BORR-ID          PIC 9(9).
011800         10  FILLER                   PIC X(2).
011900 01  WS-XREF-CNT                      PIC S9(4) COMP VALUE 0.
012000 01  WS-XREF-IX                       PIC S9(4) COMP VALUE 0.
012100*
012200* one entry per distinct borrower seen on LOAN-FILE-IN -- holds
012300* the running totals for all five risk components until pass 3
012400* turns them into a weighted score.  500-BORROWER CAP PER RUN.
012500 01  WS-BORR-TBL.
012600     05  WS-BORR-ENTRY OCCURS 500 TIMES.
012700         10  WS-BORR-ID               PIC 9(9).
012800         10  WS-BORR-PRIN-SUM         PIC S9(13)V99 COMP-3.
012900         10  WS-BORR-ACTIVE-CNT       PIC 9(5)      COMP-3.
013000         10  WS-BORR-DEFAULT-CNT      PIC 9(5)      COMP-3.
013100         10  WS-BORR-TENURE-SUM       PIC S9(7)     COMP-3.
013200         10  WS-BORR-PAY-TOTAL-CNT    PIC 9(5)      COMP-3.
013300         10  WS-BORR-PAY-ONTIME-CNT   PIC 9(5)      COMP-3.
013400         10  FILLER                   PIC X(4).
013500 01  WS-BORR-CNT                      PIC S9(4) COMP VALUE 0.
013600 01  WS-BORR-IX                       PIC S9(4) COMP VALUE 0.
013700 01  WS-FOUND-SW                      PIC X(1).
013800     88  WS-FOUND                     VALUE 'Y'.
013900     88  WS-NOT-FOUND                 VALUE 'N'.
014000* GENERALIZED SEARCH KEY FOR 210-FIND-XREF-BORROWER -- LOADED     REQ2403
014100* FROM pay-loan-id ON THE LEGACY PASS AND FROM LNEMI-LOAN-ID ON   REQ2403
014200* THE EMI PASS SO BOTH PASSES SHARE ONE LOOKUP PAIR.              REQ2403
014300 01  WS-XREF-SEARCH-LOAN-ID           PIC 9(9).
014400*
014500 01  SCORING-WORK-FIELDS.
014600     05  WS-MONTHS-REMAIN             PIC S9(7)  COMP-3.
014700     05  WS-END-TOTAL-MO              PIC S9(7)  COMP-3.
014800     05  WS-RUN-TOTAL-MO              PIC S9(7)  COMP-3.
014900     05  WS-PTS-PAYHIST               PIC S9(3)V99 COMP-3.
015000     05  WS-PTS-LOANAMT               PIC S9(3)V99 COMP-3.
015100     05  WS-PTS-TENURE                PIC S9(3)V99 COMP-3.
015200     05  WS-PTS-EXLOANS               PIC S9(3)V99 COMP-3.
015300     05  WS-PTS-DEFAULT               PIC S9(3)V99 COMP-3.
015400     05  WS-WEIGHTED-TOTAL            PIC S9(5)V99 COMP-3.
015500     05  WS-ONTIME-RATIO              PIC S9(3)V9(6) COMP-3.
015600     05  FILLER                       PIC X(10).
015700*
015800 PROCEDURE DIVISION.
015900*
016000 A010-MAIN-LINE.
016100     DISPLAY SPACES UPON CRT.
016200     ACCEPT LNCTL-COMMAND-LINE FROM COMMAND-LINE.
016300     UNSTRING LNCTL-COMMAND-LINE DELIMITED BY ' '                REQ2403
016400         INTO LN-LOAN-IN-NAME LN-EMI-IN-NAME LN-PAY-IN-NAME       REQ2403
016500              LN-RSCR-NAME LNCTL-RUN-DATE.                       REQ2403
016600     DISPLAY '* * * BEGIN LN5000 - RISK SCORING  * * *'
016700         UPON CRT AT 1401.
016800     IF LN-LOAN-IN-NAME = SPACES
016900         DISPLAY '!!!! MISSING FILE NAMES ON COMMAND  '
017000             UPON CRT AT 2301
017100         DISPLAY '!!!!   LINE -- LN5000 ABORTED       '
017200             UPON CRT AT 2401
017300         STOP RUN.
017400     OPEN INPUT  LOAN-FILE-IN.
017500     PERFORM 050-READ-LOAN.
017600     PERFORM 100-LOAD-LOAN-COMPONENTS THRU
017700             100-LOAD-LOAN-COMPONENTS-EXIT
017800         UNTIL LNCTL-EOF-LOAN.
017900     CLOSE LOAN-FILE-IN.
018000     OPEN INPUT  EMI-SCHEDULE-FILE-IN.                           REQ2403
018100     PERFORM 065-READ-EMI.                                       REQ2403
018200     PERFORM 150-LOAD-EMI-PAY-COMPONENTS THRU                    REQ2403
018300             150-LOAD-EMI-PAY-COMPONENTS-EXIT                    REQ2403
018400         UNTIL LNCTL-EOF-EMI.                                    REQ2403
018500     CLOSE EMI-SCHEDULE-FILE-IN.                                 REQ2403
018600     OPEN INPUT  PAYMENT-FILE-IN.
018700     PERFORM 060-READ-PAY.
018800     PERFORM 200-LOAD-PAYMENT-COMPONENTS THRU
018900             200-LOAD-PAYMENT-COMPONENTS-EXIT
019000         UNTIL LNCTL-EOF-PAY.
019100     CLOSE PAYMENT-FILE-IN.
019200     OPEN OUTPUT RISK-SCORE-FILE.
019300     PERFORM 300-SCORE-BORROWER THRU 300-SCORE-BORROWER-EXIT
019400         VARYING WS-BORR-IX FROM 1 BY 1
019500         UNTIL WS-BORR-IX > WS-BORR-CNT.
019600     PERFORM 900-END-RTN.
019700
019800 050-READ-LOAN.
019900     READ LOAN-FILE-IN
020000         AT END MOVE 1 TO LNCTL-EOF-LOAN-SW.
020100     IF NOT LNCTL-EOF-LOAN
020200         ADD 1 TO LNCTL-RECS-READ.
020300
020400 060-READ-PAY.
020500     READ PAYMENT-FILE-IN
020600         AT END MOVE 1 TO LNCTL-EOF-PAY-SW.
020700
020800 065-READ-EMI.                                                   REQ2403
020900     READ EMI-SCHEDULE-FILE-IN                                   REQ2403
021000         AT END MOVE 1 TO LNCTL-EOF-EMI-SW.                      REQ2403
021100
021200******************************************************************
021300*  PASS 1 -- ONE LOAN-FILE-IN RECORD.  ADD/FIND ITS BORROWER IN  *
021400*  WS-BORR-TBL, ADD THE LOAN-ID/BORROWER-ID PAIR TO WS-XREF-TBL, *
021500*  AND ROLL THE FOUR LOAN-BASED COMPONENTS INTO THAT BORROWER'S  *
021600*  RUNNING TOTALS.                                               *
021700******************************************************************
021800 100-LOAD-LOAN-COMPONENTS.
021900     IF WS-XREF-CNT >= 2000                                       REQ2240 
022000         DISPLAY '!!!! WS-XREF-TBL FULL -- LN5000 ABORTED'
022100             UPON CRT AT 2301
022200         CLOSE LOAN-FILE-IN
022300         STOP RUN
022400     END-IF.
022500     ADD 1                              TO WS-XREF-CNT.
022600     MOVE LN1500-LOAN-ID        TO WS-XREF-LOAN-ID (WS-XREF-CNT).
022700     MOVE LN1500-BORROWER-ID    TO WS-XREF-BORR-ID (WS-XREF-CNT).
022800     PERFORM 110-FIND-OR-ADD-BORROWER.
022900     ADD LN1500-PRINCIPAL-AMT TO WS-BORR-PRIN-SUM (WS-BORR-IX).
023000     IF LN1500-ST-ACTIVE
023100         ADD 1 TO WS-BORR-ACTIVE-CNT (WS-BORR-IX)
023200         COMPUTE WS-END-TOTAL-MO =
023300             (LN1500-END-YYYY * 12) + LN1500-END-MM
023400         COMPUTE WS-RUN-TOTAL-MO =
023500             (LNCTL-RUN-YYYY * 12) + LNCTL-RUN-MM
023600         COMPUTE WS-MONTHS-REMAIN =
023700             WS-END-TOTAL-MO - WS-RUN-TOTAL-MO
023800         IF WS-MONTHS-REMAIN < 0
023900             MOVE 0                  TO WS-MONTHS-REMAIN
024000         END-IF
024100         ADD WS-MONTHS-REMAIN TO WS-BORR-TENURE-SUM (WS-BORR-IX)
024200     END-IF.
024300     IF LN1500-ST-DEFAULTED
024400         ADD 1 TO WS-BORR-DEFAULT-CNT (WS-BORR-IX)
024500     END-IF.
024600     PERFORM 050-READ-LOAN.
024700 100-LOAD-LOAN-COMPONENTS-EXIT.
024800     EXIT.
024900
025000* linear scan of WS-BORR-TBL for LN1500-BORROWER-ID -- table is
025100* small enough (500-borrower cap) that a SEARCH ALL over a kept-
025200* sorted table buys nothing worth the extra bookkeeping.
025300 110-FIND-OR-ADD-BORROWER.
025400     SET WS-NOT-FOUND                   TO TRUE.
025500     MOVE 1                              TO WS-BORR-IX.
025600     PERFORM 111-SCAN-BORR THRU 111-SCAN-BORR-EXIT
025700         UNTIL WS-BORR-IX > WS-BORR-CNT
025800            OR WS-FOUND.
025900     IF WS-FOUND
026000         GO TO 110-FIND-OR-ADD-BORROWER-EXIT
026100     END-IF.
026200     IF WS-BORR-CNT >= 500
026300         DISPLAY '!!!! WS-BORR-TBL FULL -- LN5000 ABORTED'
026400             UPON CRT AT 2301
026500         CLOSE LOAN-FILE-IN
026600         STOP RUN
026700     END-IF.
026800     ADD 1                               TO WS-BORR-CNT.
026900     MOVE WS-BORR-CNT                    TO WS-BORR-IX.
027000     MOVE LN1500-BORROWER-ID TO WS-BORR-ID (WS-BORR-IX).
027100     MOVE 0 TO WS-BORR-PRIN-SUM (WS-BORR-IX)
027200               WS-BORR-ACTIVE-CNT (WS-BORR-IX)
027300               WS-BORR-DEFAULT-CNT (WS-BORR-IX)
027400               WS-BORR-TENURE-SUM (WS-BORR-IX)
027500               WS-BORR-PAY-TOTAL-CNT (WS-BORR-IX)
027600               WS-BORR-PAY-ONTIME-CNT (WS-BORR-IX).
027700 110-FIND-OR-ADD-BORROWER-EXIT.
027800     EXIT.
027900
028000 111-SCAN-BORR.
028100     IF WS-BORR-ID (WS-BORR-IX) = LN1500-BORROWER-ID
028200         SET WS-FOUND                     TO TRUE
028300     ELSE
028400         ADD 1                             TO WS-BORR-IX
028500     END-IF.
028600 111-SCAN-BORR-EXIT.
028700     EXIT.
028800
028900******************************************************************REQ2403
029000*  PASS 2 -- ONE EMI-SCHEDULE-FILE-IN RECORD.  LOOK ITS LOAN-ID  *REQ2403
029100*  UP IN THE SAME CROSS-REFERENCE PASS 3 USES BELOW, THEN ROLL   *REQ2403
029200*  ITS ON-TIME/TOTAL COUNT INTO THE OWNING BORROWER'S ENTRY --   *REQ2403
029300*  THE SAME COUNTERS PASS 3 ADDS TO, SO THE PAYMENT-HISTORY      *REQ2403
029400*  COMPONENT REFLECTS BOTH THE EMI AND LEGACY BOOKS OF RECORD.   *REQ2403
029500******************************************************************REQ2403
029600 150-LOAD-EMI-PAY-COMPONENTS.                                     REQ2403
029700     MOVE LNEMI-LOAN-ID              TO WS-XREF-SEARCH-LOAN-ID.   REQ2403
029800     PERFORM 210-FIND-XREF-BORROWER.                              REQ2403
029900     IF WS-NOT-FOUND                                              REQ2403
030000         ADD 1                        TO LNCTL-RECS-REJECTED      REQ2403
030100         GO TO 150-LOAD-EMI-PAY-COMPONENTS-EXIT.                  REQ2403
030200     PERFORM 220-FIND-BORROWER-ENTRY.                             REQ2403
030300     ADD 1 TO WS-BORR-PAY-TOTAL-CNT (WS-BORR-IX).                 REQ2403
030400     IF LNEMI-ST-PAID AND LNEMI-PAID-DATE NOT > 0                 REQ2403
030500             AND LNEMI-PAID-DATE NOT > LNEMI-DUE-DATE             REQ2403
030600         ADD 1 TO WS-BORR-PAY-ONTIME-CNT (WS-BORR-IX)             REQ2403
030700     END-IF.                                                      REQ2403
030800 150-LOAD-EMI-PAY-COMPONENTS-EXIT.                                REQ2403
030900     PERFORM 065-READ-EMI.                                        REQ2403
031000                                                                  REQ2403
031100******************************************************************
031200*  PASS 3 -- ONE PAYMENT-FILE-IN RECORD.  LOOK ITS LOAN-ID UP IN *
031300*  THE CROSS-REFERENCE, THEN ROLL ITS ON-TIME/TOTAL COUNT INTO  *
031400*  THE OWNING BORROWER'S ENTRY -- THE SAME COUNTERS PASS 2      * REQ2403
031500*  ABOVE ADDED TO FOR THE EMI SIDE.  A SCHEDULE LINE WHOSE LOAN  *
031600*  NEVER TURNED UP ON LOAN-FILE-IN IS COUNTED AS REJECTED AND    *
031700*  SKIPPED -- IT CANNOT BE SCORED WITHOUT A BORROWER TO SCORE.   *
031800******************************************************************
031900 200-LOAD-PAYMENT-COMPONENTS.
032000     MOVE pay-loan-id                TO WS-XREF-SEARCH-LOAN-ID.   REQ2403
032100     PERFORM 210-FIND-XREF-BORROWER.
032200     IF WS-NOT-FOUND
032300         ADD 1                            TO LNCTL-RECS-REJECTED
032400         GO TO 200-LOAD-PAYMENT-COMPONENTS-EXIT.
032500     PERFORM 220-FIND-BORROWER-ENTRY.
032600     ADD 1 TO WS-BORR-PAY-TOTAL-CNT (WS-BORR-IX).
032700     IF pay-st-paid AND pay-paid-date NOT > 0
032800             AND pay-paid-date NOT > pay-due-date
032900         ADD 1 TO WS-BORR-PAY-ONTIME-CNT (WS-BORR-IX)
033000     END-IF.
033100 200-LOAD-PAYMENT-COMPONENTS-EXIT.
033200     PERFORM 060-READ-PAY.
033300
033400* linear scan of WS-XREF-TBL for WS-XREF-SEARCH-LOAN-ID; sets     REQ2403
033500* WS-FOUND-SW and, on a hit, leaves the matching borrower id in   REQ2403
033600* WS-XREF-BORR-ID (WS-XREF-IX) for 220 to pick up.  SHARED BY THE REQ2403
033700* EMI PASS (150) AND THE LEGACY PAYMENT PASS (200) ABOVE.         REQ2403
033800 210-FIND-XREF-BORROWER.
033900     SET WS-NOT-FOUND                    TO TRUE.
034000     MOVE 1                               TO WS-XREF-IX.
034100     PERFORM 211-SCAN-XREF THRU 211-SCAN-XREF-EXIT
034200         UNTIL WS-XREF-IX > WS-XREF-CNT
034300            OR WS-FOUND.
034400 210-FIND-XREF-BORROWER-EXIT.
034500     EXIT.
034600
034700 211-SCAN-XREF.
034800     IF WS-XREF-LOAN-ID (WS-XREF-IX) = WS-XREF-SEARCH-LOAN-ID     REQ2403
034900         SET WS-FOUND                     TO TRUE
035000     ELSE
035100         ADD 1                             TO WS-XREF-IX
035200     END-IF.
035300 211-SCAN-XREF-EXIT.
035400     EXIT.
035500
035600 220-FIND-BORROWER-ENTRY.
035700     MOVE 1                               TO WS-BORR-IX.
035800     PERFORM 221-SCAN-BORR-ENTRY THRU 221-SCAN-BORR-ENTRY-EXIT
035900         UNTIL WS-BORR-IX > WS-BORR-CNT
036000            OR WS-BORR-ID (WS-BORR-IX) =
036100               WS-XREF-BORR-ID (WS-XREF-IX).
036200 220-FIND-BORROWER-ENTRY-EXIT.
036300     EXIT.
036400
036500 221-SCAN-BORR-ENTRY.
036600     ADD 1                                TO WS-BORR-IX.
036700 221-SCAN-BORR-ENTRY-EXIT.
036800     EXIT.
036900
037000******************************************************************
037100*  PASS 4 -- ONE RISK-SCORE-FILE RECORD PER BORROWER TABLE       *
037200*  ENTRY.  WEIGHTS: PAYMENT HISTORY 40, LOAN AMOUNT 20, TENURE   *
037300*  15, EXISTING LOANS 15, DEFAULT HISTORY 10.                    *
037400******************************************************************
037500 300-SCORE-BORROWER.
037600     MOVE WS-BORR-ID (WS-BORR-IX)     TO LNRSCR-BORROWER-ID.
037700*
037800* component 1 -- payment history.  no payments seen ==> neutral
037900* 50.0; else invert the on-time ratio.
038000     IF WS-BORR-PAY-TOTAL-CNT (WS-BORR-IX) = 0
038100         MOVE 50.00                    TO WS-PTS-PAYHIST
038200     ELSE
038300         COMPUTE WS-ONTIME-RATIO ROUNDED =
038400             WS-BORR-PAY-ONTIME-CNT (WS-BORR-IX) /
038500             WS-BORR-PAY-TOTAL-CNT (WS-BORR-IX)
038600         COMPUTE WS-PTS-PAYHIST ROUNDED =
038700             (1 - WS-ONTIME-RATIO) * 100
038800     END-IF.
038900*
039000* component 2 -- total principal ever borrowed, all loans.        REQ0388 
039100     EVALUATE TRUE
039200         WHEN WS-BORR-PRIN-SUM (WS-BORR-IX) = 0
039300             MOVE 0.00                 TO WS-PTS-LOANAMT
039400         WHEN WS-BORR-PRIN-SUM (WS-BORR-IX) < 10000
039500             MOVE 20.00                TO WS-PTS-LOANAMT
039600         WHEN WS-BORR-PRIN-SUM (WS-BORR-IX) < 50000
039700             MOVE 40.00                TO WS-PTS-LOANAMT
039800         WHEN WS-BORR-PRIN-SUM (WS-BORR-IX) < 100000
039900             MOVE 60.00                TO WS-PTS-LOANAMT
040000         WHEN WS-BORR-PRIN-SUM (WS-BORR-IX) < 250000
040100             MOVE 80.00                TO WS-PTS-LOANAMT
040200         WHEN OTHER
040300             MOVE 100.00               TO WS-PTS-LOANAMT
040400     END-EVALUATE.
040500*
040600* component 3 -- months remaining, summed over active loans.      REQ0601 
040700     EVALUATE TRUE
040800         WHEN WS-BORR-TENURE-SUM (WS-BORR-IX) = 0
040900             MOVE 0.00                 TO WS-PTS-TENURE
041000         WHEN WS-BORR-TENURE-SUM (WS-BORR-IX) < 12
041100             MOVE 20.00                TO WS-PTS-TENURE
041200         WHEN WS-BORR-TENURE-SUM (WS-BORR-IX) < 36
041300             MOVE 40.00                TO WS-PTS-TENURE
041400         WHEN WS-BORR-TENURE-SUM (WS-BORR-IX) < 60
041500             MOVE 60.00                TO WS-PTS-TENURE
041600         WHEN WS-BORR-TENURE-SUM (WS-BORR-IX) < 120
041700             MOVE 80.00                TO WS-PTS-TENURE
041800         WHEN OTHER
041900             MOVE 100.00               TO WS-PTS-TENURE
042000     END-EVALUATE.
042100*
042200* component 4 -- count of ACTIVE loans right now.
042300     EVALUATE TRUE
042400         WHEN WS-BORR-ACTIVE-CNT (WS-BORR-IX) <= 1
042500             MOVE 20.00                TO WS-PTS-EXLOANS
042600         WHEN WS-BORR-ACTIVE-CNT (WS-BORR-IX) = 2
042700             MOVE 40.00                TO WS-PTS-EXLOANS
042800         WHEN WS-BORR-ACTIVE-CNT (WS-BORR-IX) = 3
042900             MOVE 70.00                TO WS-PTS-EXLOANS
043000         WHEN OTHER
043100             MOVE 100.00               TO WS-PTS-EXLOANS
043200     END-EVALUATE.
043300*
043400* component 5 -- count of DEFAULTED loans ever.
043500     EVALUATE TRUE
043600         WHEN WS-BORR-DEFAULT-CNT (WS-BORR-IX) = 0
043700             MOVE 0.00                 TO WS-PTS-DEFAULT
043800         WHEN WS-BORR-DEFAULT-CNT (WS-BORR-IX) = 1
043900             MOVE 80.00                TO WS-PTS-DEFAULT
044000         WHEN OTHER
044100             MOVE 100.00               TO WS-PTS-DEFAULT
044200     END-EVALUATE.
044300*
044400     COMPUTE WS-WEIGHTED-TOTAL ROUNDED =
044500         (WS-PTS-PAYHIST * 0.40) + (WS-PTS-LOANAMT * 0.20) +
044600         (WS-PTS-TENURE  * 0.15) + (WS-PTS-EXLOANS * 0.15) +
044700         (WS-PTS-DEFAULT * 0.10).
044800     IF WS-WEIGHTED-TOTAL < 0
044900         MOVE 0                        TO WS-WEIGHTED-TOTAL
045000     END-IF.
045100     IF WS-WEIGHTED-TOTAL > 100
045200         MOVE 100                      TO WS-WEIGHTED-TOTAL
045300     END-IF.
045400     MOVE WS-WEIGHTED-TOTAL             TO LNRSCR-RISK-SCORE.
045500     EVALUATE TRUE
045600         WHEN WS-WEIGHTED-TOTAL <= 30
045700             SET LNRSCR-RL-LOW          TO TRUE
045800         WHEN WS-WEIGHTED-TOTAL <= 60
045900             SET LNRSCR-RL-MEDIUM       TO TRUE
046000         WHEN WS-WEIGHTED-TOTAL <= 80
046100             SET LNRSCR-RL-HIGH         TO TRUE
046200         WHEN OTHER
046300             SET LNRSCR-RL-CRITICAL     TO TRUE
046400     END-EVALUATE.
046500     MOVE 'PMT-HIST'  TO LNRSCR-COMP-NAME (1).
046600     MOVE 40          TO LNRSCR-COMP-WEIGHT-PCT (1).
046700     MOVE WS-PTS-PAYHIST TO LNRSCR-COMP-RAW-PTS (1).
046800     MOVE 'LOAN-AMT'  TO LNRSCR-COMP-NAME (2).
046900     MOVE 20          TO LNRSCR-COMP-WEIGHT-PCT (2).
047000     MOVE WS-PTS-LOANAMT TO LNRSCR-COMP-RAW-PTS (2).
047100     MOVE 'TENURE'    TO LNRSCR-COMP-NAME (3).
047200     MOVE 15          TO LNRSCR-COMP-WEIGHT-PCT (3).
047300     MOVE WS-PTS-TENURE  TO LNRSCR-COMP-RAW-PTS (3).
047400     MOVE 'EXIST-LNS' TO LNRSCR-COMP-NAME (4).
047500     MOVE 15          TO LNRSCR-COMP-WEIGHT-PCT (4).
047600     MOVE WS-PTS-EXLOANS TO LNRSCR-COMP-RAW-PTS (4).
047700     MOVE 'DEFAULT'   TO LNRSCR-COMP-NAME (5).
047800     MOVE 10          TO LNRSCR-COMP-WEIGHT-PCT (5).
047900     MOVE WS-PTS-DEFAULT TO LNRSCR-COMP-RAW-PTS (5).
048000     MOVE 'N' TO LNRSCR-CONCERN-PYMT-SW LNRSCR-CONCERN-DEFAULT-SW
048100                 LNRSCR-CONCERN-LOANS-SW.
048200     IF WS-PTS-PAYHIST > 60
048300         SET LNRSCR-CONCERN-PYMT        TO TRUE
048400     END-IF.
048500     IF WS-BORR-DEFAULT-CNT (WS-BORR-IX) > 0
048600         SET LNRSCR-CONCERN-DEFAULT     TO TRUE
048700     END-IF.
048800     IF WS-PTS-EXLOANS > 60
048900         SET LNRSCR-CONCERN-LOANS       TO TRUE
049000     END-IF.
049100     WRITE LNRSCR-REC.
049200     ADD 1                               TO LNCTL-RECS-WRITTEN.
049300 300-SCORE-BORROWER-EXIT.
049400     EXIT.
049500
049600 900-END-RTN.
049700     DISPLAY 'LN5000 FINAL TOTALS'              UPON CRT AT 0901.
049800     DISPLAY LNCTL-RECS-READ      ' LOANS READ       '
049900                                                 UPON CRT AT 1001.
050000     DISPLAY WS-BORR-CNT          ' BORROWERS SCORED '
050100                                                 UPON CRT AT 1101.
050200     DISPLAY LNCTL-RECS-REJECTED  ' ORPHAN PAY LINES '
050300                                                 UPON CRT AT 1201.
050400     DISPLAY LNCTL-RECS-WRITTEN   ' SCORES WRITTEN   '
050500                                                 UPON CRT AT 1301.
050600     CLOSE RISK-SCORE-FILE.
050700     STOP RUN.
