000100******************************************************************
000200*  LNTXN  --  TRANSACTION LEDGER RECORD  (LNTXN-REC)
000300*  APPEND-ONLY -- LN1000 (DISBURSEMENT), LN2000 (PAYMENT/FEE),
000400*  LN3000 (PENALTY) AND, SHOULD A REFUND OR ADJUSTMENT EVER BE
000500*  KEYED, AN OFF-LINE ENTRY PROGRAM ALL WRITE HERE.  TRANSACTION
000600*  CODES FOLLOW THE OLD CNP750 TRAN-CODE CONVENTION.
000700*  COPY '/usr/lnsc/copy/LNTXN.cbl'.
000800******************************************************************
000900 01  LNTXN-REC.
001000     05  LNTXN-ID                     PIC 9(9).
001100     05  LNTXN-LOAN-ID                PIC 9(9).
001200     05  LNTXN-TYPE                   PIC X(12).
001300         88  LNTXN-TY-DISBURSEMENT    VALUE 'DISBURSEMENT'.
001400         88  LNTXN-TY-PAYMENT         VALUE 'PAYMENT'.
001500         88  LNTXN-TY-FEE             VALUE 'FEE'.
001600         88  LNTXN-TY-PENALTY         VALUE 'PENALTY'.
001700         88  LNTXN-TY-REFUND          VALUE 'REFUND'.
001800         88  LNTXN-TY-ADJUSTMENT      VALUE 'ADJUSTMENT'.
001900     05  LNTXN-AMOUNT                 PIC S9(13)V99 COMP-3.
002000     05  LNTXN-DESCRIPTION            PIC X(50).
002100     05  LNTXN-DATE                   PIC 9(8).
002200     05  LNTXN-DATE-R REDEFINES LNTXN-DATE.
002300         10  LNTXN-DATE-YYYY          PIC 9(4).
002400         10  LNTXN-DATE-MM            PIC 9(2).
002500         10  LNTXN-DATE-DD            PIC 9(2).
002600     05  FILLER                       PIC X(25).
