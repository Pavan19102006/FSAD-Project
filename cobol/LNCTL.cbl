000100******************************************************************
000200*  LNCTL  --  COMMON WORKING-STORAGE CONTROL BLOCK
000300*  SHARED BY ALL LOAN SERVICING BATCH PROGRAMS (LN1000-LN6000).
000400*  HOLDS THE RUN-DATE PARAMETER AND THE SWITCHES / COMP COUNTERS
000500*  EACH NIGHTLY OR DAILY JOB USES FOR ITS CONTROL TOTALS.
000600*  COPY '/usr/lnsc/copy/LNCTL.cbl'. INTO WORKING-STORAGE SECTION.
000700******************************************************************
000800 01  LNCTL-RUN-PARMS.
000900     05  LNCTL-COMMAND-LINE          PIC X(80).
001000     05  FILLER                      PIC X(05).
001100     05  LNCTL-RUN-DATE               PIC 9(8).
001200     05  LNCTL-RUN-DATE-R REDEFINES LNCTL-RUN-DATE.
001300         10  LNCTL-RUN-YYYY           PIC 9(4).
001400         10  LNCTL-RUN-MM             PIC 9(2).
001500         10  LNCTL-RUN-DD             PIC 9(2).
001600     05  LNCTL-RUN-DATE-YMD REDEFINES LNCTL-RUN-DATE.
001700         10  LNCTL-RUN-CENT           PIC 9(2).
001800         10  LNCTL-RUN-YY             PIC 9(2).
001900         10  LNCTL-RUN-MM2            PIC 9(2).
002000         10  LNCTL-RUN-DD2            PIC 9(2).
002100
002200 01  LNCTL-SWITCHES.
002300     05  LNCTL-EOF-LOAN-SW           PIC 9(1)  VALUE 0.
002400         88  LNCTL-EOF-LOAN           VALUE 1.
002500     05  LNCTL-EOF-EMI-SW            PIC 9(1)  VALUE 0.
002600         88  LNCTL-EOF-EMI            VALUE 1.
002700     05  LNCTL-EOF-PAY-SW            PIC 9(1)  VALUE 0.
002800         88  LNCTL-EOF-PAY            VALUE 1.
002900     05  LNCTL-EOF-TXN-SW            PIC 9(1)  VALUE 0.
003000         88  LNCTL-EOF-TXN            VALUE 1.
003100     05  LNCTL-EOF-APP-SW            PIC 9(1)  VALUE 0.
003200         88  LNCTL-EOF-APP            VALUE 1.
003300     05  LNCTL-BAD-PARM-SW           PIC X(1)  VALUE 'N'.
003400         88  LNCTL-BAD-PARM           VALUE 'Y'.
003500     05  LNCTL-FIRST-TIME-SW         PIC X(1)  VALUE 'Y'.
003600         88  LNCTL-FIRST-TIME         VALUE 'Y'.
003700     05  FILLER                      PIC X(05).
003800
003900 01  LNCTL-COUNTERS.
004000     05  LNCTL-RECS-READ             PIC 9(7)  COMP-3 VALUE 0.
004100     05  LNCTL-RECS-WRITTEN          PIC 9(7)  COMP-3 VALUE 0.
004200     05  LNCTL-RECS-REJECTED         PIC 9(7)  COMP-3 VALUE 0.
004300     05  LNCTL-SUB                   PIC S9(4) COMP   VALUE 0.
004400     05  LNCTL-SUB2                  PIC S9(4) COMP   VALUE 0.
004500     05  LNCTL-DISPLAY-CTR           PIC 9(5)  COMP-3 VALUE 0.
004600     05  FILLER                      PIC X(06).
004700
004800* control totals accumulated per job -- printed by END-RTN and,
004900* for the nightly cycle, rolled into the LN6000 dashboard pass.
005000 01  LNCTL-CONTROL-TOTALS.
005100     05  LNCTL-CT-SCHEDULES-GEN      PIC 9(7)  COMP-3 VALUE 0.
005200     05  LNCTL-CT-PRIN-CHECK-AMT     PIC S9(13)V99 COMP-3 VALUE 0.
005300     05  LNCTL-CT-PAYMENTS-POSTED    PIC 9(7)  COMP-3 VALUE 0.
005400     05  LNCTL-CT-PAYMENTS-REJECTED  PIC 9(7)  COMP-3 VALUE 0.
005500     05  LNCTL-CT-LATE-FEES-AMT      PIC S9(13)V99 COMP-3 VALUE 0.
005600     05  LNCTL-CT-OVERDUE-CNT        PIC 9(7)  COMP-3 VALUE 0.
005700     05  LNCTL-CT-MISSED-CNT         PIC 9(7)  COMP-3 VALUE 0.
005800     05  LNCTL-CT-DEFAULTED-CNT      PIC 9(7)  COMP-3 VALUE 0.
005900     05  LNCTL-CT-PENALTY-AMT        PIC S9(13)V99 COMP-3 VALUE 0.
006000     05  FILLER                      PIC X(20).
006100
006200* work fields for the LNINTC interest-calculation paragraphs --
006300* carried here, not in LNINTC itself, so every program that
006400* COPYs LNCTL already has somewhere for LNINTC to work.  inputs
006500* are moved in by the caller, results read back out of
006600* LNINTC-RESULT after the PERFORM.
006700 01  LNINTC-WORK-FIELDS.
006800     05  LNINTC-PRINCIPAL             PIC S9(13)V99 COMP-3.
006900     05  LNINTC-RATE-PCT               PIC S9(3)V99  COMP-3.
007000     05  LNINTC-TERM-MONTHS            PIC 9(3)      COMP-3.
007100     05  LNINTC-OUTSTANDING            PIC S9(13)V99 COMP-3.
007200     05  LNINTC-DAYS-OVERDUE           PIC 9(5)      COMP-3.
007300     05  LNINTC-PENALTY-RATE-PCT       PIC S9(3)V99  COMP-3.
007400     05  LNINTC-EMI-AMOUNT             PIC S9(13)V99 COMP-3.
007500     05  LNINTC-PREPAY-AMOUNT          PIC S9(13)V99 COMP-3.
007600     05  LNINTC-MONTHS-REMAINING       PIC 9(3)      COMP-3.
007700     05  LNINTC-RESULT                 PIC S9(13)V9(8) COMP-3.
007800     05  LNINTC-MONTHLY-RATE           PIC S9(3)V9(8)  COMP-3.
007900     05  LNINTC-FACTOR-A               PIC S9(5)V9(8)  COMP-3.
008000     05  LNINTC-FACTOR-B               PIC S9(5)V9(8)  COMP-3.
008100     05  LNINTC-COMPOUND-N             PIC 9(3)      COMP-3
008200                                       VALUE 12.
008300     05  FILLER                        PIC X(15).
