000100******************************************************************
000200*   P R O G R A M   -   L N 4 0 0 0
000300*   CREDIT SCORING ENGINE
000400*
000500*   ONE CREDIT-APPLICATION RECORD IN, ONE CREDIT-SCORE RECORD
000600*   OUT.  SCORE RUNS 300-850 OFF A 550 BASE PLUS FIVE COMPONENTS;
000700*   THE SAME SCORE DRIVES THE RATING, RISK LEVEL, MAX ELIGIBLE
000800*   LOAN AMOUNT AND THE SUGGESTED RATE PRINTED BACK TO THE
000900*   LENDING DESK.
001000*
001100*   CHANGE LOG
001200*   ----------
001300*   05/06/90  JMH  ORIGINAL CODING.
001400*   12/14/90  JMH  DEBT-TO-INCOME COMPONENT ADDED, REQ #0512.
001500*   06/25/92  RTB  CREDIT-MIX COMPONENT, EXISTING-LOANS BANDS.
001600*   02/08/94  RTB  EMPLOYMENT COMPONENT BANDS REVISED PER DESK.
001700*   09/30/95  SKW  MAX-ELIGIBILITY / SUGGESTED-RATE TABLE ADDED.
001800*   01/08/98  JMH  Y2K -- NO DATE FIELDS ON THIS RUN, REVIEWED    Y2K1998 
001900*                  AND SIGNED OFF WITH NO CHANGE REQUIRED.
002000*   05/21/99  SKW  Y2K RE-TEST SIGNOFF, NO FURTHER CHANGE.        Y2K1999 
002100*   07/19/03  PDV  SCORE CLAMP TO 300-850 MADE EXPLICIT, REQ
002200*                  #1960 (A BAD RECORD HAD DRIVEN IT NEGATIVE).
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    LN4000.
002600 AUTHOR.        J M HARTLEY.
002700 INSTALLATION.  LNSC DATA CENTER.
002800 DATE-WRITTEN.  05/06/90.
002900 DATE-COMPILED.
003000 SECURITY.      COMPANY CONFIDENTIAL - LOAN SERVICING CENTER.
003100*
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900      SELECT CREDIT-APP-FILE  ASSIGN TO DYNAMIC LN-APP-PATH
004000             ORGANIZATION RECORD SEQUENTIAL.
004100      SELECT CREDIT-SCORE-FILE ASSIGN TO DYNAMIC LN-CSCR-PATH
004200             ORGANIZATION RECORD SEQUENTIAL.
004300*
004400 DATA DIVISION.
004500*
004600 FILE SECTION.
004700*
004800 FD  CREDIT-APP-FILE
004900     DATA RECORD IS LNAPP-REC.
005000 COPY '/usr/lnsc/copy/LNAPP.cbl'.
005100
005200 FD  CREDIT-SCORE-FILE
005300     DATA RECORD IS LNCSCR-REC.
005400 COPY '/usr/lnsc/copy/LNCSCR.cbl'.
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800 COPY '/usr/lnsc/copy/LNCTL.cbl'.
005900
006000 01  VARIABLES.
006100     05  LN-APP-PATH.
006200         10  FILLER                   PIC X(16)
006300             VALUE '/lnsc/batch/app/'.
006400         10  LN-APP-NAME              PIC X(40).
006500     05  LN-CSCR-PATH.
006600         10  FILLER                   PIC X(17)
006700             VALUE '/lnsc/batch/cscr/'.
006800         10  LN-CSCR-NAME             PIC X(40).
006900* running score -- signed while the five components are being
007000* totalled up and down; clamped into LNCSCR-CREDIT-SCORE (an
007100* unsigned 9(3)) only at the very end.
007200     05  WS-RUNNING-SCORE             PIC S9(5) COMP-3 VALUE 0.
007300     05  WS-DEBT-RATIO                PIC S9(3)V99 COMP-3.
007400     05  WS-PTS                       PIC S9(3) COMP-3 VALUE 0.
007500     05  WS-SUB                       PIC S9(2) COMP   VALUE 0.
007600     05  WS-RATE-BAND-IX              PIC S9(2) COMP   VALUE 0.
007700     05  FILLER                       PIC X(12).
007800*
007900* eligibility-multiplier / suggested-rate table, one entry per
008000* credit-score band, bands 750/700/650/600/OTHER -- loaded as
008100* FILLER literals and redefined as a table, same as the old
008200* note-card conversion programs do it; OCCURS items cannot
008300* carry their own VALUE clause on this compiler.
008400 01  WS-ELIG-TABLE-LOAD.
008500     05  FILLER                       PIC S9V9  COMP-3 VALUE 5.0.
008600     05  FILLER                       PIC S9V99 COMP-3 VALUE 8.50.
008700     05  FILLER                       PIC S9V9  COMP-3 VALUE 4.0.
008800     05  FILLER                      PIC S9V99 COMP-3 VALUE 10.00.
008900     05  FILLER                       PIC S9V9  COMP-3 VALUE 3.0.
009000     05  FILLER                      PIC S9V99 COMP-3 VALUE 12.50.
009100     05  FILLER                       PIC S9V9  COMP-3 VALUE 2.0.
009200     05  FILLER                      PIC S9V99 COMP-3 VALUE 15.00.
009300     05  FILLER                       PIC S9V9  COMP-3 VALUE 1.0.
009400     05  FILLER                      PIC S9V99 COMP-3 VALUE 18.00.
009500 01  WS-ELIG-TABLE REDEFINES WS-ELIG-TABLE-LOAD.
009600     05  WS-ELIG-ENTRY                OCCURS 5 TIMES.
009700         10  WS-ELIG-MULTIPLIER       PIC S9V9  COMP-3.
009800         10  WS-ELIG-RATE             PIC S9V99 COMP-3.
009900*
010000 PROCEDURE DIVISION.
010100*
010200 A010-MAIN-LINE.
010300     DISPLAY SPACES UPON CRT.
010400     ACCEPT LNCTL-COMMAND-LINE FROM COMMAND-LINE.
010500     UNSTRING LNCTL-COMMAND-LINE DELIMITED BY ' '
010600         INTO LN-APP-NAME LN-CSCR-NAME LNCTL-RUN-DATE.
010700     DISPLAY '* * * BEGIN LN4000 - CREDIT SCORING * * *'
010800         UPON CRT AT 1401.
010900     IF LN-APP-NAME = SPACES
011000         DISPLAY '!!!! MISSING FILE NAMES ON COMMAND  '
011100             UPON CRT AT 2301
011200         DISPLAY '!!!!   LINE -- LN4000 ABORTED       '
011300             UPON CRT AT 2401
011400         STOP RUN.
011500     OPEN INPUT  CREDIT-APP-FILE.
011600     OPEN OUTPUT CREDIT-SCORE-FILE.
011700     PERFORM 050-READ-APP.
011800     PERFORM 100-SCORE-APPLICANT THRU 100-SCORE-APPLICANT-EXIT
011900         UNTIL LNCTL-EOF-APP.
012000     PERFORM 900-END-RTN.
012100
012200 050-READ-APP.
012300     READ CREDIT-APP-FILE
012400         AT END MOVE 1 TO LNCTL-EOF-APP-SW.
012500     IF NOT LNCTL-EOF-APP
012600         ADD 1 TO LNCTL-RECS-READ.
012700
012800 100-SCORE-APPLICANT.
012900     MOVE LNAPP-USER-ID                TO LNCSCR-USER-ID.
013000     MOVE 550                          TO WS-RUNNING-SCORE.
013100     PERFORM 200-COMPUTE-PAYMENT-HISTORY-PTS.
013200     PERFORM 210-COMPUTE-DEBT-PTS.
013300     PERFORM 220-COMPUTE-HISTORY-PTS.
013400     PERFORM 230-COMPUTE-CREDIT-MIX-PTS.
013500     PERFORM 240-COMPUTE-EMPLOYMENT-PTS.
013600     IF WS-RUNNING-SCORE < 300
013700         MOVE 300                      TO WS-RUNNING-SCORE
013800     END-IF.
013900     IF WS-RUNNING-SCORE > 850
014000         MOVE 850                      TO WS-RUNNING-SCORE
014100     END-IF.
014200     MOVE WS-RUNNING-SCORE              TO LNCSCR-CREDIT-SCORE.
014300     PERFORM 300-DERIVE-RATING.
014400     PERFORM 310-DERIVE-RISK-FROM-SCORE.
014500     PERFORM 320-DERIVE-ELIGIBILITY-RATE.
014600     WRITE LNCSCR-REC.
014700     ADD 1                              TO LNCTL-RECS-WRITTEN.
014800     PERFORM 050-READ-APP.
014900 100-SCORE-APPLICANT-EXIT.
015000     EXIT.
015100
015200******************************************************************
015300*  COMPONENT 1 -- PAYMENT HISTORY, MAX 150.                      *
015400******************************************************************
015500 200-COMPUTE-PAYMENT-HISTORY-PTS.
015600     COMPUTE WS-PTS = 150 - (15 * LNAPP-LATE-PAYMENTS).
015700     IF LNAPP-DEFAULTED
015800         COMPUTE WS-PTS = WS-PTS - 100.
015900     IF WS-PTS < 0
016000         MOVE 0                         TO WS-PTS.
016100     ADD WS-PTS                         TO WS-RUNNING-SCORE.
016200     MOVE 'PMT-HIST'                    TO LNCSCR-COMP-NAME (1).
016300     MOVE WS-PTS                        TO LNCSCR-COMP-POINTS (1).
016400
016500******************************************************************
016600*  COMPONENT 2 -- DEBT-TO-INCOME, MAX 120.                       *
016700******************************************************************
016800 210-COMPUTE-DEBT-PTS.                                            REQ0512 
016900     MOVE 120                          TO WS-PTS.
017000     IF LNAPP-ANNUAL-INCOME > 0
017100         COMPUTE WS-DEBT-RATIO ROUNDED =
017200             LNAPP-TOTAL-DEBT / LNAPP-ANNUAL-INCOME
017300         IF WS-DEBT-RATIO > 0.50
017400             COMPUTE WS-PTS = WS-PTS - 60
017500         ELSE
017600             IF WS-DEBT-RATIO > 0.30
017700                 COMPUTE WS-PTS = WS-PTS - 30
017800             END-IF
017900         END-IF
018000     END-IF.
018100     ADD WS-PTS                         TO WS-RUNNING-SCORE.
018200     MOVE 'DEBT'                        TO LNCSCR-COMP-NAME (2).
018300     MOVE WS-PTS                        TO LNCSCR-COMP-POINTS (2).
018400
018500******************************************************************
018600*  COMPONENT 3 -- LENGTH OF HISTORY, MAX 60.                     *
018700******************************************************************
018800 220-COMPUTE-HISTORY-PTS.
018900     IF LNAPP-YEARS-HISTORY = 0
019000         MOVE 0                         TO WS-PTS
019100     ELSE
019200         COMPUTE WS-PTS = 8 * LNAPP-YEARS-HISTORY
019300         IF WS-PTS > 60
019400             MOVE 60                    TO WS-PTS
019500         END-IF
019600     END-IF.
019700     ADD WS-PTS                         TO WS-RUNNING-SCORE.
019800     MOVE 'HISTORY'                     TO LNCSCR-COMP-NAME (3).
019900     MOVE WS-PTS                        TO LNCSCR-COMP-POINTS (3).
020000
020100******************************************************************
020200*  COMPONENT 4 -- CREDIT MIX, MAX 40 (FROM EXISTING-LOANS CNT).  *
020300******************************************************************
020400 230-COMPUTE-CREDIT-MIX-PTS.
020500     MOVE 20                           TO WS-PTS.
020600     IF LNAPP-EXISTING-LOANS >= 1 AND LNAPP-EXISTING-LOANS <= 3
020700         MOVE 40                        TO WS-PTS
020800     ELSE
020900         IF LNAPP-EXISTING-LOANS > 5
021000             MOVE 10                    TO WS-PTS
021100         END-IF
021200     END-IF.
021300     ADD WS-PTS                         TO WS-RUNNING-SCORE.
021400     MOVE 'CR-MIX'                      TO LNCSCR-COMP-NAME (4).
021500     MOVE WS-PTS                        TO LNCSCR-COMP-POINTS (4).
021600
021700******************************************************************
021800*  COMPONENT 5 -- EMPLOYMENT STATUS, MAX 30.                     *
021900******************************************************************
022000 240-COMPUTE-EMPLOYMENT-PTS.
022100     EVALUATE TRUE
022200         WHEN LNAPP-EMP-EMPLOYED OR LNAPP-EMP-FULL-TIME
022300             MOVE 30                    TO WS-PTS
022400         WHEN LNAPP-EMP-SELF OR LNAPP-EMP-BUS-OWNER
022500                 OR LNAPP-EMP-RETIRED
022600             MOVE 25                    TO WS-PTS
022700         WHEN LNAPP-EMP-PART-TIME OR LNAPP-EMP-CONTRACT
022800             MOVE 20                    TO WS-PTS
022900         WHEN LNAPP-EMP-UNEMPLOYED
023000             MOVE 5                     TO WS-PTS
023100         WHEN OTHER
023200             MOVE 15                    TO WS-PTS
023300     END-EVALUATE.
023400     ADD WS-PTS                         TO WS-RUNNING-SCORE.
023500     MOVE 'EMPLOY'                      TO LNCSCR-COMP-NAME (5).
023600     MOVE WS-PTS                        TO LNCSCR-COMP-POINTS (5).
023700
023800 300-DERIVE-RATING.
023900     EVALUATE TRUE
024000         WHEN LNCSCR-CREDIT-SCORE >= 800
024100             SET LNCSCR-RTG-EXCEPTIONAL TO TRUE
024200         WHEN LNCSCR-CREDIT-SCORE >= 740
024300             SET LNCSCR-RTG-VERY-GOOD   TO TRUE
024400         WHEN LNCSCR-CREDIT-SCORE >= 670
024500             SET LNCSCR-RTG-GOOD        TO TRUE
024600         WHEN LNCSCR-CREDIT-SCORE >= 580
024700             SET LNCSCR-RTG-FAIR        TO TRUE
024800         WHEN OTHER
024900             SET LNCSCR-RTG-POOR        TO TRUE
025000     END-EVALUATE.
025100
025200 310-DERIVE-RISK-FROM-SCORE.
025300     EVALUATE TRUE
025400         WHEN LNCSCR-CREDIT-SCORE >= 750
025500             SET LNCSCR-RL-LOW          TO TRUE
025600             MOVE 10.00                 TO LNCSCR-RISK-SCORE
025700         WHEN LNCSCR-CREDIT-SCORE >= 700
025800             SET LNCSCR-RL-LOW          TO TRUE
025900             MOVE 20.00                 TO LNCSCR-RISK-SCORE
026000         WHEN LNCSCR-CREDIT-SCORE >= 650
026100             SET LNCSCR-RL-MEDIUM       TO TRUE
026200             MOVE 40.00                 TO LNCSCR-RISK-SCORE
026300         WHEN LNCSCR-CREDIT-SCORE >= 600
026400             SET LNCSCR-RL-MEDIUM       TO TRUE
026500             MOVE 55.00                 TO LNCSCR-RISK-SCORE
026600         WHEN LNCSCR-CREDIT-SCORE >= 550
026700             SET LNCSCR-RL-HIGH         TO TRUE
026800             MOVE 70.00                 TO LNCSCR-RISK-SCORE
026900         WHEN OTHER
027000             SET LNCSCR-RL-VERY-HIGH    TO TRUE
027100             MOVE 90.00                 TO LNCSCR-RISK-SCORE
027200     END-EVALUATE.
027300
027400 320-DERIVE-ELIGIBILITY-RATE.
027500     EVALUATE TRUE
027600         WHEN LNCSCR-CREDIT-SCORE >= 750
027700             MOVE 1                      TO WS-RATE-BAND-IX
027800         WHEN LNCSCR-CREDIT-SCORE >= 700
027900             MOVE 2                      TO WS-RATE-BAND-IX
028000         WHEN LNCSCR-CREDIT-SCORE >= 650
028100             MOVE 3                      TO WS-RATE-BAND-IX
028200         WHEN LNCSCR-CREDIT-SCORE >= 600
028300             MOVE 4                      TO WS-RATE-BAND-IX
028400         WHEN OTHER
028500             MOVE 5                      TO WS-RATE-BAND-IX
028600     END-EVALUATE.
028700     COMPUTE LNCSCR-MAX-LOAN-ELIGIBILITY =
028800         LNAPP-ANNUAL-INCOME * WS-ELIG-MULTIPLIER (WS-RATE-BAND-IX)
028900     MOVE WS-ELIG-RATE (WS-RATE-BAND-IX)
029000                                         TO LNCSCR-SUGGESTED-RATE.
029100     IF LNAPP-ANNUAL-INCOME NOT > 0
029200         MOVE 0             TO LNCSCR-MAX-LOAN-ELIGIBILITY.
029300
029400 900-END-RTN.
029500     DISPLAY 'LN4000 FINAL TOTALS'             UPON CRT AT 0901.
029600     DISPLAY LNCTL-RECS-READ       ' APPLICATIONS READ'
029700                                                UPON CRT AT 1001.
029800     DISPLAY LNCTL-RECS-WRITTEN    ' SCORES WRITTEN   '
029900                                                UPON CRT AT 1101.
030000     CLOSE CREDIT-APP-FILE.
030100     CLOSE CREDIT-SCORE-FILE.
030200     STOP RUN.
